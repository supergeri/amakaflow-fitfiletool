000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  EXCATLKP.
000400 AUTHOR. L SCHREIBER.
000500 INSTALLATION. FITFORGE DATA PROCESSING.
000600 DATE-WRITTEN. 03/01/95.
000700 DATE-COMPILED. 03/01/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*CHANGE LOG
001100*DATE     PGMR  TICKET     DESCRIPTION
001200*03/01/95 LS    WX-0019    ORIGINAL -- STRIPS LABEL, EQUIPMENT,
001300*                          REP-COUNT AND DISTANCE NOISE OFF A RAW
001400*                          EXERCISE NAME AND MATCHES IT TO A
001500*                          CATEGORY, FIRST AGAINST THE KEYWORD
001600*                          TABLE, THEN THE EXERCISE DATABASE.
001700*04/18/95 LS    WX-0024    ADDED THE FUZZY-MATCH TIER -- SHOP
001800*                          FLOOR WAS MISSPELLING "DEADLIFT" AND
001900*                          "SHOULDER PRESS" TOO OFTEN FOR THE
002000*                          EXACT/KEYWORD TIERS TO CATCH THEM.
002100*10/07/96 LS    WX-0044    ADDED THE CATEGORY-ID REMAP AT THE END
002200*                          -- EXPORT SIDE ONLY UNDERSTANDS A
002300*                          SMALLER CODE SET THAN THE HOUSE TABLE.
002400*02/11/97 LS    WX-0051    SPLIT EVERY PERFORM VARYING ROW-TEST
002500*                          INTO ITS OWN PARAGRAPH -- SHOP STANDARD
002600*                          IS NO INLINE LOOP BODIES, CALL LAYER
002700*                          REVIEW FLAGGED THE ORIGINAL STYLE.
002800*11/30/98 RF    WX-0059    Y2K REVIEW -- NO DATE FIELDS IN THIS
002900*                          PROGRAM, REVIEWED AND SIGNED OFF.
003000*03/14/01 JT    WX-0064    110-RTRIM NOW CALLS STRLTH INSTEAD OF
003100*                          SCANNING WS-NORM-NAME ITSELF -- ONE
003200*                          TRIM ROUTINE TO MAINTAIN, NOT TWO.
003300*04/09/02 DP    WX-0068    180-STRIP-LEAD-DIST NEVER FIRED -- IT
003400*                          TESTED WS-SCAN-IDX FOR "M", BUT 182-FWD-
003500*                          OVER-SCAN LEAVES WS-SCAN-IDX ON THE LAST
003600*                          DIGIT/K, NOT ON THE "M" ITSELF.  NOW TESTS
003700*                          WS-SCAN-IDX + 1/+2 LIKE THE TRAILING-
003800*                          DISTANCE CASE DOES.
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     CLASS WS-ALPHA-CLASS IS "A" THRU "Z"
004600     CLASS WS-DIGIT-CLASS IS "0" THRU "9".
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200 01  MISC-FIELDS.
005300     05  WS-SCAN-IDX             PIC S9(04) COMP.
005400     05  WS-SCAN-IDX2            PIC S9(04) COMP.
005500     05  WS-NORM-LEN             PIC S9(04) COMP.
005600     05  WS-MATCH-TIER           PIC 9(01) COMP-3.
005700     05  WS-BEST-SIM-PCT         PIC S9(03) COMP-3.
005800     05  WS-THIS-SIM-PCT         PIC S9(03) COMP-3.
005900     05  WS-BEST-ROW             PIC S9(04) COMP.
006000     05  WS-COMMON-CNT           PIC S9(04) COMP.
006100     05  WS-SHORT-LEN            PIC S9(04) COMP.
006200     05  WS-LONG-LEN             PIC S9(04) COMP.
006300     05  WS-FOUND-SW             PIC X(01).
006400         88  WS-FOUND            VALUE "Y".
006500     05  WS-DONE-SW              PIC X(01).
006600         88  WS-DONE             VALUE "Y".
006700     05  WS-CONTAINS-SW          PIC X(01).
006800         88  WS-CONTAINS         VALUE "Y".
006900     05  WS-KEY-LEN              PIC S9(04) COMP.
007000
007100 01  WS-TEMP-KEY                 PIC X(20).
007200
007300*   WORKING COPY OF THE NAME BEING NORMALIZED, AND A CHARACTER-
007400*   BY-CHARACTER VIEW OF IT FOR THE STRIP ROUTINES BELOW.
007500 01  WS-NORM-NAME                PIC X(60).
007600 01  WS-NORM-CHAR-VIEW REDEFINES WS-NORM-NAME.
007700     05  WS-NORM-CHAR            PIC X(01) OCCURS 60 TIMES.
007800
007900*   WORK AREA FOR THE CALL TO STRLTH -- IT TAKES A 255-BYTE FIELD,
008000*   SO WS-NORM-NAME IS MOVED IN (SPACE-PADDED OUT) BEFORE THE CALL.
008100 01  WS-RTRIM-TEXT               PIC X(255).
008200 01  WS-RTRIM-LEN                PIC S9(04).
008300
008400*   HOUSE LIST OF EQUIPMENT PREFIXES STRIPPED OFF THE FRONT OF
008500*   A NAME BEFORE IT GOES TO THE MATCH TABLES -- "DB PRESS"
008600*   MATCHES THE SAME ROW AS "PRESS".
008700 01  WS-EQUIP-PREFIX-VALUES.
008800     05  FILLER  PIC X(08) VALUE "DB      ".
008900     05  FILLER  PIC X(08) VALUE "KB      ".
009000     05  FILLER  PIC X(08) VALUE "BB      ".
009100     05  FILLER  PIC X(08) VALUE "SB      ".
009200     05  FILLER  PIC X(08) VALUE "MB      ".
009300     05  FILLER  PIC X(08) VALUE "TRX     ".
009400     05  FILLER  PIC X(08) VALUE "CABLE   ".
009500     05  FILLER  PIC X(08) VALUE "BAND    ".
009600 01  WS-EQUIP-PREFIX-TABLE REDEFINES WS-EQUIP-PREFIX-VALUES.
009700     05  EP-ENTRY PIC X(08) OCCURS 8 TIMES INDEXED BY EP-IDX.
009800
009900 COPY WRKCATT.
010000
010100 LINKAGE SECTION.
010200 01  EXCAT-LOOKUP-REC.
010300     05  EL-RAW-NAME             PIC X(60).
010400     05  EL-CATEGORY-ID          PIC 9(02).
010500     05  EL-CATEGORY-NAME        PIC X(20).
010600     05  EL-DISPLAY-NAME         PIC X(20).
010700     05  EL-MATCH-TIER           PIC 9(01).
010800 01  RETURN-CD                   PIC 9(04) COMP.
010900
011000 PROCEDURE DIVISION USING EXCAT-LOOKUP-REC, RETURN-CD.
011100 000-MAIN.
011200     MOVE ZERO TO RETURN-CD.
011300     MOVE ZERO TO WS-MATCH-TIER.
011400     MOVE EL-RAW-NAME TO WS-NORM-NAME.
011500
011600     PERFORM 100-NORMALIZE-NAME THRU 100-EXIT.
011700     PERFORM 200-MATCH-CHAIN THRU 200-EXIT.
011800     PERFORM 900-REMAP-CATEGORY THRU 900-EXIT.
011900
012000     MOVE WS-MATCH-TIER TO EL-MATCH-TIER.
012100     GOBACK.
012200
012300*****************************************************************
012400*100-NORMALIZE-NAME -- THE NINE-STEP NOISE-STRIP CHAIN.  RUNS
012500*THE STEPS IN A FIXED ORDER AGAINST WS-NORM-NAME, THEN RE-TRIMS
012600*AFTER EACH STEP SO THE NEXT STEP SEES A CLEAN RIGHT EDGE.
012700*****************************************************************
012800 100-NORMALIZE-NAME.
012900     INSPECT WS-NORM-NAME CONVERTING
013000         "abcdefghijklmnopqrstuvwxyz" TO
013100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013200     PERFORM 110-RTRIM THRU 110-EXIT.
013300     PERFORM 120-STRIP-TRAIL-BAR THRU 120-EXIT.
013400     PERFORM 130-STRIP-LEAD-LABEL THRU 130-EXIT.
013500     PERFORM 140-STRIP-LEAD-EQUIP THRU 140-EXIT.
013600     PERFORM 150-STRIP-TRAIL-REPS THRU 150-EXIT.
013700     PERFORM 160-STRIP-TRAIL-SIDE THRU 160-EXIT.
013800     PERFORM 170-STRIP-TRAIL-DIST THRU 170-EXIT.
013900     PERFORM 180-STRIP-LEAD-DIST THRU 180-EXIT.
014000     PERFORM 110-RTRIM THRU 110-EXIT.
014100 100-EXIT.
014200     EXIT.
014300
014400*   STEP 1/9 (RE-USED THROUGHOUT) -- SETS WS-NORM-LEN TO THE
014500*   SUBSCRIPT OF THE LAST NON-SPACE BYTE IN WS-NORM-NAME, VIA THE
014600*   HOUSE TRIMMED-LENGTH UTILITY RATHER THAN A LOCAL SCAN.
014700 110-RTRIM.
014800     MOVE SPACES TO WS-RTRIM-TEXT.
014900     MOVE WS-NORM-NAME TO WS-RTRIM-TEXT.
015000     CALL 'STRLTH' USING WS-RTRIM-TEXT, WS-RTRIM-LEN.
015100     MOVE WS-RTRIM-LEN TO WS-NORM-LEN.
015200 110-EXIT.
015300     EXIT.
015400
015500*   STEP 2/9 -- DROP A TRAILING "|" (SUPERSET LABEL MARKER).
015600 120-STRIP-TRAIL-BAR.
015700     IF WS-NORM-LEN > ZERO
015800             AND WS-NORM-CHAR(WS-NORM-LEN) = "|"
015900         MOVE SPACE TO WS-NORM-CHAR(WS-NORM-LEN)
016000         PERFORM 110-RTRIM THRU 110-EXIT.
016100 120-EXIT.
016200     EXIT.
016300
016400*   STEP 3/9 -- DROP A LEADING SUPERSET LABEL SUCH AS "A1:" OR
016500*   "B2;" -- ONE LETTER, ONE DIGIT, THEN ":" OR ";" AND A SPACE.
016600 130-STRIP-LEAD-LABEL.
016700     IF WS-NORM-LEN > 3
016800             AND WS-NORM-CHAR(1) IS ALPHABETIC
016900             AND WS-NORM-CHAR(2) IS NUMERIC
017000             AND (WS-NORM-CHAR(3) = ":" OR WS-NORM-CHAR(3) = ";")
017100         MOVE WS-NORM-NAME(4:57) TO WS-NORM-NAME
017200         MOVE SPACES TO WS-NORM-NAME(58:3)
017300         PERFORM 110-RTRIM THRU 110-EXIT
017400         PERFORM 135-LSTRIP-SPACE THRU 135-EXIT.
017500 130-EXIT.
017600     EXIT.
017700
017800*   SHIFT A LEADING RUN OF SPACES OUT AFTER A PREFIX IS REMOVED.
017900 135-LSTRIP-SPACE.
018000     MOVE 1 TO WS-SCAN-IDX.
018100     MOVE SPACE TO WS-DONE-SW.
018200     PERFORM 136-LSTRIP-SCAN THRU 136-EXIT
018300         UNTIL WS-SCAN-IDX > WS-NORM-LEN OR WS-DONE.
018400     PERFORM 137-APPLY-LSTRIP THRU 137-EXIT.
018500 135-EXIT.
018600     EXIT.
018700
018800 136-LSTRIP-SCAN.
018900     IF WS-NORM-CHAR(WS-SCAN-IDX) NOT = SPACE
019000         SET WS-DONE TO TRUE
019100     ELSE
019200         ADD 1 TO WS-SCAN-IDX.
019300 136-EXIT.
019400     EXIT.
019500
019600*   WS-SCAN-IDX IS NOW THE FIRST NON-SPACE POSITION -- SHIFT THE
019700*   REMAINDER OF THE FIELD LEFT TO CLOSE THE GAP.
019800 137-APPLY-LSTRIP.
019900     IF WS-SCAN-IDX > 1 AND WS-SCAN-IDX <= WS-NORM-LEN
020000         SUBTRACT WS-SCAN-IDX FROM WS-NORM-LEN GIVING WS-SCAN-IDX2
020100         ADD 1 TO WS-SCAN-IDX2
020200         MOVE WS-NORM-NAME(WS-SCAN-IDX:WS-SCAN-IDX2)
020300             TO WS-NORM-NAME
020400         PERFORM 110-RTRIM THRU 110-EXIT.
020500 137-EXIT.
020600     EXIT.
020700
020800*   STEP 4/9 -- DROP A LEADING EQUIPMENT PREFIX ("DB ", "KB ",
020900*   "BB ", "SB ", "MB ", "TRX ", "CABLE ", "BAND ").
021000 140-STRIP-LEAD-EQUIP.
021100     MOVE SPACE TO WS-FOUND-SW.
021200     PERFORM 141-TEST-ONE-PREFIX THRU 141-EXIT
021300         VARYING EP-IDX FROM 1 BY 1
021400         UNTIL EP-IDX > 8 OR WS-FOUND.
021500 140-EXIT.
021600     EXIT.
021700
021800 141-TEST-ONE-PREFIX.
021900     MOVE ZERO TO WS-SCAN-IDX.
022000     PERFORM 142-PREFIX-LEN THRU 142-EXIT.
022100     IF WS-SCAN-IDX > ZERO
022200             AND WS-NORM-LEN > WS-SCAN-IDX
022300             AND WS-NORM-NAME(1:WS-SCAN-IDX) = EP-ENTRY(EP-IDX)
022400                 (1:WS-SCAN-IDX)
022500             AND WS-NORM-CHAR(WS-SCAN-IDX + 1) = SPACE
022600         MOVE WS-NORM-NAME(WS-SCAN-IDX + 2:60) TO WS-NORM-NAME
022700         PERFORM 110-RTRIM THRU 110-EXIT
022800         SET WS-FOUND TO TRUE.
022900 141-EXIT.
023000     EXIT.
023100
023200*   LENGTH OF THE PREFIX ENTRY CURRENTLY UNDER TEST (TRAILING
023300*   SPACES IN THE X(08) SLOT DO NOT COUNT).
023400 142-PREFIX-LEN.
023500     MOVE 8 TO WS-SCAN-IDX.
023600     MOVE SPACE TO WS-DONE-SW.
023700     PERFORM 143-PREFIX-LEN-SCAN THRU 143-EXIT
023800         UNTIL WS-SCAN-IDX = ZERO OR WS-DONE.
023900 142-EXIT.
024000     EXIT.
024100
024200 143-PREFIX-LEN-SCAN.
024300     IF EP-ENTRY(EP-IDX)(WS-SCAN-IDX:1) NOT = SPACE
024400         SET WS-DONE TO TRUE
024500     ELSE
024600         SUBTRACT 1 FROM WS-SCAN-IDX.
024700 143-EXIT.
024800     EXIT.
024900
025000*   STEP 5/9 -- DROP A TRAILING REP-COUNT SUFFIX, " X" FOLLOWED
025100*   BY DIGITS, E.G. "GOBLET SQUAT X12".
025200 150-STRIP-TRAIL-REPS.
025300     IF WS-NORM-LEN > 2
025400         MOVE ZERO TO WS-SCAN-IDX
025500         PERFORM 151-FIND-TRAIL-X THRU 151-EXIT
025600         IF WS-SCAN-IDX > ZERO
025700             MOVE WS-NORM-NAME(1:WS-SCAN-IDX) TO WS-NORM-NAME
025800             MOVE SPACES TO
025900                 WS-NORM-NAME(WS-SCAN-IDX + 1:60 - WS-SCAN-IDX)
026000             PERFORM 110-RTRIM THRU 110-EXIT
026100         END-IF.
026200 150-EXIT.
026300     EXIT.
026400
026500*   SEARCH BACKWARD FOR A SPACE-X-DIGITS... TAIL; WS-SCAN-IDX
026600*   COMES BACK POINTING AT THE SPACE BEFORE THE "X" WHEN FOUND,
026700*   ZERO OTHERWISE.
026800 151-FIND-TRAIL-X.
026900     MOVE 1 TO WS-SCAN-IDX2.
027000     MOVE SPACE TO WS-DONE-SW.
027100     PERFORM 152-FIND-TRAIL-X-TEST THRU 152-EXIT
027200         VARYING WS-SCAN-IDX2 FROM WS-NORM-LEN BY -1
027300         UNTIL WS-SCAN-IDX2 < 3 OR WS-DONE.
027400 151-EXIT.
027500     EXIT.
027600
027700 152-FIND-TRAIL-X-TEST.
027800     IF WS-NORM-CHAR(WS-SCAN-IDX2 - 1) = SPACE
027900             AND WS-NORM-CHAR(WS-SCAN-IDX2) = "X"
028000             AND WS-NORM-CHAR(WS-SCAN-IDX2 + 1) IS NUMERIC
028100         COMPUTE WS-SCAN-IDX = WS-SCAN-IDX2 - 2
028200         SET WS-DONE TO TRUE.
028300 152-EXIT.
028400     EXIT.
028500
028600*   STEP 6/9 -- DROP A TRAILING "EACH SIDE" / "PER ARM" /
028700*   "PER LEG" / "EACH ARM" / "EACH LEG" / "PER SIDE" PHRASE.
028800 160-STRIP-TRAIL-SIDE.
028900     PERFORM 161-TEST-SIDE-PHRASE THRU 161-EXIT.
029000 160-EXIT.
029100     EXIT.
029200
029300 161-TEST-SIDE-PHRASE.
029400     IF WS-NORM-LEN >= 9
029500             AND WS-NORM-NAME(WS-NORM-LEN - 8:9) = "EACH SIDE"
029600         MOVE SPACES TO WS-NORM-NAME(WS-NORM-LEN - 8:9)
029700         PERFORM 110-RTRIM THRU 110-EXIT
029800     ELSE
029900     IF WS-NORM-LEN >= 8
030000             AND (WS-NORM-NAME(WS-NORM-LEN - 7:8) = "EACH ARM"
030100              OR  WS-NORM-NAME(WS-NORM-LEN - 7:8) = "EACH LEG"
030200              OR  WS-NORM-NAME(WS-NORM-LEN - 7:8) = "PER SIDE")
030300         MOVE SPACES TO WS-NORM-NAME(WS-NORM-LEN - 7:8)
030400         PERFORM 110-RTRIM THRU 110-EXIT
030500     ELSE
030600     IF WS-NORM-LEN >= 7
030700             AND (WS-NORM-NAME(WS-NORM-LEN - 6:7) = "PER ARM"
030800              OR  WS-NORM-NAME(WS-NORM-LEN - 6:7) = "PER LEG")
030900         MOVE SPACES TO WS-NORM-NAME(WS-NORM-LEN - 6:7)
031000         PERFORM 110-RTRIM THRU 110-EXIT.
031100 161-EXIT.
031200     EXIT.
031300
031400*   STEP 7/9 -- DROP A TRAILING DISTANCE TOKEN, "...200M" OR
031500*   "...1KM" OR "...1.5 KM".
031600 170-STRIP-TRAIL-DIST.
031700     IF WS-NORM-LEN > 1
031800             AND (WS-NORM-CHAR(WS-NORM-LEN) = "M")
031900         MOVE ZERO TO WS-SCAN-IDX
032000         PERFORM 171-BACK-OVER-DIST-NUM THRU 171-EXIT
032100         IF WS-SCAN-IDX > ZERO
032200                 AND WS-SCAN-IDX < WS-NORM-LEN
032300             MOVE WS-NORM-NAME(1:WS-SCAN-IDX) TO WS-NORM-NAME
032400             MOVE SPACES TO
032500                 WS-NORM-NAME(WS-SCAN-IDX + 1:60 - WS-SCAN-IDX)
032600             PERFORM 110-RTRIM THRU 110-EXIT
032700         END-IF.
032800 170-EXIT.
032900     EXIT.
033000
033100*   BACKS UP OVER THE NUMERIC/DECIMAL/"K" RUN AND THE SPACE
033200*   BEFORE IT THAT PRECEDES THE TRAILING "M".  LEAVES
033300*   WS-SCAN-IDX AT THE LAST CHARACTER TO KEEP, ZERO IF THERE
033400*   WAS NO SPACE BEFORE THE NUMBER (NOT A SEPARATE TOKEN).
033500 171-BACK-OVER-DIST-NUM.
033600     MOVE WS-NORM-LEN TO WS-SCAN-IDX2.
033700     SUBTRACT 1 FROM WS-SCAN-IDX2.
033800     MOVE SPACE TO WS-DONE-SW.
033900     PERFORM 172-BACK-OVER-SCAN THRU 172-EXIT
034000         UNTIL WS-SCAN-IDX2 = ZERO OR WS-DONE.
034100     IF WS-SCAN-IDX2 > ZERO
034200             AND WS-NORM-CHAR(WS-SCAN-IDX2) = SPACE
034300             AND WS-SCAN-IDX2 < WS-NORM-LEN - 1
034400         MOVE WS-SCAN-IDX2 TO WS-SCAN-IDX
034500         SUBTRACT 1 FROM WS-SCAN-IDX.
034600 171-EXIT.
034700     EXIT.
034800
034900 172-BACK-OVER-SCAN.
035000     IF WS-NORM-CHAR(WS-SCAN-IDX2) IS NUMERIC
035100             OR WS-NORM-CHAR(WS-SCAN-IDX2) = "."
035200             OR WS-NORM-CHAR(WS-SCAN-IDX2) = "K"
035300         SUBTRACT 1 FROM WS-SCAN-IDX2
035400     ELSE
035500         SET WS-DONE TO TRUE.
035600 172-EXIT.
035700     EXIT.
035800
035900*   STEP 8/9 -- DROP A LEADING DISTANCE TOKEN, "1KM " OR
036000*   "500M " AHEAD OF THE EXERCISE NAME ITSELF.
036100 180-STRIP-LEAD-DIST.
036200     MOVE ZERO TO WS-SCAN-IDX.
036300     PERFORM 181-FWD-OVER-DIST-NUM THRU 181-EXIT.
036400     IF WS-SCAN-IDX > ZERO
036500             AND WS-NORM-CHAR(WS-SCAN-IDX + 1) = "M"
036600             AND WS-NORM-CHAR(WS-SCAN-IDX + 2) = SPACE
036700             AND WS-SCAN-IDX + 2 < WS-NORM-LEN
036800         MOVE WS-NORM-NAME(WS-SCAN-IDX + 3:60) TO WS-NORM-NAME
036900         PERFORM 110-RTRIM THRU 110-EXIT.
037000 180-EXIT.
037100     EXIT.
037200
037300*   FROM THE FRONT, ADVANCES OVER A RUN OF DIGITS/"."/"K",
037400*   LEAVING WS-SCAN-IDX AT THE LAST SUCH CHARACTER, ZERO IF
037500*   THE NAME DOES NOT OPEN WITH A DIGIT.
037600 181-FWD-OVER-DIST-NUM.
037700     IF WS-NORM-CHAR(1) IS NUMERIC
037800         MOVE 1 TO WS-SCAN-IDX
037900         MOVE SPACE TO WS-DONE-SW
038000         PERFORM 182-FWD-OVER-SCAN THRU 182-EXIT
038100             UNTIL WS-SCAN-IDX >= WS-NORM-LEN OR WS-DONE.
038200 181-EXIT.
038300     EXIT.
038400
038500 182-FWD-OVER-SCAN.
038600     IF WS-NORM-CHAR(WS-SCAN-IDX + 1) IS NUMERIC
038700             OR WS-NORM-CHAR(WS-SCAN-IDX + 1) = "."
038800             OR WS-NORM-CHAR(WS-SCAN-IDX + 1) = "K"
038900         ADD 1 TO WS-SCAN-IDX
039000     ELSE
039100         SET WS-DONE TO TRUE.
039200 182-EXIT.
039300     EXIT.
039400
039500*****************************************************************
039600*200-MATCH-CHAIN -- FOUR-TIER MATCH, FIRST HIT WINS.
039700*****************************************************************
039800 200-MATCH-CHAIN.
039900     MOVE SPACE TO WS-FOUND-SW.
040000     PERFORM 210-TIER1-KEYWORD THRU 210-EXIT.
040100     IF NOT WS-FOUND
040200         PERFORM 220-TIER2-EXACT THRU 220-EXIT.
040300     IF NOT WS-FOUND
040400         PERFORM 230-TIER3-KEYWORD-DB THRU 230-EXIT.
040500     IF NOT WS-FOUND
040600         PERFORM 240-TIER4-FUZZY THRU 240-EXIT.
040700     IF NOT WS-FOUND
040800         MOVE 5 TO EL-CATEGORY-ID
040900         MOVE "CORE" TO EL-CATEGORY-NAME
041000         MOVE "CORE" TO EL-DISPLAY-NAME
041100         MOVE ZERO TO WS-MATCH-TIER.
041200 200-EXIT.
041300     EXIT.
041400
041500*   LENGTH OF THE KEYWORD/NAME CURRENTLY SITTING IN WS-TEMP-KEY
041600*   (TRAILING SPACES IN THE X(20) SLOT DO NOT COUNT).
041700 205-KEYLEN-OF-TEMP.
041800     MOVE 20 TO WS-KEY-LEN.
041900     MOVE SPACE TO WS-DONE-SW.
042000     PERFORM 207-KEYLEN-SCAN THRU 207-EXIT
042100         UNTIL WS-KEY-LEN = ZERO OR WS-DONE.
042200 205-EXIT.
042300     EXIT.
042400
042500 207-KEYLEN-SCAN.
042600     IF WS-TEMP-KEY(WS-KEY-LEN:1) NOT = SPACE
042700         SET WS-DONE TO TRUE
042800     ELSE
042900         SUBTRACT 1 FROM WS-KEY-LEN.
043000 207-EXIT.
043100     EXIT.
043200
043300*   DOES WS-TEMP-KEY(1:WS-KEY-LEN) APPEAR ANYWHERE INSIDE
043400*   WS-NORM-NAME(1:WS-NORM-LEN)?  SETS WS-CONTAINS-SW.
043500 206-CONTAINS-TEST.
043600     MOVE SPACE TO WS-CONTAINS-SW.
043700     MOVE SPACE TO WS-DONE-SW.
043800     IF WS-KEY-LEN > ZERO AND WS-KEY-LEN <= WS-NORM-LEN
043900         COMPUTE WS-SCAN-IDX2 = WS-NORM-LEN - WS-KEY-LEN + 1
044000         PERFORM 208-CONTAINS-SCAN THRU 208-EXIT
044100             VARYING WS-SCAN-IDX FROM 1 BY 1
044200             UNTIL WS-SCAN-IDX > WS-SCAN-IDX2 OR WS-DONE.
044300 206-EXIT.
044400     EXIT.
044500
044600 208-CONTAINS-SCAN.
044700     IF WS-NORM-NAME(WS-SCAN-IDX:WS-KEY-LEN) =
044800             WS-TEMP-KEY(1:WS-KEY-LEN)
044900         SET WS-CONTAINS TO TRUE
045000         SET WS-DONE TO TRUE.
045100 208-EXIT.
045200     EXIT.
045300
045400*   TIER 1 -- BUILT-IN KEYWORD TABLE, SUBSTRING CONTAINMENT,
045500*   FIRST ROW IN TABLE ORDER WINS.
045600 210-TIER1-KEYWORD.
045700     PERFORM 211-TIER1-TEST-ROW THRU 211-EXIT
045800         VARYING KT-IDX FROM 1 BY 1
045900         UNTIL KT-IDX > 16 OR WS-FOUND.
046000 210-EXIT.
046100     EXIT.
046200
046300 211-TIER1-TEST-ROW.
046400     MOVE KT-KEYWORD(KT-IDX) TO WS-TEMP-KEY.
046500     PERFORM 205-KEYLEN-OF-TEMP THRU 205-EXIT.
046600     PERFORM 206-CONTAINS-TEST THRU 206-EXIT.
046700     IF WS-CONTAINS
046800         SET WS-FOUND TO TRUE
046900         MOVE 1 TO WS-MATCH-TIER
047000         MOVE KT-CATEGORY-ID(KT-IDX) TO EL-CATEGORY-ID
047100         MOVE KT-CATEGORY-NAME(KT-IDX) TO EL-CATEGORY-NAME
047200         MOVE KT-DISPLAY-NAME(KT-IDX) TO EL-DISPLAY-NAME.
047300 211-EXIT.
047400     EXIT.
047500
047600*   TIER 2 -- EXACT MATCH AGAINST THE EXERCISE DATABASE TABLE.
047700 220-TIER2-EXACT.
047800     PERFORM 221-TIER2-TEST-ROW THRU 221-EXIT
047900         VARYING DB-IDX FROM 1 BY 1
048000         UNTIL DB-IDX > 10 OR WS-FOUND.
048100 220-EXIT.
048200     EXIT.
048300
048400 221-TIER2-TEST-ROW.
048500     MOVE DB-NAME(DB-IDX) TO WS-TEMP-KEY.
048600     PERFORM 205-KEYLEN-OF-TEMP THRU 205-EXIT.
048700     IF WS-KEY-LEN = WS-NORM-LEN AND WS-KEY-LEN > ZERO
048800         IF WS-NORM-NAME(1:WS-NORM-LEN) =
048900                 WS-TEMP-KEY(1:WS-KEY-LEN)
049000             SET WS-FOUND TO TRUE
049100             MOVE 2 TO WS-MATCH-TIER
049200             MOVE DB-CATEGORY-ID(DB-IDX) TO EL-CATEGORY-ID
049300             MOVE DB-CATEGORY-NAME(DB-IDX) TO EL-CATEGORY-NAME
049400             MOVE DB-DISPLAY-NAME(DB-IDX) TO EL-DISPLAY-NAME
049500         END-IF.
049600 221-EXIT.
049700     EXIT.
049800
049900*   TIER 3 -- SUBSTRING/KEYWORD MATCH AGAINST THE SAME TABLE.
050000 230-TIER3-KEYWORD-DB.
050100     PERFORM 231-TIER3-TEST-ROW THRU 231-EXIT
050200         VARYING DB-IDX FROM 1 BY 1
050300         UNTIL DB-IDX > 10 OR WS-FOUND.
050400 230-EXIT.
050500     EXIT.
050600
050700 231-TIER3-TEST-ROW.
050800     MOVE DB-NAME(DB-IDX) TO WS-TEMP-KEY.
050900     PERFORM 205-KEYLEN-OF-TEMP THRU 205-EXIT.
051000     PERFORM 206-CONTAINS-TEST THRU 206-EXIT.
051100     IF WS-CONTAINS
051200         SET WS-FOUND TO TRUE
051300         MOVE 3 TO WS-MATCH-TIER
051400         MOVE DB-CATEGORY-ID(DB-IDX) TO EL-CATEGORY-ID
051500         MOVE DB-CATEGORY-NAME(DB-IDX) TO EL-CATEGORY-NAME
051600         MOVE DB-DISPLAY-NAME(DB-IDX) TO EL-DISPLAY-NAME.
051700 231-EXIT.
051800     EXIT.
051900
052000*   TIER 4 -- FUZZY MATCH.  A TRUE EDIT-DISTANCE RATIO NEEDS
052100*   MORE WORKING STORAGE THAN THIS CALL IS WORTH, SO THE SHOP
052200*   MEASURE IS A POSITION-BY-POSITION OVERLAP COUNT AGAINST THE
052300*   LONGER OF THE TWO NAMES -- GOOD ENOUGH TO CATCH A TYPO AND
052400*   CHEAP ENOUGH TO RUN FOR EVERY STEP IN A WORKOUT.  BEST ROW
052500*   OVER 60 PERCENT WINS; TIES KEEP THE EARLIER ROW.
052600 240-TIER4-FUZZY.
052700     MOVE ZERO TO WS-BEST-SIM-PCT.
052800     MOVE ZERO TO WS-BEST-ROW.
052900     PERFORM 242-TIER4-TEST-ROW THRU 242-EXIT
053000         VARYING DB-IDX FROM 1 BY 1 UNTIL DB-IDX > 10.
053100     IF WS-BEST-SIM-PCT > 60 AND WS-BEST-ROW > ZERO
053200         SET WS-FOUND TO TRUE
053300         MOVE 4 TO WS-MATCH-TIER
053400         MOVE DB-CATEGORY-ID(WS-BEST-ROW) TO EL-CATEGORY-ID
053500         MOVE DB-CATEGORY-NAME(WS-BEST-ROW) TO EL-CATEGORY-NAME
053600         MOVE DB-DISPLAY-NAME(WS-BEST-ROW) TO EL-DISPLAY-NAME.
053700 240-EXIT.
053800     EXIT.
053900
054000 242-TIER4-TEST-ROW.
054100     MOVE DB-NAME(DB-IDX) TO WS-TEMP-KEY.
054200     PERFORM 205-KEYLEN-OF-TEMP THRU 205-EXIT.
054300     PERFORM 241-SCORE-ONE-ROW THRU 241-EXIT.
054400     IF WS-THIS-SIM-PCT > WS-BEST-SIM-PCT
054500         MOVE WS-THIS-SIM-PCT TO WS-BEST-SIM-PCT
054600         MOVE DB-IDX TO WS-BEST-ROW.
054700 242-EXIT.
054800     EXIT.
054900
055000*   SCORES WS-TEMP-KEY(1:WS-KEY-LEN) AGAINST WS-NORM-NAME,
055100*   RETURNING A PERCENTAGE IN WS-THIS-SIM-PCT.
055200 241-SCORE-ONE-ROW.
055300     MOVE ZERO TO WS-THIS-SIM-PCT.
055400     MOVE WS-NORM-LEN TO WS-LONG-LEN.
055500     IF WS-KEY-LEN > WS-LONG-LEN
055600         MOVE WS-KEY-LEN TO WS-LONG-LEN.
055700     MOVE WS-NORM-LEN TO WS-SHORT-LEN.
055800     IF WS-KEY-LEN < WS-SHORT-LEN
055900         MOVE WS-KEY-LEN TO WS-SHORT-LEN.
056000     MOVE ZERO TO WS-COMMON-CNT.
056100     IF WS-SHORT-LEN > ZERO AND WS-LONG-LEN > ZERO
056200         PERFORM 243-SCORE-COMPARE-CHAR THRU 243-EXIT
056300             VARYING WS-SCAN-IDX FROM 1 BY 1
056400             UNTIL WS-SCAN-IDX > WS-SHORT-LEN
056500         COMPUTE WS-THIS-SIM-PCT ROUNDED =
056600                 WS-COMMON-CNT * 100 / WS-LONG-LEN.
056700 241-EXIT.
056800     EXIT.
056900
057000 243-SCORE-COMPARE-CHAR.
057100     IF WS-NORM-CHAR(WS-SCAN-IDX) =
057200             WS-TEMP-KEY(WS-SCAN-IDX:1)
057300         ADD 1 TO WS-COMMON-CNT.
057400 243-EXIT.
057500     EXIT.
057600
057700*****************************************************************
057800*900-REMAP-CATEGORY -- THE HOUSE CATEGORY TABLES CARRY MORE
057900*CATEGORIES THAN THE EXPORT SIDE UNDERSTANDS.  CATEGORIES 0-32
058000*PASS THROUGH UNCHANGED; 33-38 FOLD INTO CARDIO (2); 39 AND UP
058100*FOLD INTO TOTAL BODY (29).
058200*****************************************************************
058300 900-REMAP-CATEGORY.
058400     IF EL-CATEGORY-ID > 32
058500         IF EL-CATEGORY-ID < 39
058600             MOVE 2 TO EL-CATEGORY-ID
058700         ELSE
058800             MOVE 29 TO EL-CATEGORY-ID
058900         END-IF.
059000 900-EXIT.
059100     EXIT.
