000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. L SCHREIBER.
000500 INSTALLATION. FITFORGE DATA PROCESSING.
000600 DATE-WRITTEN. 01/09/95.
000700 DATE-COMPILED. 01/09/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     PGMR  TICKET     DESCRIPTION
001200* 01/09/95 LS    WX-0014    ORIGINAL -- TRIMMED LENGTH OF A TEXT
001300*                           FIELD, CALLED BY EXCATLKP BEFORE IT
001400*                           SEARCHES THE KEYWORD/EXERCISE TABLES.
001500* 05/02/96 LS    WX-0033    DROPPED FUNCTION REVERSE -- COMPILER
001600*                           UPGRADE ON THE TEST LPAR DOES NOT
001700*                           CARRY INTRINSIC FUNCTIONS YET.  SCAN
001800*                           BACKWARDS BY SUBSCRIPT INSTEAD.
001900* 11/30/98 RF    WX-0059    Y2K REVIEW -- NO DATE FIELDS IN THIS
002000*                           PROGRAM, REVIEWED AND SIGNED OFF.
002100* 03/14/01 JT    WX-0064    NOW ALSO CALLED BY EXCATLKP'S 110-RTRIM --
002200*                           ONE TRIMMED-LENGTH ROUTINE FOR THE WHOLE
002300*                           SHOP INSTEAD OF EXCATLKP SCANNING ITS OWN
002400*                           COPY OF THIS LOGIC.
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700 01  MISC-FIELDS.
003800     05  WS-SCAN-IDX             PIC S9(04) COMP.
003900
004000 LINKAGE SECTION.
004100 01  TEXT1        PIC X(255).
004200 01  RETURN-LTH   PIC S9(4).
004300
004400 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
004500 000-TRIM-TEXT.
004600*    SCAN FROM THE RIGHT FOR THE FIRST NON-SPACE BYTE -- THAT
004700*    SUBSCRIPT IS THE TRIMMED LENGTH OF TEXT1.
004800     MOVE ZERO TO RETURN-LTH.
004900     MOVE LENGTH OF TEXT1 TO WS-SCAN-IDX.
005000     PERFORM 100-SCAN-RTN THRU 100-EXIT
005100         UNTIL WS-SCAN-IDX = ZERO.
005200     GOBACK.
005300
005400 100-SCAN-RTN.
005500     IF TEXT1(WS-SCAN-IDX:1) NOT = SPACE
005600         MOVE WS-SCAN-IDX TO RETURN-LTH
005700         MOVE ZERO TO WS-SCAN-IDX
005800     ELSE
005900         SUBTRACT 1 FROM WS-SCAN-IDX
006000     END-IF.
006100 100-EXIT.
006200     EXIT.
