000100******************************************************************
000200* WRKABND  --  ABEND/DUMP MESSAGE RECORD                          *
000300*                                                                *
000400* COPIED INTO ANY WRKxxxx PROGRAM THAT CAN HIT AN UNBALANCED-FILE *
000500* OR OUT-OF-SEQUENCE CONDITION.  WRITE ABEND-REC TO SYSOUT BEFORE *
000600* THE FORCED DIVIDE-BY-ZERO SO THE OPERATOR HAS THE REASON IN THE *
000700* SAME SYSOUT AS THE SYSTEM DUMP.                                 *
000800******************************************************************
000900* MAINTENANCE
001000* DATE     PGMR  TICKET     DESCRIPTION
001100* 01/09/95 LS    WX-0014    ORIGINAL LAYOUT
001200******************************************************************
001300 01  ABEND-REC.
001400     05  FILLER                  PIC X(05)  VALUE SPACES.
001500     05  ABEND-REASON            PIC X(60)  VALUE SPACES.
001600     05  FILLER                  PIC X(02)  VALUE SPACES.
001700     05  FILLER                  PIC X(09)  VALUE "EXPECTED=".
001800     05  EXPECTED-VAL            PIC X(10)  VALUE SPACES.
001900     05  FILLER                  PIC X(02)  VALUE SPACES.
002000     05  FILLER                  PIC X(07)  VALUE "ACTUAL=".
002100     05  ACTUAL-VAL              PIC X(10)  VALUE SPACES.
002200     05  FILLER                  PIC X(27)  VALUE SPACES.
002300
002400 01  WS-ABEND-DIVISORS.
002500     05  ZERO-VAL                PIC S9(01) COMP-3 VALUE ZERO.
002600     05  ONE-VAL                 PIC S9(01) COMP-3 VALUE +1.
