000100******************************************************************
000200* WRKCATT  --  EXERCISE CATEGORY MATCH TABLES                    *
000300*                                                                *
000400* TWO TABLES, LOADED BY VALUE/REDEFINES (NO EXTERNAL FILE --     *
000500* THE EXERCISE CATALOG ISN'T AVAILABLE AS A LOCAL FILE ON THIS   *
000600* SYSTEM, SO WE CARRY A FIXED HOUSE TABLE OF THE EXERCISES WE    *
000700* ACTUALLY SEE):                                                 *
000800*                                                                *
000900*   WS-KEYWORD-TABLE  -- BUILT-IN KEYWORD TABLE, TIER 1 OF THE   *
001000*                        MATCH CHAIN IN EXCATLKP.  SUBSTRING     *
001100*                        CONTAINMENT, FIRST ROW IN TABLE ORDER   *
001200*                        WINS.                                   *
001300*   WS-EXDB-TABLE     -- EXERCISE DATABASE, TIERS 2-4 (EXACT,    *
001400*                        KEYWORD, FUZZY) OF THE SAME CHAIN.      *
001500******************************************************************
001600* MAINTENANCE
001700* DATE     PGMR  TICKET     DESCRIPTION
001800* 03/01/95 LS    WX-0019    ORIGINAL TABLES
001900* 10/07/96 LS    WX-0044    ADDED BIKE/ROW KEYWORD ROWS
002000* 02/11/97 LS    WX-0051    SPLIT EACH 62-BYTE ROW LITERAL INTO
002100*                           FOUR SEPARATE FILLER/VALUE FIELDS --
002200*                           COMPILER ON THE NEW BOX FLAGGED THE
002300*                           OLD SINGLE-LITERAL ROWS AS TOO LONG.
002400* 04/09/02 DP    WX-0068    REWORDED THE HEADER BANNER -- REVIEW
002500*                           FLAGGED THE OLD WORDING AS TOO SPECIFIC
002600*                           ABOUT THE VENDOR FEED'S FILE FORMAT.
002700******************************************************************
002800 01  WS-KEYWORD-TABLE-VALUES.
002900     05  FILLER  PIC X(20) VALUE "RUN".
003000     05  FILLER  PIC X(02) VALUE "02".
003100     05  FILLER  PIC X(20) VALUE "CARDIO".
003200     05  FILLER  PIC X(20) VALUE "RUN".
003300     05  FILLER  PIC X(20) VALUE "RUNNING".
003400     05  FILLER  PIC X(02) VALUE "02".
003500     05  FILLER  PIC X(20) VALUE "CARDIO".
003600     05  FILLER  PIC X(20) VALUE "RUN".
003700     05  FILLER  PIC X(20) VALUE "JOG".
003800     05  FILLER  PIC X(02) VALUE "02".
003900     05  FILLER  PIC X(20) VALUE "CARDIO".
004000     05  FILLER  PIC X(20) VALUE "RUN".
004100     05  FILLER  PIC X(20) VALUE "SPRINT".
004200     05  FILLER  PIC X(02) VALUE "02".
004300     05  FILLER  PIC X(20) VALUE "CARDIO".
004400     05  FILLER  PIC X(20) VALUE "RUN".
004500     05  FILLER  PIC X(20) VALUE "SKI ERG".
004600     05  FILLER  PIC X(02) VALUE "02".
004700     05  FILLER  PIC X(20) VALUE "CARDIO".
004800     05  FILLER  PIC X(20) VALUE "SKI ERG".
004900     05  FILLER  PIC X(20) VALUE "SKI MOGUL".
005000     05  FILLER  PIC X(02) VALUE "02".
005100     05  FILLER  PIC X(20) VALUE "CARDIO".
005200     05  FILLER  PIC X(20) VALUE "SKI ERG".
005300     05  FILLER  PIC X(20) VALUE "SKI".
005400     05  FILLER  PIC X(02) VALUE "02".
005500     05  FILLER  PIC X(20) VALUE "CARDIO".
005600     05  FILLER  PIC X(20) VALUE "SKI ERG".
005700     05  FILLER  PIC X(20) VALUE "ROW ERG".
005800     05  FILLER  PIC X(02) VALUE "23".
005900     05  FILLER  PIC X(20) VALUE "ROW".
006000     05  FILLER  PIC X(20) VALUE "ROW".
006100     05  FILLER  PIC X(20) VALUE "ROWER".
006200     05  FILLER  PIC X(02) VALUE "23".
006300     05  FILLER  PIC X(20) VALUE "ROW".
006400     05  FILLER  PIC X(20) VALUE "ROW".
006500     05  FILLER  PIC X(20) VALUE "INDOOR ROW".
006600     05  FILLER  PIC X(02) VALUE "23".
006700     05  FILLER  PIC X(20) VALUE "ROW".
006800     05  FILLER  PIC X(20) VALUE "INDOOR ROW".
006900     05  FILLER  PIC X(20) VALUE "ASSAULT BIKE".
007000     05  FILLER  PIC X(02) VALUE "02".
007100     05  FILLER  PIC X(20) VALUE "CARDIO".
007200     05  FILLER  PIC X(20) VALUE "ASSAULT BIKE".
007300     05  FILLER  PIC X(20) VALUE "ECHO BIKE".
007400     05  FILLER  PIC X(02) VALUE "02".
007500     05  FILLER  PIC X(20) VALUE "CARDIO".
007600     05  FILLER  PIC X(20) VALUE "ECHO BIKE".
007700     05  FILLER  PIC X(20) VALUE "AIR BIKE".
007800     05  FILLER  PIC X(02) VALUE "02".
007900     05  FILLER  PIC X(20) VALUE "CARDIO".
008000     05  FILLER  PIC X(20) VALUE "AIR BIKE".
008100     05  FILLER  PIC X(20) VALUE "BIKE ERG".
008200     05  FILLER  PIC X(02) VALUE "02".
008300     05  FILLER  PIC X(20) VALUE "CARDIO".
008400     05  FILLER  PIC X(20) VALUE "BIKE ERG".
008500     05  FILLER  PIC X(20) VALUE "BURPEE".
008600     05  FILLER  PIC X(02) VALUE "29".
008700     05  FILLER  PIC X(20) VALUE "TOTAL BODY".
008800     05  FILLER  PIC X(20) VALUE "BURPEE".
008900     05  FILLER  PIC X(20) VALUE "WALL BALL".
009000     05  FILLER  PIC X(02) VALUE "28".
009100     05  FILLER  PIC X(20) VALUE "SQUAT".
009200     05  FILLER  PIC X(20) VALUE "WALL BALL".
009300 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-TABLE-VALUES.
009400     05  KT-ENTRY OCCURS 16 TIMES INDEXED BY KT-IDX.
009500         10  KT-KEYWORD          PIC X(20).
009600         10  KT-CATEGORY-ID      PIC 9(02).
009700         10  KT-CATEGORY-NAME    PIC X(20).
009800         10  KT-DISPLAY-NAME     PIC X(20).
009900
010000 01  WS-EXDB-TABLE-VALUES.
010100     05  FILLER  PIC X(20) VALUE "PUSH UP".
010200     05  FILLER  PIC X(02) VALUE "22".
010300     05  FILLER  PIC X(20) VALUE "PUSH UP".
010400     05  FILLER  PIC X(20) VALUE "PUSH UP".
010500     05  FILLER  PIC X(20) VALUE "PULL UP".
010600     05  FILLER  PIC X(02) VALUE "21".
010700     05  FILLER  PIC X(20) VALUE "PULL UP".
010800     05  FILLER  PIC X(20) VALUE "PULL UP".
010900     05  FILLER  PIC X(20) VALUE "SQUAT".
011000     05  FILLER  PIC X(02) VALUE "28".
011100     05  FILLER  PIC X(20) VALUE "SQUAT".
011200     05  FILLER  PIC X(20) VALUE "SQUAT".
011300     05  FILLER  PIC X(20) VALUE "DEADLIFT".
011400     05  FILLER  PIC X(02) VALUE "07".
011500     05  FILLER  PIC X(20) VALUE "DEADLIFT".
011600     05  FILLER  PIC X(20) VALUE "DEADLIFT".
011700     05  FILLER  PIC X(20) VALUE "BENCH PRESS".
011800     05  FILLER  PIC X(02) VALUE "00".
011900     05  FILLER  PIC X(20) VALUE "BENCH PRESS".
012000     05  FILLER  PIC X(20) VALUE "BENCH PRESS".
012100     05  FILLER  PIC X(20) VALUE "LUNGE".
012200     05  FILLER  PIC X(02) VALUE "17".
012300     05  FILLER  PIC X(20) VALUE "LUNGE".
012400     05  FILLER  PIC X(20) VALUE "LUNGE".
012500     05  FILLER  PIC X(20) VALUE "PLANK".
012600     05  FILLER  PIC X(02) VALUE "19".
012700     05  FILLER  PIC X(20) VALUE "PLANK".
012800     05  FILLER  PIC X(20) VALUE "PLANK".
012900     05  FILLER  PIC X(20) VALUE "CRUNCH".
013000     05  FILLER  PIC X(02) VALUE "06".
013100     05  FILLER  PIC X(20) VALUE "CRUNCH".
013200     05  FILLER  PIC X(20) VALUE "CRUNCH".
013300     05  FILLER  PIC X(20) VALUE "SIT UP".
013400     05  FILLER  PIC X(02) VALUE "27".
013500     05  FILLER  PIC X(20) VALUE "SIT UP".
013600     05  FILLER  PIC X(20) VALUE "SIT UP".
013700     05  FILLER  PIC X(20) VALUE "SHOULDER PRESS".
013800     05  FILLER  PIC X(02) VALUE "25".
013900     05  FILLER  PIC X(20) VALUE "SHOULDER PRESS".
014000     05  FILLER  PIC X(20) VALUE "SHOULDER PRESS".
014100 01  WS-EXDB-TABLE REDEFINES WS-EXDB-TABLE-VALUES.
014200     05  DB-ENTRY OCCURS 10 TIMES INDEXED BY DB-IDX.
014300         10  DB-NAME             PIC X(20).
014400         10  DB-CATEGORY-ID      PIC 9(02).
014500         10  DB-CATEGORY-NAME    PIC X(20).
014600         10  DB-DISPLAY-NAME     PIC X(20).
