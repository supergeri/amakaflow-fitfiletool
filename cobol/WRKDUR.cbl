000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WRKDUR.
000400 AUTHOR. L SCHREIBER.
000500 INSTALLATION. FITFORGE DATA PROCESSING.
000600 DATE-WRITTEN. 02/02/95.
000700 DATE-COMPILED. 02/02/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     PGMR  TICKET     DESCRIPTION
001200* 02/02/95 LS    WX-0016    ORIGINAL -- RESOLVES THE DURATION
001300*                           TYPE/VALUE FOR ONE EXERCISE RECORD.
001400*                           PATTERNED AFTER CLCLBCST'S SWITCH-
001500*                           DRIVEN TWO-WAY CALC, EXTENDED TO THE
001600*                           FIVE-WAY PRIORITY CHAIN WX NEEDS.
001700* 06/03/96 LS    WX-0038    ADDED 300-DISTANCE-FROM-REPS -- SOME
001800*                           FEEDS PUT "500M"/"1.5KM" IN THE REPS
001900*                           FIELD INSTEAD OF A REAL DISTANCE.
002000* 11/30/98 RF    WX-0059    Y2K REVIEW -- NO DATE FIELDS IN THIS
002100*                           PROGRAM, REVIEWED AND SIGNED OFF.
002200* 02/08/02 DP    WX-0067    300-DISTANCE-FROM-REPS WAS TRUNCATING THE
002300*                           TENTHS DIGIT ON A BARE "KM" FEED (NO
002400*                           DECIMAL POINT) -- WS-DEC-DIGITS-SEEN NOW
002500*                           CHECKED BEFORE THE MULTIPLY, NOT AFTER.
002600* 04/09/02 DP    WX-0069    050-CHECK-REPS-DISTANCE REJECTED "500 M"
002700*                           AND "1.5 KM" (SPACE BEFORE THE UNIT) --
002800*                           WS-NUM-LEN NOW BACKS UP OVER ONE TRAILING
002900*                           SPACE BEFORE THE NUMERIC SLICE IS TAKEN.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     CLASS WS-DIGIT-CLASS IS "0" THRU "9".
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  WS-REPS-DISTANCE-SW     PIC X(01).
004400         88  WS-REPS-ARE-DISTANCE  VALUE "Y".
004500     05  WS-UNIT-SW              PIC X(01).
004600         88  WS-UNIT-IS-KM       VALUE "K".
004700         88  WS-UNIT-IS-M        VALUE "M".
004800     05  WS-VALID-NUM-SW         PIC X(01).
004900         88  WS-IS-NUMERIC       VALUE "Y".
005000     05  WS-TRIM-DONE-SW         PIC X(01).
005100         88  WS-TRIM-DONE        VALUE "Y".
005200     05  WS-REPS-HAS-DASH-SW     PIC X(01).
005300         88  WS-REPS-HAS-DASH    VALUE "Y".
005400     05  WS-REPS-LEN             PIC S9(04) COMP.
005500     05  WS-NUM-LEN              PIC S9(04) COMP.
005600     05  WS-CHAR-IDX             PIC S9(04) COMP.
005700     05  WS-DASH-IDX             PIC S9(04) COMP.
005800     05  WS-DEC-DIGITS-SEEN      PIC S9(04) COMP.
005900     05  WS-ONE-DIGIT-9          PIC 9(01).
006000     05  WS-INT-PART             PIC 9(06) COMP-3.
006100     05  WS-DEC-PART             PIC 9(02) COMP-3.
006200     05  WS-DISTANCE-M           PIC 9(06)V99 COMP-3.
006300     05  WS-REPS-VALUE           PIC 9(05) COMP-3.
006400
006500 01  WS-REPS-WORK                PIC X(10).
006600 01  WS-REPS-CHAR-VIEW REDEFINES WS-REPS-WORK.
006700     05  WS-REPS-CHAR            PIC X(01) OCCURS 10 TIMES.
006800
006900 01  WS-NUMERIC-PART             PIC X(10).
007000 01  WS-NUM-DIGIT-VIEW REDEFINES WS-NUMERIC-PART.
007100     05  WS-NUM-DIGIT            PIC X(01) OCCURS 10 TIMES.
007200
007300 01  WS-REPS-BEFORE-DASH         PIC X(10).
007400 01  WS-REPS-DASH-VIEW REDEFINES WS-REPS-BEFORE-DASH.
007500     05  WS-REPS-DASH-DIGIT      PIC X(01) OCCURS 10 TIMES.
007600
007700 LINKAGE SECTION.
007800 01  DUR-RESOLVE-REC.
007900     05  DR-LAP-BUTTON-SW        PIC X(01).
008000     05  DR-DISTANCE-M           PIC 9(06)V99.
008100     05  DR-REPS-TEXT            PIC X(10).
008200     05  DR-DURATION-SEC         PIC 9(05).
008300     05  DR-DUR-TYPE             PIC X(10).
008400     05  DR-DUR-VALUE            PIC 9(09).
008500     05  DR-DUR-ENUM             PIC 9(02).
008600 01  RETURN-CD                   PIC 9(04) COMP.
008700
008800 PROCEDURE DIVISION USING DUR-RESOLVE-REC, RETURN-CD.
008900 000-MAIN.
009000     MOVE ZERO TO RETURN-CD.
009100     MOVE SPACES TO DR-DUR-TYPE.
009200     MOVE ZERO TO DR-DUR-VALUE.
009300     MOVE ZERO TO DR-DUR-ENUM.
009400     MOVE SPACE TO WS-REPS-DISTANCE-SW.
009500     PERFORM 050-CHECK-REPS-DISTANCE THRU 050-EXIT.
009600
009700     IF DR-LAP-BUTTON-SW = "Y"
009800         PERFORM 100-LAP-BUTTON THRU 100-EXIT
009900     ELSE IF DR-DISTANCE-M > ZERO
010000         PERFORM 200-DISTANCE-FIELD THRU 200-EXIT
010100     ELSE IF WS-REPS-ARE-DISTANCE
010200         PERFORM 300-DISTANCE-FROM-REPS THRU 300-EXIT
010300     ELSE IF DR-DURATION-SEC > ZERO
010400         PERFORM 400-TIMED-EXERCISE THRU 400-EXIT
010500     ELSE
010600         PERFORM 500-REPS-EXERCISE THRU 500-EXIT.
010700
010800     GOBACK.
010900
011000 050-CHECK-REPS-DISTANCE.
011100*    SOME FEEDS PUT A DISTANCE STRING LIKE "500M" OR "1.5KM" IN
011200*    THE REPS FIELD.  UPPERCASE IT, TRIM TRAILING SPACES, LOOK
011300*    FOR THE "M"/"KM" SUFFIX AND VALIDATE WHAT IS LEFT IS
011400*    NUMERIC.  LEAVES THE NUMBER IN WS-NUMERIC-PART/WS-NUM-LEN
011500*    FOR 300-DISTANCE-FROM-REPS TO PICK UP.
011600     MOVE DR-REPS-TEXT TO WS-REPS-WORK.
011700     INSPECT WS-REPS-WORK CONVERTING
011800         "abcdefghijklmnopqrstuvwxyz" TO
011900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012000     MOVE LENGTH OF WS-REPS-WORK TO WS-REPS-LEN.
012100     MOVE SPACE TO WS-TRIM-DONE-SW.
012200     PERFORM 051-TRIM-SCAN THRU 051-EXIT
012300         UNTIL WS-REPS-LEN = ZERO OR WS-TRIM-DONE.
012400     IF WS-REPS-LEN = ZERO
012500         GO TO 050-EXIT.
012600
012700     MOVE SPACE TO WS-UNIT-SW.
012800     IF WS-REPS-LEN > 2
012900        AND WS-REPS-CHAR(WS-REPS-LEN - 1) = "K"
013000        AND WS-REPS-CHAR(WS-REPS-LEN)     = "M"
013100         MOVE "K" TO WS-UNIT-SW
013200         COMPUTE WS-NUM-LEN = WS-REPS-LEN - 2
013300     ELSE IF WS-REPS-LEN > 1
013400        AND WS-REPS-CHAR(WS-REPS-LEN) = "M"
013500         MOVE "M" TO WS-UNIT-SW
013600         COMPUTE WS-NUM-LEN = WS-REPS-LEN - 1
013700     ELSE
013800         GO TO 050-EXIT.
013900
014000     IF WS-NUM-LEN > ZERO
014100        AND WS-REPS-CHAR(WS-NUM-LEN) = SPACE
014200         SUBTRACT 1 FROM WS-NUM-LEN.
014300
014400     IF WS-NUM-LEN = ZERO
014500         GO TO 050-EXIT.
014600
014700     MOVE SPACES TO WS-NUMERIC-PART.
014800     MOVE WS-REPS-WORK(1:WS-NUM-LEN) TO WS-NUMERIC-PART.
014900     PERFORM 055-VALIDATE-NUMERIC THRU 055-EXIT.
015000     IF WS-IS-NUMERIC
015100         MOVE "Y" TO WS-REPS-DISTANCE-SW.
015200 050-EXIT.
015300     EXIT.
015400
015500 051-TRIM-SCAN.
015600     IF WS-REPS-CHAR(WS-REPS-LEN) NOT = SPACE
015700         SET WS-TRIM-DONE TO TRUE
015800     ELSE
015900         SUBTRACT 1 FROM WS-REPS-LEN
016000     END-IF.
016100 051-EXIT.
016200     EXIT.
016300
016400 055-VALIDATE-NUMERIC.
016500*    THE STRING IS NUMERIC IF EVERY BYTE IS A DIGIT OR A LONE
016600*    DECIMAL POINT.
016700     MOVE "Y" TO WS-VALID-NUM-SW.
016800     MOVE ZERO TO WS-DEC-DIGITS-SEEN.
016900     PERFORM 056-CHECK-CHAR THRU 056-EXIT
017000         VARYING WS-CHAR-IDX FROM 1 BY 1
017100         UNTIL WS-CHAR-IDX > WS-NUM-LEN.
017200     IF WS-NUM-LEN = ZERO
017300         MOVE "N" TO WS-VALID-NUM-SW.
017400 055-EXIT.
017500     EXIT.
017600
017700 056-CHECK-CHAR.
017800     IF WS-NUM-DIGIT(WS-CHAR-IDX) = "."
017900         ADD 1 TO WS-DEC-DIGITS-SEEN
018000     ELSE IF WS-NUM-DIGIT(WS-CHAR-IDX) NOT NUMERIC
018100         MOVE "N" TO WS-VALID-NUM-SW.
018200 056-EXIT.
018300     EXIT.
018400
018500 100-LAP-BUTTON.
018600     MOVE "LAPBUTTON" TO DR-DUR-TYPE.
018700     MOVE ZERO TO DR-DUR-VALUE.
018800     MOVE 1 TO DR-DUR-ENUM.
018900 100-EXIT.
019000     EXIT.
019100
019200 200-DISTANCE-FIELD.
019300*    EX-DISTANCE-M IS ALREADY NUMERIC METERS -- CENTIMETERS ARE
019400*    METERS TIMES 100, TRUNCATED (NO ROUNDED CLAUSE).
019500     MOVE "DISTANCE" TO DR-DUR-TYPE.
019600     COMPUTE DR-DUR-VALUE = DR-DISTANCE-M * 100.
019700     MOVE 3 TO DR-DUR-ENUM.
019800 200-EXIT.
019900     EXIT.
020000
020100 300-DISTANCE-FROM-REPS.
020200*    WS-NUMERIC-PART/WS-NUM-LEN AND WS-UNIT-SW WERE SET BY
020300*    050-CHECK-REPS-DISTANCE.  BUILD THE METER VALUE DIGIT BY
020400*    DIGIT -- NO INTRINSIC FUNCTIONS ON THIS SYSTEM.
020500     MOVE ZERO TO WS-INT-PART.
020600     MOVE ZERO TO WS-DEC-PART.
020700     MOVE ZERO TO WS-DEC-DIGITS-SEEN.
020800     MOVE SPACE TO WS-TRIM-DONE-SW.
020900     PERFORM 301-ACCUM-DIGIT THRU 301-EXIT
021000         VARYING WS-CHAR-IDX FROM 1 BY 1
021100         UNTIL WS-CHAR-IDX > WS-NUM-LEN.
021200     IF WS-DEC-DIGITS-SEEN = 1
021300         COMPUTE WS-DEC-PART = WS-DEC-PART * 10.
021400
021500     COMPUTE WS-DISTANCE-M = WS-INT-PART + (WS-DEC-PART / 100).
021600     IF WS-UNIT-IS-KM
021700         COMPUTE WS-DISTANCE-M = WS-DISTANCE-M * 1000.
021800
021900     MOVE "DISTANCE" TO DR-DUR-TYPE.
022000     COMPUTE DR-DUR-VALUE = WS-DISTANCE-M * 100.
022100     MOVE 3 TO DR-DUR-ENUM.
022200 300-EXIT.
022300     EXIT.
022400
022500 301-ACCUM-DIGIT.
022600     IF WS-NUM-DIGIT(WS-CHAR-IDX) = "."
022700         SET WS-TRIM-DONE TO TRUE
022800     ELSE
022900         MOVE WS-NUM-DIGIT(WS-CHAR-IDX) TO WS-ONE-DIGIT-9
023000         IF WS-TRIM-DONE
023100             IF WS-DEC-DIGITS-SEEN < 2
023200                 COMPUTE WS-DEC-PART =
023300                         WS-DEC-PART * 10 + WS-ONE-DIGIT-9
023400                 ADD 1 TO WS-DEC-DIGITS-SEEN
023500             END-IF
023600         ELSE
023700             COMPUTE WS-INT-PART =
023800                     WS-INT-PART * 10 + WS-ONE-DIGIT-9
023900         END-IF
024000     END-IF.
024100 301-EXIT.
024200     EXIT.
024300
024400 400-TIMED-EXERCISE.
024500     MOVE "TIME" TO DR-DUR-TYPE.
024600     COMPUTE DR-DUR-VALUE = DR-DURATION-SEC * 1000.
024700     MOVE 0 TO DR-DUR-ENUM.
024800 400-EXIT.
024900     EXIT.
025000
025100 500-REPS-EXERCISE.
025200*    SPLIT A RANGE ("8-12") AT THE DASH AND KEEP THE FIRST
025300*    NUMBER.  BLANK, ZERO, OR UNPARSABLE REPS DEFAULT TO 10.
025400     MOVE "REPS" TO DR-DUR-TYPE.
025500     MOVE 29 TO DR-DUR-ENUM.
025600     MOVE SPACES TO WS-REPS-BEFORE-DASH.
025700     MOVE ZERO TO WS-DASH-IDX.
025800     MOVE SPACE TO WS-REPS-HAS-DASH-SW.
025900
026000     IF DR-REPS-TEXT = SPACES
026100         MOVE 10 TO DR-DUR-VALUE
026200         GO TO 500-EXIT.
026300
026400     PERFORM 501-FIND-DASH THRU 501-EXIT
026500         VARYING WS-CHAR-IDX FROM 1 BY 1
026600         UNTIL WS-CHAR-IDX > 10 OR WS-REPS-HAS-DASH.
026700
026800     IF WS-REPS-HAS-DASH
026900         MOVE DR-REPS-TEXT(1:WS-DASH-IDX - 1)
027000                                  TO WS-REPS-BEFORE-DASH
027100     ELSE
027200         MOVE DR-REPS-TEXT TO WS-REPS-BEFORE-DASH.
027300
027400     MOVE ZERO TO WS-REPS-VALUE.
027500     MOVE ZERO TO WS-VALID-NUM-SW.
027600     MOVE "Y" TO WS-VALID-NUM-SW.
027700     PERFORM 502-ACCUM-REPS-DIGIT THRU 502-EXIT
027800         VARYING WS-CHAR-IDX FROM 1 BY 1
027900         UNTIL WS-CHAR-IDX > 10
028000            OR WS-REPS-DASH-DIGIT(WS-CHAR-IDX) = SPACE.
028100
028200     IF WS-IS-NUMERIC AND WS-REPS-VALUE > ZERO
028300         MOVE WS-REPS-VALUE TO DR-DUR-VALUE
028400     ELSE
028500         MOVE 10 TO DR-DUR-VALUE.
028600 500-EXIT.
028700     EXIT.
028800
028900 501-FIND-DASH.
029000     IF DR-REPS-TEXT(WS-CHAR-IDX:1) = "-"
029100         MOVE WS-CHAR-IDX TO WS-DASH-IDX
029200         MOVE "Y" TO WS-REPS-HAS-DASH-SW.
029300 501-EXIT.
029400     EXIT.
029500
029600 502-ACCUM-REPS-DIGIT.
029700     IF WS-REPS-DASH-DIGIT(WS-CHAR-IDX) NOT NUMERIC
029800         MOVE "N" TO WS-VALID-NUM-SW
029900     ELSE
030000         MOVE WS-REPS-DASH-DIGIT(WS-CHAR-IDX) TO WS-ONE-DIGIT-9
030100         COMPUTE WS-REPS-VALUE =
030200                 WS-REPS-VALUE * 10 + WS-ONE-DIGIT-9
030300     END-IF.
030400 502-EXIT.
030500     EXIT.
