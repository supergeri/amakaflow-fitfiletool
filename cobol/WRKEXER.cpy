000100******************************************************************
000200* WRKEXER  --  EXERCISE DETAIL RECORD                            *
000300*                                                                *
000400* MANY RECORDS PER WORKOUT, CARRIED IN BLOCK/INPUT ORDER.        *
000500* SUPERSETS ARRIVE PRE-FLATTENED BY THE FEEDER JOB -- ALL        *
000600* SUPERSET EXERCISES FIRST, THEN THE LOOSE BLOCK EXERCISES.      *
000700******************************************************************
000800* MAINTENANCE
000900* DATE     PGMR  TICKET     DESCRIPTION
001000* 01/09/95 LS    WX-0014    ORIGINAL LAYOUT
001100* 06/03/96 LS    WX-0038    ADDED EX-DISTANCE-M FOR RUN/ROW BLOCKS
001200******************************************************************
001300 01  EXERCISE-REC.
001400     05  EX-WORKOUT-ID           PIC 9(04).
001500     05  EX-BLOCK-NO             PIC 9(03).
001600     05  EX-STRUCTURE            PIC X(20).
001700     05  EX-REST-BETWEEN         PIC 9(04).
001800     05  EX-NAME                 PIC X(40).
001900     05  EX-REPS                 PIC X(10).
002000     05  EX-SETS                 PIC 9(03).
002100     05  EX-DURATION-SEC         PIC 9(05).
002200     05  EX-DISTANCE-M           PIC 9(06)V99.
002300     05  FILLER                  PIC X(03).
