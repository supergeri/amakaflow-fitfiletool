000100******************************************************************
000200* WRKHDR  --  WORKOUT HEADER RECORD                              *
000300*                                                                *
000400* ONE RECORD PER WORKOUT.  GROUPS THE EXERCISE RECORDS THAT      *
000500* FOLLOW IT IN WRKEXER-FILE (SAME WH-WORKOUT-ID/EX-WORKOUT-ID).  *
000600* SEE WRKEXER FOR THE DETAIL RECORDS.                            *
000700******************************************************************
000800* MAINTENANCE
000900* DATE     PGMR  TICKET     DESCRIPTION
001000* 01/09/95 LS    WX-0014    ORIGINAL LAYOUT
001100* 04/22/96 LS    WX-0031    ADDED WH-LAP-BUTTON SWITCH
001200******************************************************************
001300 01  WORKOUT-HEADER-REC.
001400     05  WH-WORKOUT-ID           PIC 9(04).
001500     05  WH-TITLE                PIC X(50).
001600     05  WH-FORCE-SPORT          PIC X(10).
001700         88  WH-FORCE-STRENGTH   VALUE "STRENGTH".
001800         88  WH-FORCE-CARDIO     VALUE "CARDIO".
001900         88  WH-FORCE-RUNNING    VALUE "RUNNING".
002000         88  WH-FORCE-AUTO       VALUE SPACES.
002100     05  WH-LAP-BUTTON           PIC X(01).
002200         88  WH-LAP-BUTTON-ON    VALUE "Y".
002300         88  WH-LAP-BUTTON-OFF   VALUE "N".
002400     05  FILLER                  PIC X(05).
