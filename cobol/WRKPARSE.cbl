000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WRKPARSE.
000400 AUTHOR. L SCHREIBER.
000500 INSTALLATION. FITFORGE DATA PROCESSING.
000600 DATE-WRITTEN. 01/12/95.
000700 DATE-COMPILED. 01/12/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     PGMR  TICKET     DESCRIPTION
001200* 01/12/95 LS    WX-0015    ORIGINAL -- PULLS THE ROUND COUNT OUT
001300*                           OF THE BLOCK STRUCTURE TEXT, E.G.
001400*                           "3 ROUNDS".  FIRST RUN OF DIGITS IN
001500*                           THE FIELD WINS; NO DIGITS = 1 ROUND.
001600* 05/14/96 LS    WX-0036    100-SCAN-DIGITS NOW STOPS AT THE FIRST
001700*                           NON-DIGIT ONCE A RUN HAS BEEN SEEN --
001800*                           "3 ROUNDS X 10 REPS" WAS PICKING UP THE
001900*                           10 AND OVERWRITING THE ROUND COUNT.
002000* 11/30/98 RF    WX-0059    Y2K REVIEW -- NO DATE FIELDS IN THIS
002100*                           PROGRAM, REVIEWED AND SIGNED OFF.
002200* 03/14/01 JT    WX-0064    REVIEWED AGAINST THE WRKXPRT STEP-BUFFER
002300*                           CHANGE -- THIS PROGRAM ONLY PARSES THE
002400*                           STRUCTURE TEXT, NO SPORT/STEP DATA HERE,
002500*                           NO CHANGE NEEDED.
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     CLASS WS-DIGIT-CLASS IS "0" THRU "9".
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  WS-CHAR-IDX             PIC S9(04) COMP.
004000     05  WS-FOUND-DIGIT-SW       PIC X(01).
004100         88  WS-FOUND-DIGIT      VALUE "Y".
004200     05  WS-DONE-SW              PIC X(01).
004300         88  WS-DONE             VALUE "Y".
004400     05  WS-ONE-DIGIT-9          PIC 9(01).
004500     05  WS-ROUND-VALUE          PIC 9(03) COMP-3.
004600
004700 01  WS-STRUCT-WORK              PIC X(20).
004800 01  WS-STRUCT-CHAR-VIEW REDEFINES WS-STRUCT-WORK.
004900     05  WS-STRUCT-CHAR          PIC X(01) OCCURS 20 TIMES.
005000
005100 LINKAGE SECTION.
005200 01  PARSE-STRUCTURE-REC.
005300     05  PS-STRUCTURE-TEXT       PIC X(20).
005400     05  PS-ROUND-COUNT          PIC 9(03).
005500 01  RETURN-CD                   PIC 9(04) COMP.
005600
005700 PROCEDURE DIVISION USING PARSE-STRUCTURE-REC, RETURN-CD.
005800 000-MAIN.
005900     MOVE ZERO TO RETURN-CD.
006000     MOVE PS-STRUCTURE-TEXT TO WS-STRUCT-WORK.
006100     MOVE ZERO TO WS-ROUND-VALUE.
006200     MOVE SPACE TO WS-FOUND-DIGIT-SW.
006300     MOVE SPACE TO WS-DONE-SW.
006400
006500     PERFORM 100-SCAN-DIGITS THRU 100-EXIT
006600         VARYING WS-CHAR-IDX FROM 1 BY 1
006700         UNTIL WS-CHAR-IDX > 20 OR WS-DONE.
006800
006900     IF WS-FOUND-DIGIT
007000         MOVE WS-ROUND-VALUE TO PS-ROUND-COUNT
007100     ELSE
007200         MOVE 1 TO PS-ROUND-COUNT.
007300
007400     GOBACK.
007500
007600 100-SCAN-DIGITS.
007700     IF WS-STRUCT-CHAR(WS-CHAR-IDX) IS NUMERIC
007800         MOVE "Y" TO WS-FOUND-DIGIT-SW
007900         MOVE WS-STRUCT-CHAR(WS-CHAR-IDX) TO WS-ONE-DIGIT-9
008000         COMPUTE WS-ROUND-VALUE =
008100                 WS-ROUND-VALUE * 10 + WS-ONE-DIGIT-9
008200     ELSE IF WS-FOUND-DIGIT
008300         SET WS-DONE TO TRUE.
008400 100-EXIT.
008500     EXIT.
