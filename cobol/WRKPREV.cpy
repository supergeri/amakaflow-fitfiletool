000100******************************************************************
000200* WRKPREV  --  PREVIEW REPORT PRINT LINES                        *
000300*                                                                *
000400* ONE GROUP OF THESE PER WORKOUT -- PAGE HEADER, WORKOUT SUMMARY *
000500* BLOCK, COLUMN HEADER, A DETAIL LINE PER STEP -- PLUS A GRAND-  *
000600* TOTAL LINE AT END OF RUN.  PRINT FILE IS 132 BYTES.            *
000700******************************************************************
000800* MAINTENANCE
000900* DATE     PGMR  TICKET     DESCRIPTION
001000* 02/14/95 LS    WX-0018    ORIGINAL LAYOUT
001100* 08/02/96 LS    WX-0042    ADDED WARNING LINE FOR MIXED WORKOUTS
001200* 04/15/02 DP    WX-0072    "TOTAL STEPS WRITTEN: " LITERAL IS 21
001300*                           BYTES BUT ITS FILLER WAS ONLY PIC X(19)
001400*                           -- GTOT-STEPS-O AND EVERYTHING AFTER IT
001500*                           CAME OUT SHIFTED.  WIDENED TO PIC X(21)
001600*                           AND TOOK THE 2 BYTES BACK OUT OF THE
001700*                           TRAILING SPACER FILLER.
001800******************************************************************
001900 01  WS-PAGE-HDR-REC.
002000     05  FILLER                  PIC X(01)  VALUE SPACE.
002100     05  PHDR-DATE.
002200         10  PHDR-YY             PIC 9(04).
002300         10  FILLER              PIC X(01)  VALUE "-".
002400         10  PHDR-MM             PIC 9(02).
002500         10  FILLER              PIC X(01)  VALUE "-".
002600         10  PHDR-DD             PIC 9(02).
002700     05  FILLER                  PIC X(18)  VALUE SPACES.
002800     05  FILLER                  PIC X(42)  VALUE
002900         "WORKOUT PREVIEW AND EXPORT-STEP LISTING".
003000     05  FILLER                  PIC X(49) VALUE
003100         "PAGE NUMBER:" JUSTIFIED RIGHT.
003200     05  PHDR-PAGE-NBR-O         PIC ZZ9.
003300
003400 01  WS-WKOUT-HDR-REC.
003500     05  FILLER                  PIC X(03)  VALUE SPACES.
003600     05  FILLER                  PIC X(09)  VALUE "WORKOUT #".
003700     05  WHDR-WORKOUT-ID-O       PIC ZZZ9.
003800     05  FILLER                  PIC X(04)  VALUE SPACES.
003900     05  WHDR-TITLE-O            PIC X(50).
004000     05  FILLER                  PIC X(02)  VALUE SPACES.
004100     05  FILLER                  PIC X(07)  VALUE "SPORT: ".
004200     05  WHDR-SPORT-NAME-O       PIC X(10).
004300     05  FILLER                  PIC X(43)  VALUE SPACES.
004400
004500 01  WS-WKOUT-CNT-REC.
004600     05  FILLER                  PIC X(03)  VALUE SPACES.
004700     05  FILLER                  PIC X(16)  VALUE
004800         "EXERCISE COUNT: ".
004900     05  WCNT-EXERCISE-COUNT-O   PIC ZZ9.
005000     05  FILLER                  PIC X(05)  VALUE SPACES.
005100     05  FILLER                  PIC X(12)  VALUE "TOTAL SETS: ".
005200     05  WCNT-TOTAL-SETS-O       PIC ZZZ9.
005300     05  FILLER                  PIC X(05)  VALUE SPACES.
005400     05  FILLER                  PIC X(09)  VALUE "RUNNING: ".
005500     05  WCNT-HAS-RUNNING-O      PIC X(01).
005600     05  FILLER                  PIC X(03)  VALUE SPACES.
005700     05  FILLER                  PIC X(08)  VALUE "CARDIO: ".
005800     05  WCNT-HAS-CARDIO-O       PIC X(01).
005900     05  FILLER                  PIC X(03)  VALUE SPACES.
006000     05  FILLER                  PIC X(10)  VALUE "STRENGTH: ".
006100     05  WCNT-HAS-STRENGTH-O     PIC X(01).
006200     05  FILLER                  PIC X(36)  VALUE SPACES.
006300
006400 01  WS-WKOUT-WARN-REC.
006500     05  FILLER                  PIC X(03)  VALUE SPACES.
006600     05  FILLER                  PIC X(10)  VALUE "WARNING - ".
006700     05  WWARN-TEXT-O            PIC X(80).
006800     05  FILLER                  PIC X(39)  VALUE SPACES.
006900
007000 01  WS-COLM-HDR-REC.
007100     05  FILLER                  PIC X(03)  VALUE SPACES.
007200     05  FILLER                  PIC X(06)  VALUE "STEP".
007300     05  FILLER                  PIC X(10)  VALUE "TYPE".
007400     05  FILLER                  PIC X(52)  VALUE "NAME".
007500     05  FILLER                  PIC X(14)  VALUE "DURATION".
007600     05  FILLER                  PIC X(47)  VALUE SPACES.
007700
007800 01  WS-DETAIL-REC.
007900     05  FILLER                  PIC X(03)  VALUE SPACES.
008000     05  PV-STEP-INDEX-O         PIC ZZ9.
008100     05  FILLER                  PIC X(03)  VALUE SPACES.
008200     05  PV-TYPE-O               PIC X(08).
008300     05  FILLER                  PIC X(02)  VALUE SPACES.
008400     05  PV-NAME-O               PIC X(50).
008500     05  FILLER                  PIC X(02)  VALUE SPACES.
008600     05  PV-DURATION-DISPLAY-O   PIC X(12).
008700     05  FILLER                  PIC X(49)  VALUE SPACES.
008800
008900 01  WS-BLANK-LINE.
009000     05  FILLER                  PIC X(132) VALUE SPACES.
009100
009200 01  WS-GRAND-TOTAL-REC.
009300     05  FILLER                  PIC X(03)  VALUE SPACES.
009400     05  FILLER                  PIC X(20)  VALUE
009500         "WORKOUTS PROCESSED: ".
009600     05  GTOT-WORKOUTS-O         PIC ZZZ9.
009700     05  FILLER                  PIC X(05)  VALUE SPACES.
009800     05  FILLER                  PIC X(21)  VALUE
009900         "TOTAL STEPS WRITTEN: ".
010000     05  GTOT-STEPS-O            PIC ZZZZ9.
010100     05  FILLER                  PIC X(05)  VALUE SPACES.
010200     05  FILLER                  PIC X(17)  VALUE
010300         "TOTAL EXERCISES: ".
010400     05  GTOT-EXERCISES-O        PIC ZZZZ9.
010500     05  FILLER                  PIC X(32)  VALUE SPACES.
