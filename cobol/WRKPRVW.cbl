000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WRKPRVW.
000400 AUTHOR. L SCHREIBER.
000500 INSTALLATION. FITFORGE DATA PROCESSING.
000600 DATE-WRITTEN. 02/14/95.
000700 DATE-COMPILED. 02/14/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     PGMR  TICKET     DESCRIPTION
001200* 02/14/95 LS    WX-0018    ORIGINAL -- READS STEP-FILE AND
001300*                           SUMMARY-FILE IN PARALLEL AND PRINTS
001400*                           THE PREVIEW-RPT, ONE PAGE GROUP PER
001500*                           WORKOUT, FOR THE EXPORT REVIEWERS.
001600* 04/22/96 LS    WX-0031    DURATION DISPLAY PICKS UP LAP-BUTTON
001700*                           AND DISTANCE STEPS.
001800* 08/02/96 LS    WX-0042    ADDED THE MIXED CARDIO/STRENGTH
001900*                           WARNING LINE BELOW THE SUMMARY BLOCK.
002000* 02/11/97 LS    WX-0048    SKIPPED WORKOUTS NO LONGER SHOW UP ON
002100*                           SUMMARY-FILE -- NOTHING TO DO HERE.
002200* 11/30/98 RF    WX-0059    Y2K REVIEW -- ADDED WS-CENTURY
002300*                           WINDOWING SO THE PAGE HEADER SHOWS A
002400*                           FULL FOUR-DIGIT YEAR OFF THE SYSTEM'S
002500*                           TWO-DIGIT ACCEPT FROM DATE.
002600* 03/14/01 JT    WX-0064    STEP-FILE NOW CARRIES A REAL ST-SPORT-ID
002700*                           ON EVERY STEP (SEE WRKXPRT CHANGE LOG) --
002800*                           NOTHING TO DO HERE, THIS PROGRAM NEVER
002900*                           READ THAT FIELD.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS NEXT-PAGE.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SYSOUT
004000     ASSIGN TO UT-S-SYSOUT
004100       ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT STEP-FILE
004400     ASSIGN TO UT-S-WRKSTEP
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS SFCODE.
004700
004800     SELECT SUMMARY-FILE
004900     ASSIGN TO UT-S-WRKSUMM
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS MFCODE.
005200
005300     SELECT PREVIEW-RPT
005400     ASSIGN TO UT-S-WRKPREV
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS RFCODE.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 130 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC  PIC X(130).
006700
006800****** ONE RECORD PER STEP, IN WORKOUT/STEP-INDEX ORDER, BUILT
006900****** BY WRKXPRT.  A CHANGE OF ST-WORKOUT-ID IS THE CONTROL
007000****** BREAK THAT CLOSES ONE PAGE GROUP AND OPENS THE NEXT.
007100 FD  STEP-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 170 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS ST-FD-REC.
007700 01  ST-FD-REC                  PIC X(170).
007800
007900****** ONE RECORD PER WORKOUT, ALSO BUILT BY WRKXPRT.  MATCHED
008000****** ONE-FOR-ONE AGAINST THE FIRST STEP OF EACH NEW WORKOUT ID.
008100 FD  SUMMARY-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 166 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SM-FD-REC.
008700 01  SM-FD-REC                  PIC X(166).
008800
008900 FD  PREVIEW-RPT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 132 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS PV-RPT-REC.
009500 01  PV-RPT-REC  PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009800 01  FILE-STATUS-CODES.
009900     05  SFCODE                  PIC X(02).
010000         88  NO-MORE-STEPS       VALUE "10".
010100     05  MFCODE                  PIC X(02).
010200         88  NO-MORE-SUMMARIES   VALUE "10".
010300     05  RFCODE                  PIC X(02).
010400
010500 01  WS-RUN-DATE                 PIC 9(06).
010600
010700*    ALTERNATE VIEW OF THE SYSTEM'S TWO-DIGIT-YEAR RUN DATE --
010800*    WE WINDOW THE CENTURY OURSELVES SO THE PAGE HEADER CAN CARRY
010900*    A FULL FOUR-DIGIT YEAR.  REVIEWED FOR Y2K, SEE CHANGE LOG.
011000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011100     05  WS-RUN-YY               PIC 9(02).
011200     05  WS-RUN-MM               PIC 9(02).
011300     05  WS-RUN-DD               PIC 9(02).
011400
011500 01  WS-CENTURY-FIELDS.
011600     05  WS-CENTURY              PIC 9(02).
011700
011800 01  MISC-FIELDS.
011900     05  MORE-STEP-SW            PIC X(01) VALUE SPACE.
012000         88  NO-MORE-STEP-RECS   VALUE "N".
012100     05  MORE-SUMMARY-SW         PIC X(01) VALUE SPACE.
012200         88  NO-MORE-SUMMARY-RECS VALUE "N".
012300     05  WS-LINES                PIC 9(03) COMP-3 VALUE 99.
012400     05  WS-PAGES                PIC 9(03) COMP-3 VALUE 1.
012500     05  WS-SEC-VALUE            PIC 9(07) COMP.
012600     05  WS-MIN-PART             PIC 9(05) COMP.
012700     05  WS-SEC-PART             PIC 9(02) COMP.
012800     05  WS-METER-WHOLE          PIC 9(06) COMP.
012900     05  WS-KM-WHOLE             PIC 9(03) COMP.
013000     05  WS-KM-TENTH             PIC 9(01) COMP.
013100     05  WS-KM-TENTHS-TOTAL      PIC 9(04) COMP.
013200
013300*    DURATION-DISPLAY WORK AREAS -- EACH IS BUILT BY MOVE, NOT
013400*    STRING, SO THE NUMBERS COME OUT ZERO-SUPPRESSED THE SAME
013500*    WAY THE REST OF THE REPORT IS BUILT, NO ODD STRING PADDING.
013600 01  WS-DUR-DISPLAY-WORK.
013700     05  WS-DDW-NUM              PIC ZZZZZZ9.
013800     05  WS-DDW-LABEL            PIC X(05).
013900
014000 01  WS-DUR-MINSEC-FMT.
014100     05  WS-DMF-MIN              PIC ZZZZ9.
014200     05  WS-DMF-COLON            PIC X(01).
014300     05  WS-DMF-SEC              PIC 99.
014400     05  WS-DMF-FILL             PIC X(04).
014500
014600 01  WS-DUR-KM-FMT.
014700     05  WS-DKF-WHOLE            PIC ZZ9.
014800     05  WS-DKF-DOT              PIC X(01).
014900     05  WS-DKF-TENTH            PIC 9.
015000     05  WS-DKF-KM-LIT           PIC X(02).
015100     05  WS-DKF-FILL             PIC X(05).
015200
015300 01  WS-DUR-REST-FMT.
015400     05  WS-DRF2-NUM             PIC ZZZZZ9.
015500     05  WS-DRF2-LABEL           PIC X(06).
015600
015700 01  WS-DUR-REPEAT-FMT.
015800     05  WS-DRF-FROM             PIC ZZ9.
015900     05  WS-DRF-X-LIT            PIC X(02).
016000     05  WS-DRF-COUNT            PIC ZZ9.
016100     05  WS-DRF-FILL             PIC X(04).
016200
016300 01  COUNTERS-AND-ACCUMULATORS.
016400     05  WORKOUTS-PRINTED        PIC S9(07) COMP.
016500     05  TOTAL-STEPS-PRINTED     PIC S9(07) COMP.
016600     05  TOTAL-EXERCISES-PRINTED PIC S9(07) COMP.
016700
016800 COPY WRKSTEP.
016900 COPY WRKSUMM.
017000 COPY WRKPREV.
017100
017200*    A STEP-REC REDEFINES VIEW -- THE REPEAT-FROM/REPEAT-COUNT
017300*    PAIR TAKEN TOGETHER SO 250-FORMAT-REPEAT CAN TELL A STEP
017400*    THAT TRULY REPEATS FROM ONE WRKXPRT NEVER FILLED IN.
017500 01  STEP-REC-R REDEFINES STEP-REC.
017600     05  FILLER                  PIC X(155).
017700     05  SR-REPEAT-PAIR.
017800         10  SR-REPEAT-FROM-V    PIC 9(03).
017900         10  SR-REPEAT-COUNT-V   PIC 9(03).
018000     05  FILLER                  PIC X(09).
018100
018200*    A SUMMARY-REC REDEFINES VIEW -- THE THREE HAS-x FLAGS PACKED
018300*    TOGETHER SO 110-WRITE-WKOUT-HDR CAN TEST THE MIX IN ONE SHOT
018400*    RATHER THAN THREE SEPARATE IFS, SAME IDIOM AS WRKSPORT USES.
018500 01  SUMMARY-REC-R REDEFINES SUMMARY-REC.
018600     05  FILLER                  PIC X(78).
018700     05  SR-CAT-FLAGS            PIC X(03).
018800     05  FILLER                  PIC X(85).
018900
019000 PROCEDURE DIVISION.
019100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019200     PERFORM 100-MAINLINE THRU 100-EXIT
019300         UNTIL NO-MORE-SUMMARY-RECS.
019400     PERFORM 900-CLEANUP THRU 900-EXIT.
019500     MOVE ZERO TO RETURN-CODE.
019600     GOBACK.
019700
019800 000-HOUSEKEEPING.
019900     DISPLAY "******** BEGIN JOB WRKPRVW ********".
020000     ACCEPT WS-RUN-DATE FROM DATE.
020100     IF WS-RUN-YY < 50
020200         MOVE 20 TO WS-CENTURY
020300     ELSE
020400         MOVE 19 TO WS-CENTURY.
020500     MOVE WS-CENTURY TO PHDR-YY (1:2).
020600     MOVE WS-RUN-YY TO PHDR-YY (3:2).
020700     MOVE WS-RUN-MM TO PHDR-MM.
020800     MOVE WS-RUN-DD TO PHDR-DD.
020900
021000     OPEN INPUT STEP-FILE, SUMMARY-FILE.
021100     OPEN OUTPUT PREVIEW-RPT, SYSOUT.
021200
021300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021400
021500     READ SUMMARY-FILE INTO SUMMARY-REC
021600         AT END
021700         MOVE "N" TO MORE-SUMMARY-SW
021800         GO TO 000-EXIT
021900     END-READ.
022000
022100     READ STEP-FILE INTO STEP-REC
022200         AT END
022300         MOVE "N" TO MORE-STEP-SW
022400     END-READ.
022500 000-EXIT.
022600     EXIT.
022700
022800******************************************************************
022900* 100-MAINLINE -- ONE PAGE GROUP PER SUMMARY-FILE RECORD.
023000******************************************************************
023100 100-MAINLINE.
023200     IF WS-LINES > 48
023300         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
023400
023500     PERFORM 110-WRITE-WKOUT-HDR THRU 110-EXIT.
023600     PERFORM 120-WRITE-COLM-HDR THRU 120-EXIT.
023700
023800     PERFORM 200-STEP-DETAIL THRU 200-EXIT
023900         UNTIL NO-MORE-STEP-RECS
024000            OR ST-WORKOUT-ID NOT = SM-WORKOUT-ID.
024100
024200     WRITE PV-RPT-REC FROM WS-BLANK-LINE.
024300     ADD 1 TO WS-LINES.
024400     ADD 1 TO WORKOUTS-PRINTED.
024500
024600     READ SUMMARY-FILE INTO SUMMARY-REC
024700         AT END
024800         MOVE "N" TO MORE-SUMMARY-SW
024900         GO TO 100-EXIT
025000     END-READ.
025100 100-EXIT.
025200     EXIT.
025300
025400*    THE SUMMARY BLOCK -- WORKOUT ID/TITLE/SPORT, EXERCISE AND
025500*    SET COUNTS, THEN THE MIXED-SPORT WARNING IF ONE CAME BACK
025600*    FROM WRKSPORT.
025700 110-WRITE-WKOUT-HDR.
025800     MOVE SM-WORKOUT-ID TO WHDR-WORKOUT-ID-O.
025900     MOVE SM-TITLE TO WHDR-TITLE-O.
026000     MOVE SM-SPORT-NAME TO WHDR-SPORT-NAME-O.
026100     WRITE PV-RPT-REC FROM WS-WKOUT-HDR-REC
026200         AFTER ADVANCING 2.
026300     ADD 1 TO WS-LINES.
026400
026500*    SR-CAT-FLAGS IS THE THREE HAS-x BYTES TAKEN TOGETHER -- A
026600*    WORKOUT WITH NO STEPS YET CLASSIFIED COMES BACK BLANK RATHER
026700*    THAN "NNN", SO DEFAULT IT BEFORE IT GOES ON THE REPORT.
026800     IF SR-CAT-FLAGS = SPACES
026900         MOVE "NNN" TO SR-CAT-FLAGS.
027000
027100     MOVE SM-EXERCISE-COUNT TO WCNT-EXERCISE-COUNT-O.
027200     MOVE SM-TOTAL-SETS TO WCNT-TOTAL-SETS-O.
027300     MOVE SM-HAS-RUNNING TO WCNT-HAS-RUNNING-O.
027400     MOVE SM-HAS-CARDIO TO WCNT-HAS-CARDIO-O.
027500     MOVE SM-HAS-STRENGTH TO WCNT-HAS-STRENGTH-O.
027600     WRITE PV-RPT-REC FROM WS-WKOUT-CNT-REC
027700         AFTER ADVANCING 1.
027800     ADD 1 TO WS-LINES.
027900
028000     IF SM-WARNING NOT = SPACES
028100         MOVE SM-WARNING TO WWARN-TEXT-O
028200         WRITE PV-RPT-REC FROM WS-WKOUT-WARN-REC
028300             AFTER ADVANCING 1
028400         ADD 1 TO WS-LINES.
028500 110-EXIT.
028600     EXIT.
028700
028800 120-WRITE-COLM-HDR.
028900     WRITE PV-RPT-REC FROM WS-COLM-HDR-REC
029000         AFTER ADVANCING 2.
029100     ADD 1 TO WS-LINES.
029200 120-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600* 200-STEP-DETAIL -- ONE DETAIL LINE PER STEP-FILE RECORD BELOW
029700* THE CURRENT SUMMARY.  REPEAT STEPS SHOW THEIR TARGET INDEX AND
029800* REPEAT COUNT IN PLACE OF A DURATION.
029900******************************************************************
030000 200-STEP-DETAIL.
030100     IF WS-LINES > 54
030200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
030300         PERFORM 110-WRITE-WKOUT-HDR THRU 110-EXIT
030400         PERFORM 120-WRITE-COLM-HDR THRU 120-EXIT.
030500
030600     MOVE SPACES TO WS-DETAIL-REC.
030700     MOVE ST-STEP-INDEX TO PV-STEP-INDEX-O.
030800     MOVE ST-TYPE TO PV-TYPE-O.
030900
031000     IF ST-TYPE-REPEAT
031100         MOVE SPACES TO PV-NAME-O
031200         PERFORM 250-FORMAT-REPEAT THRU 250-EXIT
031300     ELSE
031400         MOVE ST-DISPLAY-NAME TO PV-NAME-O
031500         PERFORM 210-FORMAT-DURATION THRU 210-EXIT.
031600
031700     WRITE PV-RPT-REC FROM WS-DETAIL-REC
031800         AFTER ADVANCING 1.
031900     ADD 1 TO WS-LINES.
032000     ADD 1 TO TOTAL-STEPS-PRINTED.
032100     IF ST-TYPE-EXERCISE
032200         ADD 1 TO TOTAL-EXERCISES-PRINTED.
032300
032400     READ STEP-FILE INTO STEP-REC
032500         AT END
032600         MOVE "N" TO MORE-STEP-SW
032700     END-READ.
032800 200-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200* 210-FORMAT-DURATION -- TURNS ST-DUR-TYPE/ST-DUR-VALUE INTO THE
033300* SHORT HUMAN-READABLE TEXT THE REVIEWERS ASKED FOR:
033400*   LAPBUTTON  ->  "Lap Button"
033500*   REPS       ->  "<n> reps"
033600*   TIME       ->  "M:SS" IF 60 SECONDS OR MORE, ELSE "<n>s"
033700*   DISTANCE   ->  "<d.d>km" IF 1000 METERS OR MORE, ELSE "<n>m"
033800*   REST STEP  ->  "<n>s rest" (REST STEPS CARRY THEIR LENGTH IN
033900*                  ST-DUR-VALUE UNDER DUR-TYPE TIME, SO ST-TYPE
034000*                  MUST BE TESTED AHEAD OF THE TIME FORMATTER)
034100******************************************************************
034200 210-FORMAT-DURATION.
034300     MOVE SPACES TO PV-DURATION-DISPLAY-O.
034400     EVALUATE TRUE
034500         WHEN ST-DUR-TYPE-LAPBUTTON
034600             MOVE "Lap Button" TO PV-DURATION-DISPLAY-O
034700         WHEN ST-DUR-TYPE-REPS
034800             PERFORM 220-FORMAT-REPS THRU 220-EXIT
034900         WHEN ST-DUR-TYPE-DISTANCE
035000             PERFORM 230-FORMAT-DISTANCE THRU 230-EXIT
035100         WHEN ST-TYPE-REST
035200             PERFORM 240-FORMAT-REST THRU 240-EXIT
035300         WHEN OTHER
035400             PERFORM 225-FORMAT-TIME THRU 225-EXIT
035500     END-EVALUATE.
035600 210-EXIT.
035700     EXIT.
035800
035900 220-FORMAT-REPS.
036000     MOVE ST-DUR-VALUE TO WS-SEC-VALUE.
036100     MOVE SPACES TO WS-DUR-DISPLAY-WORK.
036200     MOVE WS-SEC-VALUE TO WS-DDW-NUM.
036300     MOVE " reps" TO WS-DDW-LABEL.
036400     MOVE WS-DUR-DISPLAY-WORK TO PV-DURATION-DISPLAY-O.
036500 220-EXIT.
036600     EXIT.
036700
036800*    ST-DUR-VALUE IS MILLISECONDS FOR A TIMED STEP -- TRUNCATE TO
036900*    WHOLE SECONDS, THEN SPLIT MINUTES:SECONDS IF 60 OR OVER.
037000 225-FORMAT-TIME.
037100     COMPUTE WS-SEC-VALUE = ST-DUR-VALUE / 1000.
037200     IF WS-SEC-VALUE < 60
037300         MOVE SPACES TO WS-DUR-DISPLAY-WORK
037400         MOVE WS-SEC-VALUE TO WS-DDW-NUM
037500         MOVE "s" TO WS-DDW-LABEL
037600         MOVE WS-DUR-DISPLAY-WORK TO PV-DURATION-DISPLAY-O
037700     ELSE
037800         COMPUTE WS-MIN-PART = WS-SEC-VALUE / 60
037900         COMPUTE WS-SEC-PART =
038000                 WS-SEC-VALUE - (WS-MIN-PART * 60)
038100         MOVE SPACES TO WS-DUR-MINSEC-FMT
038200         MOVE WS-MIN-PART TO WS-DMF-MIN
038300         MOVE ":" TO WS-DMF-COLON
038400         MOVE WS-SEC-PART TO WS-DMF-SEC
038500         MOVE WS-DUR-MINSEC-FMT TO PV-DURATION-DISPLAY-O.
038600 225-EXIT.
038700     EXIT.
038800
038900*    ST-DUR-VALUE IS CENTIMETERS FOR A DISTANCE STEP -- TRUNCATE
039000*    TO WHOLE METERS, THEN SWITCH TO KM/TENTHS AT 1000 METERS.
039100 230-FORMAT-DISTANCE.
039200     COMPUTE WS-METER-WHOLE = ST-DUR-VALUE / 100.
039300     IF WS-METER-WHOLE < 1000
039400         MOVE SPACES TO WS-DUR-DISPLAY-WORK
039500         MOVE WS-METER-WHOLE TO WS-DDW-NUM
039600         MOVE "m" TO WS-DDW-LABEL
039700         MOVE WS-DUR-DISPLAY-WORK TO PV-DURATION-DISPLAY-O
039800     ELSE
039900*        ROUNDED TO THE NEAREST TENTH OF A KILOMETER -- NOT A
040000*        STRAIGHT TRUNCATION -- PER THE EXPORT REVIEWERS' SPEC.
040100         COMPUTE WS-KM-TENTHS-TOTAL ROUNDED =
040200             WS-METER-WHOLE / 100
040300         COMPUTE WS-KM-WHOLE = WS-KM-TENTHS-TOTAL / 10
040400         COMPUTE WS-KM-TENTH =
040500             WS-KM-TENTHS-TOTAL - (WS-KM-WHOLE * 10)
040600         MOVE SPACES TO WS-DUR-KM-FMT
040700         MOVE WS-KM-WHOLE TO WS-DKF-WHOLE
040800         MOVE "." TO WS-DKF-DOT
040900         MOVE WS-KM-TENTH TO WS-DKF-TENTH
041000         MOVE "km" TO WS-DKF-KM-LIT
041100         MOVE WS-DUR-KM-FMT TO PV-DURATION-DISPLAY-O.
041200 230-EXIT.
041300     EXIT.
041400
041500 240-FORMAT-REST.
041600     COMPUTE WS-SEC-VALUE = ST-DUR-VALUE / 1000.
041700     MOVE SPACES TO WS-DUR-REST-FMT.
041800     MOVE WS-SEC-VALUE TO WS-DRF2-NUM.
041900     MOVE "s rest" TO WS-DRF2-LABEL.
042000     MOVE WS-DUR-REST-FMT TO PV-DURATION-DISPLAY-O.
042100 240-EXIT.
042200     EXIT.
042300
042400*    REPEAT STEP -- NO DURATION, SHOW WHAT IT REPEATS AND HOW
042500*    MANY MORE TIMES.  SR-REPEAT-PAIR IS THE FROM/COUNT BYTES
042600*    TAKEN TOGETHER -- IF WRKXPRT NEVER FILLED THEM IN WE SAY SO
042700*    INSTEAD OF PRINTING A MEANINGLESS "0 X 0".
042800 250-FORMAT-REPEAT.
042900     MOVE "Repeat from step" TO PV-NAME-O.
043000     IF SR-REPEAT-PAIR = ZEROS
043100         MOVE "** NOT SET **" TO PV-DURATION-DISPLAY-O
043200     ELSE
043300         MOVE SPACES TO WS-DUR-REPEAT-FMT
043400         MOVE ST-REPEAT-FROM TO WS-DRF-FROM
043500         MOVE " x" TO WS-DRF-X-LIT
043600         MOVE ST-REPEAT-COUNT TO WS-DRF-COUNT
043700         MOVE WS-DUR-REPEAT-FMT TO PV-DURATION-DISPLAY-O.
043800 250-EXIT.
043900     EXIT.
044000
044100 700-WRITE-PAGE-HDR.
044200     WRITE PV-RPT-REC FROM WS-BLANK-LINE
044300         AFTER ADVANCING 1.
044400     MOVE WS-PAGES TO PHDR-PAGE-NBR-O.
044500     WRITE PV-RPT-REC FROM WS-PAGE-HDR-REC
044600         AFTER ADVANCING NEXT-PAGE.
044700     MOVE ZERO TO WS-LINES.
044800     ADD +1 TO WS-PAGES.
044900     WRITE PV-RPT-REC FROM WS-BLANK-LINE
045000         AFTER ADVANCING 1.
045100 700-EXIT.
045200     EXIT.
045300
045400 800-CLOSE-FILES.
045500     CLOSE STEP-FILE, SUMMARY-FILE, PREVIEW-RPT, SYSOUT.
045600 800-EXIT.
045700     EXIT.
045800
045900 900-CLEANUP.
046000     MOVE WORKOUTS-PRINTED TO GTOT-WORKOUTS-O.
046100     MOVE TOTAL-STEPS-PRINTED TO GTOT-STEPS-O.
046200     MOVE TOTAL-EXERCISES-PRINTED TO GTOT-EXERCISES-O.
046300     WRITE PV-RPT-REC FROM WS-GRAND-TOTAL-REC
046400         AFTER ADVANCING 2.
046500
046600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
046700
046800     DISPLAY "** WORKOUTS PRINTED **".
046900     DISPLAY WORKOUTS-PRINTED.
047000     DISPLAY "** TOTAL STEPS PRINTED **".
047100     DISPLAY TOTAL-STEPS-PRINTED.
047200     DISPLAY "** TOTAL EXERCISES PRINTED **".
047300     DISPLAY TOTAL-EXERCISES-PRINTED.
047400
047500     DISPLAY "******** NORMAL END OF JOB WRKPRVW ********".
047600 900-EXIT.
047700     EXIT.
047800
047900 1000-ABEND-RTN.
048000     DISPLAY "*** ABNORMAL END OF JOB-WRKPRVW ***" UPON CONSOLE.
048100     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
