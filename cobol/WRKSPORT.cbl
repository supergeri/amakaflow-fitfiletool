000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WRKSPORT.
000400 AUTHOR. L SCHREIBER.
000500 INSTALLATION. FITFORGE DATA PROCESSING.
000600 DATE-WRITTEN. 02/14/95.
000700 DATE-COMPILED. 02/14/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     PGMR  TICKET     DESCRIPTION
001200* 02/14/95 LS    WX-0018    ORIGINAL -- DECIDES THE OVERALL SPORT
001300*                           FOR A WORKOUT FROM THE CATEGORY FLAGS
001400*                           WRKXPRT BUILT UP WHILE WALKING ITS
001500*                           EXERCISE STEPS, OR FROM THE HEADER'S
001600*                           FORCED-SPORT OVERRIDE IF PRESENT.
001700* 08/02/96 LS    WX-0042    ADDED THE MIXED CARDIO/STRENGTH
001800*                           WARNING TEXT.
001900* 11/30/98 RF    WX-0059    Y2K REVIEW -- NO DATE FIELDS IN THIS
002000*                           PROGRAM, REVIEWED AND SIGNED OFF.
002100* 03/14/01 JT    WX-0064    WRKXPRT WAS WRITING STEP-FILE BEFORE THIS
002200*                           CALL RESOLVED SD-SPORT-ID, SO STEPS CAME
002300*                           OUT WITH SPORT ID ZERO.  WRKXPRT NOW
002400*                           BUFFERS STEPS AND WRITES THEM AFTER THIS
002500*                           CALL.  NO CHANGE NEEDED HERE.
002600* 04/09/02 DP    WX-0070    MIXED-WARNING TEXT WAS OUR OWN SHORTHAND,
002700*                           NOT THE WORDING THE FEED SPEC CALLS FOR.
002800*                           WS-MIXED-WARNING-TEXT NOW CARRIES THE REAL
002900*                           SENTENCE, SPLIT ACROSS TWO FILLER/VALUE
003000*                           FIELDS AND CUT TO FIT SD-WARNING'S 80 BYTES.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  WS-WARNING-LITERALS.
004400     05  WS-MIXED-WARNING-TEXT.
004500         10  FILLER  PIC X(40) VALUE
004600             "This workout has both cardio (running/ro".
004700         10  FILLER  PIC X(40) VALUE
004800             "wing/ski) and strength exercises. Export".
004900
005000 LINKAGE SECTION.
005100 01  SPORT-DETECT-REC.
005200     05  SD-FORCE-SPORT          PIC X(10).
005300     05  SD-HAS-RUNNING-CAT      PIC X(01).
005400         88  SD-RUNNING-SEEN     VALUE "Y".
005500     05  SD-HAS-CARDIO-CAT       PIC X(01).
005600         88  SD-CARDIO-SEEN      VALUE "Y".
005700     05  SD-HAS-STRENGTH-CAT     PIC X(01).
005800         88  SD-STRENGTH-SEEN    VALUE "Y".
005900     05  SD-SPORT-ID             PIC 9(02).
006000     05  SD-SUB-SPORT-ID         PIC 9(02).
006100     05  SD-SPORT-NAME           PIC X(10).
006200     05  SD-WARNING              PIC X(80).
006300 01  SPORT-DETECT-REC-R REDEFINES SPORT-DETECT-REC.
006400     05  FILLER                  PIC X(10).
006500     05  SD-CAT-FLAGS            PIC X(03).
006600     05  FILLER                  PIC X(94).
006700 01  RETURN-CD                   PIC 9(04) COMP.
006800
006900 PROCEDURE DIVISION USING SPORT-DETECT-REC, RETURN-CD.
007000 000-MAIN.
007100     MOVE ZERO TO RETURN-CD.
007200     MOVE SPACES TO SD-WARNING.
007300
007400     IF SD-FORCE-SPORT NOT = SPACES
007500         PERFORM 100-FORCED-SPORT THRU 100-EXIT
007600     ELSE
007700         PERFORM 200-AUTO-DETECT THRU 200-EXIT.
007800
007900     GOBACK.
008000
008100 100-FORCED-SPORT.
008200     IF SD-FORCE-SPORT = "STRENGTH"
008300         MOVE 10 TO SD-SPORT-ID
008400         MOVE 20 TO SD-SUB-SPORT-ID
008500         MOVE "STRENGTH" TO SD-SPORT-NAME
008600     ELSE IF SD-FORCE-SPORT = "CARDIO"
008700         MOVE 4 TO SD-SPORT-ID
008800         MOVE 0 TO SD-SUB-SPORT-ID
008900         MOVE "CARDIO" TO SD-SPORT-NAME
009000     ELSE IF SD-FORCE-SPORT = "RUNNING"
009100         MOVE 1 TO SD-SPORT-ID
009200         MOVE 0 TO SD-SUB-SPORT-ID
009300         MOVE "RUNNING" TO SD-SPORT-NAME
009400     ELSE
009500         PERFORM 200-AUTO-DETECT THRU 200-EXIT.
009600 100-EXIT.
009700     EXIT.
009800
009900 200-AUTO-DETECT.
010000*    SD-CAT-FLAGS IS THE THREE Y/N BYTES -- RUNNING, CARDIO
010100*    MACHINE, STRENGTH -- PACKED TOGETHER BY THE REDEFINES ABOVE.
010200     IF SD-CAT-FLAGS = "YNN"
010300         MOVE 1 TO SD-SPORT-ID
010400         MOVE 0 TO SD-SUB-SPORT-ID
010500         MOVE "RUNNING" TO SD-SPORT-NAME
010600     ELSE IF SD-RUNNING-SEEN OR SD-CARDIO-SEEN
010700         MOVE 4 TO SD-SPORT-ID
010800         MOVE 0 TO SD-SUB-SPORT-ID
010900         MOVE "CARDIO" TO SD-SPORT-NAME
011000         IF SD-STRENGTH-SEEN
011100             MOVE WS-MIXED-WARNING-TEXT TO SD-WARNING
011200         END-IF
011300     ELSE
011400         MOVE 10 TO SD-SPORT-ID
011500         MOVE 20 TO SD-SUB-SPORT-ID
011600         MOVE "STRENGTH" TO SD-SPORT-NAME.
011700 200-EXIT.
011800     EXIT.
