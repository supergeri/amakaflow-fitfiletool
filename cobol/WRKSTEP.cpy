000100******************************************************************
000200* WRKSTEP  --  EXPORT-STEP RECORD                                *
000300*                                                                *
000400* ONE RECORD PER EMITTED WORKOUT STEP (EXERCISE/REST/REPEAT).    *
000500* THIS IS THE FLAT SURROGATE FOR THE ROWS THAT WOULD OTHERWISE   *
000600* BE PACKED INTO THE VENDOR'S BINARY WORKOUT MESSAGES -- WE      *
000700* CARRY THE SAME NUMERIC ENUM CODES THE DEVICE EXPECTS SO A      *
000800* DOWNSTREAM ENCODER JOB CAN PICK THIS FILE UP DIRECTLY.         *
000900******************************************************************
001000* MAINTENANCE
001100* DATE     PGMR  TICKET     DESCRIPTION
001200* 02/02/95 LS    WX-0016    ORIGINAL LAYOUT
001300* 07/11/96 LS    WX-0040    ADDED ST-REPEAT-FROM/ST-REPEAT-COUNT
001400* 11/30/98 RF    WX-0059    Y2K -- NO DATE FIELDS IN THIS RECORD,
001500*                           REVIEWED AND SIGNED OFF, NO CHANGE
001600******************************************************************
001700 01  STEP-REC.
001800     05  ST-WORKOUT-ID           PIC 9(04).
001900     05  ST-STEP-INDEX           PIC 9(03).
002000     05  ST-TYPE                 PIC X(08).
002100         88  ST-TYPE-EXERCISE    VALUE "EXERCISE".
002200         88  ST-TYPE-REST        VALUE "REST".
002300         88  ST-TYPE-REPEAT      VALUE "REPEAT".
002400     05  ST-DISPLAY-NAME         PIC X(50).
002500     05  ST-ORIGINAL-NAME        PIC X(40).
002600     05  ST-CATEGORY-ID          PIC 9(02).
002700     05  ST-CATEGORY-NAME        PIC X(20).
002800     05  ST-INTENSITY            PIC X(06).
002900         88  ST-INTENSITY-ACTIVE VALUE "ACTIVE".
003000         88  ST-INTENSITY-REST   VALUE "REST".
003100     05  ST-DUR-TYPE             PIC X(10).
003200         88  ST-DUR-TYPE-REPS      VALUE "REPS".
003300         88  ST-DUR-TYPE-TIME      VALUE "TIME".
003400         88  ST-DUR-TYPE-DISTANCE  VALUE "DISTANCE".
003500         88  ST-DUR-TYPE-LAPBUTTON VALUE "LAPBUTTON".
003600         88  ST-DUR-TYPE-REPEAT    VALUE "REPEAT".
003700     05  ST-DUR-VALUE            PIC 9(09).
003800     05  ST-SETS                 PIC 9(03).
003900     05  ST-REPEAT-FROM          PIC 9(03).
004000     05  ST-REPEAT-COUNT         PIC 9(03).
004100     05  ST-DUR-ENUM             PIC 9(02).
004200     05  ST-SPORT-ID             PIC 9(02).
004300     05  FILLER                  PIC X(05).
