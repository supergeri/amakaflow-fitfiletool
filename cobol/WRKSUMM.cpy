000100******************************************************************
000200* WRKSUMM  --  WORKOUT SUMMARY RECORD                            *
000300*                                                                *
000400* ONE RECORD PER WORKOUT, WRITTEN AT THE CONTROL BREAK.  CARRIES *
000500* THE METADATA-ANALYZER TOTALS AND THE COMPATIBILITY WARNING.    *
000600******************************************************************
000700* MAINTENANCE
000800* DATE     PGMR  TICKET     DESCRIPTION
000900* 02/02/95 LS    WX-0016    ORIGINAL LAYOUT
001000* 09/14/97 LS    WX-0051    ADDED SM-HAS-RUNNING/CARDIO/STRENGTH
001100******************************************************************
001200 01  SUMMARY-REC.
001300     05  SM-WORKOUT-ID           PIC 9(04).
001400     05  SM-TITLE                PIC X(50).
001500     05  SM-SPORT-NAME           PIC X(10).
001600     05  SM-SPORT-ID             PIC 9(02).
001700     05  SM-SUB-SPORT-ID         PIC 9(02).
001800     05  SM-EXERCISE-COUNT       PIC 9(03).
001900     05  SM-VALID-STEPS          PIC 9(03).
002000     05  SM-TOTAL-SETS           PIC 9(04).
002100     05  SM-HAS-RUNNING          PIC X(01).
002200         88  SM-IS-RUNNING       VALUE "Y".
002300     05  SM-HAS-CARDIO           PIC X(01).
002400         88  SM-IS-CARDIO        VALUE "Y".
002500     05  SM-HAS-STRENGTH         PIC X(01).
002600         88  SM-IS-STRENGTH      VALUE "Y".
002700     05  SM-WARNING              PIC X(80).
002800     05  FILLER                  PIC X(05).
