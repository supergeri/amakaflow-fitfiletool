000100  IDENTIFICATION DIVISION.
000200******************************************************************
000300  PROGRAM-ID.  WRKXPRT.
000400  AUTHOR. L SCHREIBER.
000500  INSTALLATION. FITFORGE DATA PROCESSING.
000600  DATE-WRITTEN. 01/09/95.
000700  DATE-COMPILED. 01/09/95.
000800  SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     PGMR  TICKET     DESCRIPTION
001200* 01/09/95 LS    WX-0014    ORIGINAL -- READS THE WORKOUT HEADER
001300*                           AND EXERCISE EXTRACTS BUILT BY THE
001400*                           FEEDER JOB, EXPANDS EACH EXERCISE INTO
001500*                           ITS STEPS (EXERCISE/REST/REPEAT) AND
001600*                           WRITES STEP-FILE AND SUMMARY-FILE FOR
001700*                           WRKPRVW TO REPORT AGAINST.
001800* 02/02/95 LS    WX-0016    ADDED SUMMARY-FILE AND THE SPORT-TYPE
001900*                           DETECTION CALL TO WRKSPORT.
002000* 03/01/95 LS    WX-0019    ADDED THE CALL TO EXCATLKP FOR
002100*                           CATEGORY LOOKUP ON EACH EXERCISE.
002200* 04/22/96 LS    WX-0031    HONORS WH-LAP-BUTTON ON THE HEADER.
002300* 06/03/96 LS    WX-0038    ADDED EX-DISTANCE-M HANDLING, CALLS
002400*                           WRKDUR FOR ALL DURATION RESOLUTION.
002500* 02/11/97 LS    WX-0048    ZERO-VALID-STEP WORKOUTS NOW WRITE TO
002600*                           WRKERR-FILE AND ARE SKIPPED RATHER
002700*                           THAN ABENDING THE WHOLE RUN.
002800* 09/14/97 LS    WX-0051    ADDED THE MIXED CARDIO/STRENGTH
002900*                           WARNING ON SUMMARY-FILE.
003000* 11/30/98 RF    WX-0059    Y2K REVIEW -- WS-DATE IS PIC 9(06) AND
003100*                           IS DISPLAY-ONLY, NOT STORED OR
003200*                           COMPARED.  NO CHANGE REQUIRED.
003300* 03/14/01 JT    WX-0064    FIXED -- ST-SPORT-ID LEFT ZERO ON
003400*                           EVERY STEP.  SPORT NOT KNOWN UNTIL
003500*                           WRKSPORT RUNS AT THE BREAK, PAST
003600*                           WHERE STEPS USED TO BE WRITTEN.  NOW
003700*                           BUFFERS THE STEPS AND WRITES THEM
003800*                           IN 520-FLUSH-STEPS, AFTER THE CALL.
003900* 04/09/02 DP    WX-0068    ST-STEP-INDEX CAME OUT 1-BASED -- FIRST
004000*                           STEP OF EVERY WORKOUT SHOWED INDEX 1, NOT
004100*                           0.  210/230/240 NOW COMPUTE THE STAMPED
004200*                           INDEX AS WS-STEP-IDX MINUS 1; WS-STEP-IDX
004300*                           ITSELF STAYS 1-BASED, IT IS ALSO THE
004400*                           WS-STEP-BUFFER SUBSCRIPT.
004500* 04/15/02 DP    WX-0071    240-WRITE-REPEAT-STEP WAS COUNTING ITS OWN
004600*                           REPEAT STEP INTO WT-VALID-STEPS -- ANY
004700*                           EXERCISE WITH SETS > 1 INFLATED THE
004800*                           SUMMARY'S VALID-STEP COUNT.  REPEAT STEPS
004900*                           DO NOT COUNT AS VALID; REMOVED THE ADD.
005000******************************************************************
005100  ENVIRONMENT DIVISION.
005200  CONFIGURATION SECTION.
005300  SOURCE-COMPUTER. IBM-390.
005400  OBJECT-COMPUTER. IBM-390.
005500  SPECIAL-NAMES.
005600      CLASS WS-DIGIT-CLASS IS "0" THRU "9".
005700  INPUT-OUTPUT SECTION.
005800  FILE-CONTROL.
005900      SELECT SYSOUT
006000      ASSIGN TO UT-S-SYSOUT
006100        ORGANIZATION IS SEQUENTIAL.
006200
006300      SELECT WORKOUT-HEADER-FILE
006400      ASSIGN TO UT-S-WRKHDR
006500        ACCESS MODE IS SEQUENTIAL
006600        FILE STATUS IS HFCODE.
006700
006800      SELECT EXERCISE-FILE
006900      ASSIGN TO UT-S-WRKEXER
007000        ACCESS MODE IS SEQUENTIAL
007100        FILE STATUS IS EFCODE.
007200
007300      SELECT STEP-FILE
007400      ASSIGN TO UT-S-WRKSTEP
007500        ACCESS MODE IS SEQUENTIAL
007600        FILE STATUS IS SFCODE.
007700
007800      SELECT SUMMARY-FILE
007900      ASSIGN TO UT-S-WRKSUMM
008000        ACCESS MODE IS SEQUENTIAL
008100        FILE STATUS IS MFCODE.
008200
008300      SELECT WRKERR-FILE
008400      ASSIGN TO UT-S-WRKERR
008500        ACCESS MODE IS SEQUENTIAL
008600        FILE STATUS IS XFCODE.
008700
008800  DATA DIVISION.
008900  FILE SECTION.
009000  FD  SYSOUT
009100      RECORDING MODE IS F
009200      LABEL RECORDS ARE STANDARD
009300      RECORD CONTAINS 130 CHARACTERS
009400      BLOCK CONTAINS 0 RECORDS
009500      DATA RECORD IS SYSOUT-REC.
009600  01  SYSOUT-REC  PIC X(130).
009700
009800****** ONE RECORD PER WORKOUT, FEEDS THE SPORT OVERRIDE AND THE
009900****** LAP-BUTTON SWITCH DOWN TO THE STEP-EXPANSION LOGIC BELOW.
010000  FD  WORKOUT-HEADER-FILE
010100      RECORDING MODE IS F
010200      LABEL RECORDS ARE STANDARD
010300      RECORD CONTAINS 70 CHARACTERS
010400      BLOCK CONTAINS 0 RECORDS
010500      DATA RECORD IS WH-FD-REC.
010600  01  WH-FD-REC                  PIC X(70).
010700
010800****** MANY RECORDS PER WORKOUT, IN BLOCK ORDER, PRE-FLATTENED BY
010900****** THE FEEDER JOB.  A CHANGE OF EX-WORKOUT-ID IS THE CONTROL
011000****** BREAK THAT ENDS ONE WORKOUT AND STARTS THE NEXT.
011100  FD  EXERCISE-FILE
011200      RECORDING MODE IS F
011300      LABEL RECORDS ARE STANDARD
011400      RECORD CONTAINS 100 CHARACTERS
011500      BLOCK CONTAINS 0 RECORDS
011600      DATA RECORD IS EX-FD-REC.
011700  01  EX-FD-REC                  PIC X(100).
011800
011900****** ONE RECORD PER EMITTED STEP -- THIS IS WRKPRVW'S INPUT.
012000  FD  STEP-FILE
012100      RECORDING MODE IS F
012200      LABEL RECORDS ARE STANDARD
012300      RECORD CONTAINS 170 CHARACTERS
012400      BLOCK CONTAINS 0 RECORDS
012500      DATA RECORD IS ST-FD-REC.
012600  01  ST-FD-REC                  PIC X(170).
012700
012800****** ONE RECORD PER WORKOUT, WRITTEN AT THE CONTROL BREAK.
012900  FD  SUMMARY-FILE
013000      RECORDING MODE IS F
013100      LABEL RECORDS ARE STANDARD
013200      RECORD CONTAINS 166 CHARACTERS
013300      BLOCK CONTAINS 0 RECORDS
013400      DATA RECORD IS SM-FD-REC.
013500  01  SM-FD-REC                  PIC X(166).
013600
013700****** WORKOUTS THAT EXPAND TO ZERO VALID STEPS ARE LOGGED HERE
013800****** AND SKIPPED -- THEY DO NOT ABEND THE RUN.
013900  FD  WRKERR-FILE
014000      RECORDING MODE IS F
014100      LABEL RECORDS ARE STANDARD
014200      RECORD CONTAINS 80 CHARACTERS
014300      BLOCK CONTAINS 0 RECORDS
014400      DATA RECORD IS XE-FD-REC.
014500  01  XE-FD-REC                  PIC X(80).
014600
014700  WORKING-STORAGE SECTION.
014800  01  FILE-STATUS-CODES.
014900      05  HFCODE                  PIC X(02).
015000          88  NO-MORE-HEADERS     VALUE "10".
015100      05  EFCODE                  PIC X(02).
015200          88  NO-MORE-EXERCISES   VALUE "10".
015300      05  SFCODE                  PIC X(02).
015400      05  MFCODE                  PIC X(02).
015500      05  XFCODE                  PIC X(02).
015600
015700  01  MISC-FIELDS.
015800      05  WS-DATE                 PIC 9(06).
015900      05  MORE-HEADER-SW          PIC X(01) VALUE SPACE.
016000          88  NO-MORE-HEADER-RECS VALUE "N".
016100      05  MORE-EXERCISE-SW        PIC X(01) VALUE SPACE.
016200          88  NO-MORE-EXERCISE-RECS VALUE "N".
016300      05  EX-HELD-SW              PIC X(01) VALUE SPACE.
016400          88  EX-REC-HELD         VALUE "Y".
016500      05  WS-STEP-IDX             PIC 9(03) COMP-3.
016600      05  WS-REST-BETWEEN-SEC     PIC 9(04) COMP-3.
016700      05  WS-SET-COUNT            PIC 9(03) COMP-3.
016800      05  WS-ROUND-COUNT          PIC 9(03) COMP-3.
016900      05  WS-EXERCISE-STEP-IDX    PIC 9(03) COMP-3.
017000      05  WS-CALL-RET-CODE        PIC S9(04) COMP.
017100      05  WS-BALANCE-CHECK        PIC S9(07) COMP.
017200
017300  01  COUNTERS-AND-ACCUMULATORS.
017400      05  WORKOUTS-READ           PIC S9(07) COMP.
017500      05  WORKOUTS-PROCESSED      PIC S9(07) COMP.
017600      05  WORKOUTS-SKIPPED        PIC S9(07) COMP.
017700      05  TOTAL-STEPS-WRITTEN     PIC S9(07) COMP.
017800      05  TOTAL-EXERCISES-SEEN    PIC S9(07) COMP.
017900
018000*    RUNNING TALLIES FOR ONE WORKOUT -- CLEARED AT EACH CONTROL
018100*    BREAK, ROLLED INTO SUMMARY-REC WHEN THE BREAK FIRES.
018200  01  WS-WORKOUT-TOTALS.
018300      05  WT-EXERCISE-COUNT       PIC 9(03) COMP-3.
018400      05  WT-VALID-STEPS          PIC 9(03) COMP-3.
018500      05  WT-TOTAL-SETS           PIC 9(04) COMP-3.
018600      05  WT-HAS-RUNNING-SW       PIC X(01).
018700          88  WT-HAS-RUNNING      VALUE "Y".
018800      05  WT-HAS-CARDIO-SW        PIC X(01).
018900          88  WT-HAS-CARDIO       VALUE "Y".
019000      05  WT-HAS-STRENGTH-SW      PIC X(01).
019100          88  WT-HAS-STRENGTH     VALUE "Y".
019200
019300*    HOLDS THIS WORKOUT'S STEPS UNTIL THE BREAK RESOLVES THE SPORT
019400*    ID -- SEE 520-FLUSH-STEPS.  200 ENTRIES IS WAY PAST ANY REAL
019500*    WORKOUT'S STEP COUNT.
019600  01  WS-STEP-BUFFER.
019700      05  WS-STEP-BUF-ENTRY OCCURS 200 TIMES
019800              INDEXED BY WS-BUF-IDX
019900              PIC X(170).
020000
020100  COPY WRKHDR.
020200  COPY WRKEXER.
020300  COPY WRKSTEP.
020400  COPY WRKSUMM.
020500
020600*    ALTERNATE VIEW OF THE EXERCISE RECORD -- LETS US PICK UP THE
020700*    BLOCK STRUCTURE TEXT WITHOUT NAMING EVERY FIELD AHEAD OF IT.
020800  01  EXERCISE-REC-R REDEFINES EXERCISE-REC.
020900      05  FILLER                  PIC X(07).
021000      05  ER-STRUCTURE-TEXT       PIC X(20).
021100      05  FILLER                  PIC X(73).
021200
021300*    ALTERNATE VIEW OF THE WORKOUT HEADER -- THE FORCE-SPORT
021400*    OVERRIDE AND THE LAP-BUTTON SWITCH TRAVEL TOGETHER AS A
021500*    SINGLE FLAGS GROUP WHEN WE HAND THEM DOWNSTREAM.
021600  01  WORKOUT-HEADER-REC-R REDEFINES WORKOUT-HEADER-REC.
021700      05  FILLER                  PIC X(54).
021800      05  WH-FLAGS-GROUP.
021900          10  WH-FLAGS-SPORT      PIC X(10).
022000          10  WH-FLAGS-LAP        PIC X(01).
022100      05  FILLER                  PIC X(05).
022200
022300*    STRUCTURED VIEW OF THE WRKERR-FILE RECORD -- BUILT BY MOVE
022400*    RATHER THAN STRING SO THE COLUMNS LINE UP FOR WHOEVER GREPS
022500*    THE LOG LATER LOOKING FOR A WORKOUT NUMBER.
022600  01  WS-ERROR-LINE               PIC X(80).
022700  01  WS-ERROR-LINE-R REDEFINES WS-ERROR-LINE.
022800      05  WE-LABEL                PIC X(20).
022900      05  WE-WORKOUT-NO           PIC X(10).
023000      05  WE-REASON               PIC X(50).
023100
023200*    LINKAGE-STYLE WORK RECORDS FOR THE FOUR CALLED SUBPROGRAMS.
023300*    DECLARED IN WORKING-STORAGE (NOT LINKAGE) SINCE THIS IS THE
023400*    CALLING PROGRAM, NOT THE CALLED ONE.
023500  01  PARSE-STRUCTURE-REC.
023600      05  PS-STRUCTURE-TEXT       PIC X(20).
023700      05  PS-ROUND-COUNT          PIC 9(03).
023800
023900  01  EXCAT-LOOKUP-REC.
024000      05  EL-RAW-NAME             PIC X(60).
024100      05  EL-CATEGORY-ID          PIC 9(02).
024200      05  EL-CATEGORY-NAME        PIC X(20).
024300      05  EL-DISPLAY-NAME         PIC X(20).
024400      05  EL-MATCH-TIER           PIC 9(01).
024500
024600  01  DUR-RESOLVE-REC.
024700      05  DR-LAP-BUTTON-SW        PIC X(01).
024800      05  DR-DISTANCE-M           PIC 9(06)V99.
024900      05  DR-REPS-TEXT            PIC X(10).
025000      05  DR-DURATION-SEC         PIC 9(05).
025100      05  DR-DUR-TYPE             PIC X(10).
025200      05  DR-DUR-VALUE            PIC 9(09).
025300      05  DR-DUR-ENUM             PIC 9(02).
025400
025500  01  SPORT-DETECT-REC.
025600      05  SD-FORCE-SPORT          PIC X(10).
025700      05  SD-HAS-RUNNING-CAT      PIC X(01).
025800      05  SD-HAS-CARDIO-CAT       PIC X(01).
025900      05  SD-HAS-STRENGTH-CAT     PIC X(01).
026000      05  SD-SPORT-ID             PIC 9(02).
026100      05  SD-SUB-SPORT-ID         PIC 9(02).
026200      05  SD-SPORT-NAME           PIC X(10).
026300      05  SD-WARNING              PIC X(80).
026400
026500  COPY WRKABND.
026600
026700  PROCEDURE DIVISION.
026800      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026900      PERFORM 100-MAINLINE THRU 100-EXIT
027000          UNTIL NO-MORE-HEADER-RECS.
027100      PERFORM 900-CLEANUP THRU 900-EXIT.
027200      MOVE ZERO TO RETURN-CODE.
027300      GOBACK.
027400
027500  000-HOUSEKEEPING.
027600      DISPLAY "******** BEGIN JOB WRKXPRT ********".
027700      ACCEPT WS-DATE FROM DATE.
027800      OPEN INPUT WORKOUT-HEADER-FILE, EXERCISE-FILE.
027900      OPEN OUTPUT STEP-FILE, SUMMARY-FILE, WRKERR-FILE, SYSOUT.
028000
028100      INITIALIZE COUNTERS-AND-ACCUMULATORS.
028200      MOVE SPACE TO EX-HELD-SW.
028300
028400      READ WORKOUT-HEADER-FILE INTO WORKOUT-HEADER-REC
028500          AT END
028600          MOVE "N" TO MORE-HEADER-SW
028700          GO TO 000-EXIT
028800      END-READ.
028900      ADD 1 TO WORKOUTS-READ.
029000
029100      READ EXERCISE-FILE INTO EXERCISE-REC
029200          AT END
029300          MOVE "N" TO MORE-EXERCISE-SW
029400      END-READ.
029500  000-EXIT.
029600      EXIT.
029700
029800******************************************************************
029900* 100-MAINLINE -- ONE PASS PER WORKOUT HEADER.  WALKS THE
030000* EXERCISE-FILE UNTIL THE WORKOUT ID CHANGES (THE CONTROL BREAK),
030100* EXPANDING EACH EXERCISE AND WRITING THE SUMMARY AT THE BREAK.
030200******************************************************************
030300  100-MAINLINE.
030400      INITIALIZE WS-WORKOUT-TOTALS.
030500      MOVE ZERO TO WS-STEP-IDX.
030600      MOVE SPACES TO WT-HAS-RUNNING-SW, WT-HAS-CARDIO-SW,
030700                     WT-HAS-STRENGTH-SW.
030800
030900      PERFORM 200-EXPAND-EXERCISES THRU 200-EXIT
031000          UNTIL NO-MORE-EXERCISE-RECS
031100             OR (EX-REC-HELD
031200                 AND EX-WORKOUT-ID NOT = WH-WORKOUT-ID).
031300
031400      PERFORM 500-WRITE-SUMMARY THRU 500-EXIT.
031500
031600      READ WORKOUT-HEADER-FILE INTO WORKOUT-HEADER-REC
031700          AT END
031800          MOVE "N" TO MORE-HEADER-SW
031900          GO TO 100-EXIT
032000      END-READ.
032100      ADD 1 TO WORKOUTS-READ.
032200  100-EXIT.
032300      EXIT.
032400
032500******************************************************************
032600* 200-EXPAND-EXERCISES -- ONE EXERCISE RECORD IN, ONE-TO-THREE
032700* STEP RECORDS OUT (EXERCISE, OPTIONAL REST, OPTIONAL REPEAT).
032800******************************************************************
032900  200-EXPAND-EXERCISES.
033000      IF EX-WORKOUT-ID NOT = WH-WORKOUT-ID AND NOT EX-REC-HELD
033100          SET EX-REC-HELD TO TRUE
033200          GO TO 200-EXIT.
033300      SET EX-REC-HELD TO FALSE.
033400
033500      ADD 1 TO WT-EXERCISE-COUNT.
033600      ADD 1 TO TOTAL-EXERCISES-SEEN.
033700
033800      MOVE ER-STRUCTURE-TEXT TO PS-STRUCTURE-TEXT.
033900      CALL 'WRKPARSE' USING PARSE-STRUCTURE-REC, WS-CALL-RET-CODE.
034000      MOVE PS-ROUND-COUNT TO WS-ROUND-COUNT.
034100
034200      MOVE EX-SETS TO WS-SET-COUNT.
034300      IF WS-SET-COUNT = ZERO
034400          MOVE WS-ROUND-COUNT TO WS-SET-COUNT.
034500
034600      MOVE EX-REST-BETWEEN TO WS-REST-BETWEEN-SEC.
034700      IF WS-REST-BETWEEN-SEC = ZERO
034800          MOVE 30 TO WS-REST-BETWEEN-SEC.
034900
035000      MOVE EX-NAME TO EL-RAW-NAME.
035100      CALL 'EXCATLKP' USING EXCAT-LOOKUP-REC, WS-CALL-RET-CODE.
035200
035300      MOVE WH-FLAGS-LAP TO DR-LAP-BUTTON-SW.
035400      MOVE EX-DISTANCE-M TO DR-DISTANCE-M.
035500      MOVE EX-REPS TO DR-REPS-TEXT.
035600      MOVE EX-DURATION-SEC TO DR-DURATION-SEC.
035700      CALL 'WRKDUR' USING DUR-RESOLVE-REC, WS-CALL-RET-CODE.
035800
035900      ADD 1 TO WS-STEP-IDX.
036000      MOVE WS-STEP-IDX TO WS-EXERCISE-STEP-IDX.
036100      PERFORM 210-WRITE-EXERCISE-STEP THRU 210-EXIT.
036200
036300      PERFORM 220-UPDATE-SPORT-FLAGS THRU 220-EXIT.
036400
036500      IF WS-SET-COUNT > 1 AND WS-REST-BETWEEN-SEC > ZERO
036600          ADD 1 TO WS-STEP-IDX
036700          PERFORM 230-WRITE-REST-STEP THRU 230-EXIT.
036800
036900      IF WS-SET-COUNT > 1
037000          ADD 1 TO WS-STEP-IDX
037100          PERFORM 240-WRITE-REPEAT-STEP THRU 240-EXIT.
037200
037300      ADD WS-SET-COUNT TO WT-TOTAL-SETS.
037400
037500      READ EXERCISE-FILE INTO EXERCISE-REC
037600          AT END
037700          MOVE "N" TO MORE-EXERCISE-SW
037800      END-READ.
037900  200-EXIT.
038000      EXIT.
038100
038200*    WRITES THE PRIMARY EXERCISE STEP FOR THE CURRENT EXERCISE.
038300  210-WRITE-EXERCISE-STEP.
038400      INITIALIZE STEP-REC.
038500      MOVE WH-WORKOUT-ID TO ST-WORKOUT-ID.
038600      COMPUTE ST-STEP-INDEX = WS-STEP-IDX - 1.
038700      MOVE "EXERCISE" TO ST-TYPE.
038800      MOVE EL-DISPLAY-NAME TO ST-DISPLAY-NAME.
038900      MOVE EX-NAME TO ST-ORIGINAL-NAME.
039000      MOVE EL-CATEGORY-ID TO ST-CATEGORY-ID.
039100      MOVE EL-CATEGORY-NAME TO ST-CATEGORY-NAME.
039200      MOVE "ACTIVE" TO ST-INTENSITY.
039300      MOVE DR-DUR-TYPE TO ST-DUR-TYPE.
039400      MOVE DR-DUR-VALUE TO ST-DUR-VALUE.
039500      MOVE DR-DUR-ENUM TO ST-DUR-ENUM.
039600      MOVE WS-SET-COUNT TO ST-SETS.
039700
039800      MOVE STEP-REC TO WS-STEP-BUF-ENTRY(WS-STEP-IDX).
039900      ADD 1 TO TOTAL-STEPS-WRITTEN.
040000      ADD 1 TO WT-VALID-STEPS.
040100  210-EXIT.
040200      EXIT.
040300
040400*    SETS THE HAS-RUNNING/CARDIO/STRENGTH FLAGS FOR THIS WORKOUT
040500*    FROM THE CATEGORY JUST RESOLVED, USED BY WRKSPORT LATER.
040600  220-UPDATE-SPORT-FLAGS.
040700      EVALUATE EL-CATEGORY-ID
040800          WHEN 32
040900              SET WT-HAS-RUNNING TO TRUE
041000          WHEN 2
041100          WHEN 23
041200              SET WT-HAS-CARDIO TO TRUE
041300          WHEN OTHER
041400              SET WT-HAS-STRENGTH TO TRUE
041500      END-EVALUATE.
041600  220-EXIT.
041700      EXIT.
041800
041900*    REST STEP -- ONLY EMITTED WHEN SETS > 1 AND REST-BETWEEN > 0.
042000  230-WRITE-REST-STEP.
042100      INITIALIZE STEP-REC.
042200      MOVE WH-WORKOUT-ID TO ST-WORKOUT-ID.
042300      COMPUTE ST-STEP-INDEX = WS-STEP-IDX - 1.
042400      MOVE "REST" TO ST-TYPE.
042500      MOVE "REST" TO ST-DISPLAY-NAME.
042600      MOVE SPACES TO ST-ORIGINAL-NAME.
042700      MOVE ZERO TO ST-CATEGORY-ID.
042800      MOVE SPACES TO ST-CATEGORY-NAME.
042900      MOVE "REST" TO ST-INTENSITY.
043000      MOVE "TIME" TO ST-DUR-TYPE.
043100      COMPUTE ST-DUR-VALUE = WS-REST-BETWEEN-SEC * 1000.
043200      MOVE ZERO TO ST-DUR-ENUM.
043300      MOVE ZERO TO ST-SETS.
043400
043500      MOVE STEP-REC TO WS-STEP-BUF-ENTRY(WS-STEP-IDX).
043600      ADD 1 TO TOTAL-STEPS-WRITTEN.
043700      ADD 1 TO WT-VALID-STEPS.
043800  230-EXIT.
043900      EXIT.
044000
044100*    REPEAT STEP -- EMITTED WHENEVER SETS > 1, POINTS BACK AT THE
044200*    EXERCISE STEP INDEX AND CARRIES SETS-1 AS THE REPEAT COUNT.
044300  240-WRITE-REPEAT-STEP.
044400      INITIALIZE STEP-REC.
044500      MOVE WH-WORKOUT-ID TO ST-WORKOUT-ID.
044600      COMPUTE ST-STEP-INDEX = WS-STEP-IDX - 1.
044700      MOVE "REPEAT" TO ST-TYPE.
044800      MOVE "REPEAT" TO ST-DISPLAY-NAME.
044900      MOVE SPACES TO ST-ORIGINAL-NAME.
045000      MOVE ZERO TO ST-CATEGORY-ID.
045100      MOVE SPACES TO ST-CATEGORY-NAME.
045200      MOVE "ACTIVE" TO ST-INTENSITY.
045300      MOVE "REPEAT" TO ST-DUR-TYPE.
045400      MOVE WS-EXERCISE-STEP-IDX TO ST-REPEAT-FROM.
045500      COMPUTE ST-REPEAT-COUNT = WS-SET-COUNT - 1.
045600      MOVE 6 TO ST-DUR-ENUM.
045700      MOVE ZERO TO ST-SETS.
045800
045900      MOVE STEP-REC TO WS-STEP-BUF-ENTRY(WS-STEP-IDX).
046000      ADD 1 TO TOTAL-STEPS-WRITTEN.
046100*    REPEAT STEPS ARE NOT VALID STEPS -- WT-VALID-STEPS IS LEFT ALONE
046200*    HERE (WX-0071); 210 AND 230 STILL BUMP IT FOR EXERCISE/REST.
046300  240-EXIT.
046400      EXIT.
046500
046600******************************************************************
046700* 500-WRITE-SUMMARY -- THE CONTROL BREAK.  ZERO-VALID-STEP
046800* WORKOUTS ARE LOGGED TO WRKERR-FILE AND SKIPPED -- NOT WRITTEN
046900* TO SUMMARY-FILE, AND NOT COUNTED AS PROCESSED.
047000******************************************************************
047100  500-WRITE-SUMMARY.
047200      IF WT-VALID-STEPS = ZERO
047300          PERFORM 510-WRITE-ERROR-REC THRU 510-EXIT
047400          ADD 1 TO WORKOUTS-SKIPPED
047500          GO TO 500-EXIT.
047600
047700      MOVE WH-FLAGS-SPORT TO SD-FORCE-SPORT.
047800      MOVE WT-HAS-RUNNING-SW TO SD-HAS-RUNNING-CAT.
047900      MOVE WT-HAS-CARDIO-SW TO SD-HAS-CARDIO-CAT.
048000      MOVE WT-HAS-STRENGTH-SW TO SD-HAS-STRENGTH-CAT.
048100      CALL 'WRKSPORT' USING SPORT-DETECT-REC, WS-CALL-RET-CODE.
048200
048300      PERFORM 520-FLUSH-STEPS THRU 520-EXIT
048400          VARYING WS-BUF-IDX FROM 1 BY 1
048500          UNTIL WS-BUF-IDX > WS-STEP-IDX.
048600
048700      INITIALIZE SUMMARY-REC.
048800      MOVE WH-WORKOUT-ID TO SM-WORKOUT-ID.
048900      MOVE WH-TITLE TO SM-TITLE.
049000      MOVE SD-SPORT-NAME TO SM-SPORT-NAME.
049100      MOVE SD-SPORT-ID TO SM-SPORT-ID.
049200      MOVE SD-SUB-SPORT-ID TO SM-SUB-SPORT-ID.
049300      MOVE WT-EXERCISE-COUNT TO SM-EXERCISE-COUNT.
049400      MOVE WT-VALID-STEPS TO SM-VALID-STEPS.
049500      MOVE WT-TOTAL-SETS TO SM-TOTAL-SETS.
049600      MOVE WT-HAS-RUNNING-SW TO SM-HAS-RUNNING.
049700      MOVE WT-HAS-CARDIO-SW TO SM-HAS-CARDIO.
049800      MOVE WT-HAS-STRENGTH-SW TO SM-HAS-STRENGTH.
049900      MOVE SD-WARNING TO SM-WARNING.
050000
050100      WRITE SM-FD-REC FROM SUMMARY-REC.
050200      ADD 1 TO WORKOUTS-PROCESSED.
050300  500-EXIT.
050400      EXIT.
050500
050600*    ZERO-VALID-STEP WORKOUT -- LOG IT AND MOVE ON, NO ABEND.
050700  510-WRITE-ERROR-REC.
050800      MOVE SPACES TO WS-ERROR-LINE.
050900      MOVE "WORKOUT" TO WE-LABEL.
051000      MOVE WH-WORKOUT-ID TO WE-WORKOUT-NO.
051100      MOVE "-- NO VALID STEPS, SKIPPED" TO WE-REASON.
051200      MOVE WS-ERROR-LINE TO XE-FD-REC.
051300      WRITE XE-FD-REC.
051400  510-EXIT.
051500      EXIT.
051600
051700*    WRITES ONE BUFFERED STEP, STAMPING THE SPORT ID THIS WORKOUT
051800*    JUST RESOLVED TO -- THIS IS WHY 210/230/240 BUFFER INSTEAD OF
051900*    WRITING STEP-FILE DIRECTLY, THE SPORT ISN'T KNOWN THAT EARLY.
052000  520-FLUSH-STEPS.
052100      MOVE WS-STEP-BUF-ENTRY(WS-BUF-IDX) TO STEP-REC.
052200      MOVE SD-SPORT-ID TO ST-SPORT-ID.
052300      WRITE ST-FD-REC FROM STEP-REC.
052400  520-EXIT.
052500      EXIT.
052600
052700  700-CLOSE-FILES.
052800      CLOSE WORKOUT-HEADER-FILE, EXERCISE-FILE, STEP-FILE,
052900            SUMMARY-FILE, WRKERR-FILE, SYSOUT.
053000  700-EXIT.
053100      EXIT.
053200
053300  900-CLEANUP.
053400      PERFORM 700-CLOSE-FILES THRU 700-EXIT.
053500
053600      DISPLAY "** WORKOUTS READ **".
053700      DISPLAY WORKOUTS-READ.
053800      DISPLAY "** WORKOUTS PROCESSED **".
053900      DISPLAY WORKOUTS-PROCESSED.
054000      DISPLAY "** WORKOUTS SKIPPED (NO VALID STEPS) **".
054100      DISPLAY WORKOUTS-SKIPPED.
054200      DISPLAY "** TOTAL STEPS WRITTEN **".
054300      DISPLAY TOTAL-STEPS-WRITTEN.
054400      DISPLAY "** TOTAL EXERCISES SEEN **".
054500      DISPLAY TOTAL-EXERCISES-SEEN.
054600
054700      IF WORKOUTS-READ NOT EQUAL TO
054800              WORKOUTS-PROCESSED + WORKOUTS-SKIPPED
054900          MOVE "** WORKOUT COUNTS OUT OF BALANCE AT CLEANUP"
055000               TO ABEND-REASON
055100          MOVE WORKOUTS-READ TO EXPECTED-VAL
055200          COMPUTE WS-BALANCE-CHECK =
055300              WORKOUTS-PROCESSED + WORKOUTS-SKIPPED
055400          MOVE WS-BALANCE-CHECK TO ACTUAL-VAL
055500          WRITE SYSOUT-REC FROM ABEND-REC.
055600
055700      DISPLAY "******** NORMAL END OF JOB WRKXPRT ********".
055800  900-EXIT.
055900      EXIT.
056000
056100  1000-ABEND-RTN.
056200      WRITE SYSOUT-REC FROM ABEND-REC.
056300      PERFORM 700-CLOSE-FILES THRU 700-EXIT.
056400      DISPLAY "*** ABNORMAL END OF JOB-WRKXPRT ***" UPON CONSOLE.
056500      DIVIDE ZERO-VAL INTO ONE-VAL.
