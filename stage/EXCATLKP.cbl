       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.  EXCATLKP.
       AUTHOR. L SCHREIBER.
       INSTALLATION. FITFORGE DATA PROCESSING.
       DATE-WRITTEN. 03/01/95.
       DATE-COMPILED. 03/01/95.
       SECURITY. NON-CONFIDENTIAL.
      *****************************************************************
      *CHANGE LOG
      *DATE     PGMR  TICKET     DESCRIPTION
      *03/01/95 LS    WX-0019    ORIGINAL -- STRIPS LABEL, EQUIPMENT,
      *                          REP-COUNT AND DISTANCE NOISE OFF A RAW
      *                          EXERCISE NAME AND MATCHES IT TO A
      *                          CATEGORY, FIRST AGAINST THE KEYWORD
      *                          TABLE, THEN THE EXERCISE DATABASE.
      *04/18/95 LS    WX-0024    ADDED THE FUZZY-MATCH TIER -- SHOP
      *                          FLOOR WAS MISSPELLING "DEADLIFT" AND
      *                          "SHOULDER PRESS" TOO OFTEN FOR THE
      *                          EXACT/KEYWORD TIERS TO CATCH THEM.
      *10/07/96 LS    WX-0044    ADDED THE CATEGORY-ID REMAP AT THE END
      *                          -- EXPORT SIDE ONLY UNDERSTANDS A
      *                          SMALLER CODE SET THAN THE HOUSE TABLE.
      *02/11/97 LS    WX-0051    SPLIT EVERY PERFORM VARYING ROW-TEST
      *                          INTO ITS OWN PARAGRAPH -- SHOP STANDARD
      *                          IS NO INLINE LOOP BODIES, CALL LAYER
      *                          REVIEW FLAGGED THE ORIGINAL STYLE.
      *11/30/98 RF    WX-0059    Y2K REVIEW -- NO DATE FIELDS IN THIS
      *                          PROGRAM, REVIEWED AND SIGNED OFF.
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           CLASS WS-ALPHA-CLASS IS "A" THRU "Z"
           CLASS WS-DIGIT-CLASS IS "0" THRU "9".

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-SCAN-IDX             PIC S9(04) COMP.
           05  WS-SCAN-IDX2            PIC S9(04) COMP.
           05  WS-NORM-LEN             PIC S9(04) COMP.
           05  WS-MATCH-TIER           PIC 9(01) COMP-3.
           05  WS-BEST-SIM-PCT         PIC S9(03) COMP-3.
           05  WS-THIS-SIM-PCT         PIC S9(03) COMP-3.
           05  WS-BEST-ROW             PIC S9(04) COMP.
           05  WS-COMMON-CNT           PIC S9(04) COMP.
           05  WS-SHORT-LEN            PIC S9(04) COMP.
           05  WS-LONG-LEN             PIC S9(04) COMP.
           05  WS-FOUND-SW             PIC X(01).
               88  WS-FOUND            VALUE "Y".
           05  WS-DONE-SW              PIC X(01).
               88  WS-DONE             VALUE "Y".
           05  WS-CONTAINS-SW          PIC X(01).
               88  WS-CONTAINS         VALUE "Y".
           05  WS-KEY-LEN              PIC S9(04) COMP.

       01  WS-TEMP-KEY                 PIC X(20).

      *   WORKING COPY OF THE NAME BEING NORMALIZED, AND A CHARACTER-
      *   BY-CHARACTER VIEW OF IT FOR THE STRIP ROUTINES BELOW.
       01  WS-NORM-NAME                PIC X(60).
       01  WS-NORM-CHAR-VIEW REDEFINES WS-NORM-NAME.
           05  WS-NORM-CHAR            PIC X(01) OCCURS 60 TIMES.

      *   HOUSE LIST OF EQUIPMENT PREFIXES STRIPPED OFF THE FRONT OF
      *   A NAME BEFORE IT GOES TO THE MATCH TABLES -- "DB PRESS"
      *   MATCHES THE SAME ROW AS "PRESS".
       01  WS-EQUIP-PREFIX-VALUES.
           05  FILLER  PIC X(08) VALUE "DB      ".
           05  FILLER  PIC X(08) VALUE "KB      ".
           05  FILLER  PIC X(08) VALUE "BB      ".
           05  FILLER  PIC X(08) VALUE "SB      ".
           05  FILLER  PIC X(08) VALUE "MB      ".
           05  FILLER  PIC X(08) VALUE "TRX     ".
           05  FILLER  PIC X(08) VALUE "CABLE   ".
           05  FILLER  PIC X(08) VALUE "BAND    ".
       01  WS-EQUIP-PREFIX-TABLE REDEFINES WS-EQUIP-PREFIX-VALUES.
           05  EP-ENTRY PIC X(08) OCCURS 8 TIMES INDEXED BY EP-IDX.

       COPY WRKCATT.

       LINKAGE SECTION.
       01  EXCAT-LOOKUP-REC.
           05  EL-RAW-NAME             PIC X(60).
           05  EL-CATEGORY-ID          PIC 9(02).
           05  EL-CATEGORY-NAME        PIC X(20).
           05  EL-DISPLAY-NAME         PIC X(20).
           05  EL-MATCH-TIER           PIC 9(01).
       01  RETURN-CD                   PIC 9(04) COMP.

       PROCEDURE DIVISION USING EXCAT-LOOKUP-REC, RETURN-CD.
       000-MAIN.
           MOVE ZERO TO RETURN-CD.
           MOVE ZERO TO WS-MATCH-TIER.
           MOVE EL-RAW-NAME TO WS-NORM-NAME.

           PERFORM 100-NORMALIZE-NAME THRU 100-EXIT.
           PERFORM 200-MATCH-CHAIN THRU 200-EXIT.
           PERFORM 900-REMAP-CATEGORY THRU 900-EXIT.

           MOVE WS-MATCH-TIER TO EL-MATCH-TIER.
           GOBACK.

      *****************************************************************
      *100-NORMALIZE-NAME -- THE NINE-STEP NOISE-STRIP CHAIN.  RUNS
      *THE STEPS IN A FIXED ORDER AGAINST WS-NORM-NAME, THEN RE-TRIMS
      *AFTER EACH STEP SO THE NEXT STEP SEES A CLEAN RIGHT EDGE.
      *****************************************************************
       100-NORMALIZE-NAME.
           INSPECT WS-NORM-NAME CONVERTING
               "abcdefghijklmnopqrstuvwxyz" TO
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           PERFORM 110-RTRIM THRU 110-EXIT.
           PERFORM 120-STRIP-TRAIL-BAR THRU 120-EXIT.
           PERFORM 130-STRIP-LEAD-LABEL THRU 130-EXIT.
           PERFORM 140-STRIP-LEAD-EQUIP THRU 140-EXIT.
           PERFORM 150-STRIP-TRAIL-REPS THRU 150-EXIT.
           PERFORM 160-STRIP-TRAIL-SIDE THRU 160-EXIT.
           PERFORM 170-STRIP-TRAIL-DIST THRU 170-EXIT.
           PERFORM 180-STRIP-LEAD-DIST THRU 180-EXIT.
           PERFORM 110-RTRIM THRU 110-EXIT.
       100-EXIT.
           EXIT.

      *   STEP 1/9 (RE-USED THROUGHOUT) -- SETS WS-NORM-LEN TO THE
      *   SUBSCRIPT OF THE LAST NON-SPACE BYTE IN WS-NORM-NAME.
       110-RTRIM.
           MOVE 60 TO WS-SCAN-IDX.
           MOVE SPACE TO WS-DONE-SW.
           MOVE ZERO TO WS-NORM-LEN.
           PERFORM 111-RTRIM-SCAN THRU 111-EXIT
               UNTIL WS-SCAN-IDX = ZERO OR WS-DONE.
       110-EXIT.
           EXIT.

       111-RTRIM-SCAN.
           IF WS-NORM-CHAR(WS-SCAN-IDX) NOT = SPACE
               MOVE WS-SCAN-IDX TO WS-NORM-LEN
               SET WS-DONE TO TRUE
           ELSE
               SUBTRACT 1 FROM WS-SCAN-IDX.
       111-EXIT.
           EXIT.

      *   STEP 2/9 -- DROP A TRAILING "|" (SUPERSET LABEL MARKER).
       120-STRIP-TRAIL-BAR.
           IF WS-NORM-LEN > ZERO
                   AND WS-NORM-CHAR(WS-NORM-LEN) = "|"
               MOVE SPACE TO WS-NORM-CHAR(WS-NORM-LEN)
               PERFORM 110-RTRIM THRU 110-EXIT.
       120-EXIT.
           EXIT.

      *   STEP 3/9 -- DROP A LEADING SUPERSET LABEL SUCH AS "A1:" OR
      *   "B2;" -- ONE LETTER, ONE DIGIT, THEN ":" OR ";" AND A SPACE.
       130-STRIP-LEAD-LABEL.
           IF WS-NORM-LEN > 3
                   AND WS-NORM-CHAR(1) IS ALPHABETIC
                   AND WS-NORM-CHAR(2) IS NUMERIC
                   AND (WS-NORM-CHAR(3) = ":" OR WS-NORM-CHAR(3) = ";")
               MOVE WS-NORM-NAME(4:57) TO WS-NORM-NAME
               MOVE SPACES TO WS-NORM-NAME(58:3)
               PERFORM 110-RTRIM THRU 110-EXIT
               PERFORM 135-LSTRIP-SPACE THRU 135-EXIT.
       130-EXIT.
           EXIT.

      *   SHIFT A LEADING RUN OF SPACES OUT AFTER A PREFIX IS REMOVED.
       135-LSTRIP-SPACE.
           MOVE 1 TO WS-SCAN-IDX.
           MOVE SPACE TO WS-DONE-SW.
           PERFORM 136-LSTRIP-SCAN THRU 136-EXIT
               UNTIL WS-SCAN-IDX > WS-NORM-LEN OR WS-DONE.
           PERFORM 137-APPLY-LSTRIP THRU 137-EXIT.
       135-EXIT.
           EXIT.

       136-LSTRIP-SCAN.
           IF WS-NORM-CHAR(WS-SCAN-IDX) NOT = SPACE
               SET WS-DONE TO TRUE
           ELSE
               ADD 1 TO WS-SCAN-IDX.
       136-EXIT.
           EXIT.

      *   WS-SCAN-IDX IS NOW THE FIRST NON-SPACE POSITION -- SHIFT THE
      *   REMAINDER OF THE FIELD LEFT TO CLOSE THE GAP.
       137-APPLY-LSTRIP.
           IF WS-SCAN-IDX > 1 AND WS-SCAN-IDX <= WS-NORM-LEN
               SUBTRACT WS-SCAN-IDX FROM WS-NORM-LEN GIVING WS-SCAN-IDX2
               ADD 1 TO WS-SCAN-IDX2
               MOVE WS-NORM-NAME(WS-SCAN-IDX:WS-SCAN-IDX2)
                   TO WS-NORM-NAME
               PERFORM 110-RTRIM THRU 110-EXIT.
       137-EXIT.
           EXIT.

      *   STEP 4/9 -- DROP A LEADING EQUIPMENT PREFIX ("DB ", "KB ",
      *   "BB ", "SB ", "MB ", "TRX ", "CABLE ", "BAND ").
       140-STRIP-LEAD-EQUIP.
           MOVE SPACE TO WS-FOUND-SW.
           PERFORM 141-TEST-ONE-PREFIX THRU 141-EXIT
               VARYING EP-IDX FROM 1 BY 1
               UNTIL EP-IDX > 8 OR WS-FOUND.
       140-EXIT.
           EXIT.

       141-TEST-ONE-PREFIX.
           MOVE ZERO TO WS-SCAN-IDX.
           PERFORM 142-PREFIX-LEN THRU 142-EXIT.
           IF WS-SCAN-IDX > ZERO
                   AND WS-NORM-LEN > WS-SCAN-IDX
                   AND WS-NORM-NAME(1:WS-SCAN-IDX) = EP-ENTRY(EP-IDX)
                       (1:WS-SCAN-IDX)
                   AND WS-NORM-CHAR(WS-SCAN-IDX + 1) = SPACE
               MOVE WS-NORM-NAME(WS-SCAN-IDX + 2:60) TO WS-NORM-NAME
               PERFORM 110-RTRIM THRU 110-EXIT
               SET WS-FOUND TO TRUE.
       141-EXIT.
           EXIT.

      *   LENGTH OF THE PREFIX ENTRY CURRENTLY UNDER TEST (TRAILING
      *   SPACES IN THE X(08) SLOT DO NOT COUNT).
       142-PREFIX-LEN.
           MOVE 8 TO WS-SCAN-IDX.
           MOVE SPACE TO WS-DONE-SW.
           PERFORM 143-PREFIX-LEN-SCAN THRU 143-EXIT
               UNTIL WS-SCAN-IDX = ZERO OR WS-DONE.
       142-EXIT.
           EXIT.

       143-PREFIX-LEN-SCAN.
           IF EP-ENTRY(EP-IDX)(WS-SCAN-IDX:1) NOT = SPACE
               SET WS-DONE TO TRUE
           ELSE
               SUBTRACT 1 FROM WS-SCAN-IDX.
       143-EXIT.
           EXIT.

      *   STEP 5/9 -- DROP A TRAILING REP-COUNT SUFFIX, " X" FOLLOWED
      *   BY DIGITS, E.G. "GOBLET SQUAT X12".
       150-STRIP-TRAIL-REPS.
           IF WS-NORM-LEN > 2
               MOVE ZERO TO WS-SCAN-IDX
               PERFORM 151-FIND-TRAIL-X THRU 151-EXIT
               IF WS-SCAN-IDX > ZERO
                   MOVE WS-NORM-NAME(1:WS-SCAN-IDX) TO WS-NORM-NAME
                   MOVE SPACES TO
                       WS-NORM-NAME(WS-SCAN-IDX + 1:60 - WS-SCAN-IDX)
                   PERFORM 110-RTRIM THRU 110-EXIT
               END-IF.
       150-EXIT.
           EXIT.

      *   SEARCH BACKWARD FOR A SPACE-X-DIGITS... TAIL; WS-SCAN-IDX
      *   COMES BACK POINTING AT THE SPACE BEFORE THE "X" WHEN FOUND,
      *   ZERO OTHERWISE.
       151-FIND-TRAIL-X.
           MOVE 1 TO WS-SCAN-IDX2.
           MOVE SPACE TO WS-DONE-SW.
           PERFORM 152-FIND-TRAIL-X-TEST THRU 152-EXIT
               VARYING WS-SCAN-IDX2 FROM WS-NORM-LEN BY -1
               UNTIL WS-SCAN-IDX2 < 3 OR WS-DONE.
       151-EXIT.
           EXIT.

       152-FIND-TRAIL-X-TEST.
           IF WS-NORM-CHAR(WS-SCAN-IDX2 - 1) = SPACE
                   AND WS-NORM-CHAR(WS-SCAN-IDX2) = "X"
                   AND WS-NORM-CHAR(WS-SCAN-IDX2 + 1) IS NUMERIC
               COMPUTE WS-SCAN-IDX = WS-SCAN-IDX2 - 2
               SET WS-DONE TO TRUE.
       152-EXIT.
           EXIT.

      *   STEP 6/9 -- DROP A TRAILING "EACH SIDE" / "PER ARM" /
      *   "PER LEG" / "EACH ARM" / "EACH LEG" / "PER SIDE" PHRASE.
       160-STRIP-TRAIL-SIDE.
           PERFORM 161-TEST-SIDE-PHRASE THRU 161-EXIT.
       160-EXIT.
           EXIT.

       161-TEST-SIDE-PHRASE.
           IF WS-NORM-LEN >= 9
                   AND WS-NORM-NAME(WS-NORM-LEN - 8:9) = "EACH SIDE"
               MOVE SPACES TO WS-NORM-NAME(WS-NORM-LEN - 8:9)
               PERFORM 110-RTRIM THRU 110-EXIT
           ELSE
           IF WS-NORM-LEN >= 8
                   AND (WS-NORM-NAME(WS-NORM-LEN - 7:8) = "EACH ARM"
                    OR  WS-NORM-NAME(WS-NORM-LEN - 7:8) = "EACH LEG"
                    OR  WS-NORM-NAME(WS-NORM-LEN - 7:8) = "PER SIDE")
               MOVE SPACES TO WS-NORM-NAME(WS-NORM-LEN - 7:8)
               PERFORM 110-RTRIM THRU 110-EXIT
           ELSE
           IF WS-NORM-LEN >= 7
                   AND (WS-NORM-NAME(WS-NORM-LEN - 6:7) = "PER ARM"
                    OR  WS-NORM-NAME(WS-NORM-LEN - 6:7) = "PER LEG")
               MOVE SPACES TO WS-NORM-NAME(WS-NORM-LEN - 6:7)
               PERFORM 110-RTRIM THRU 110-EXIT.
       161-EXIT.
           EXIT.

      *   STEP 7/9 -- DROP A TRAILING DISTANCE TOKEN, "...200M" OR
      *   "...1KM" OR "...1.5 KM".
       170-STRIP-TRAIL-DIST.
           IF WS-NORM-LEN > 1
                   AND (WS-NORM-CHAR(WS-NORM-LEN) = "M")
               MOVE ZERO TO WS-SCAN-IDX
               PERFORM 171-BACK-OVER-DIST-NUM THRU 171-EXIT
               IF WS-SCAN-IDX > ZERO
                       AND WS-SCAN-IDX < WS-NORM-LEN
                   MOVE WS-NORM-NAME(1:WS-SCAN-IDX) TO WS-NORM-NAME
                   MOVE SPACES TO
                       WS-NORM-NAME(WS-SCAN-IDX + 1:60 - WS-SCAN-IDX)
                   PERFORM 110-RTRIM THRU 110-EXIT
               END-IF.
       170-EXIT.
           EXIT.

      *   BACKS UP OVER THE NUMERIC/DECIMAL/"K" RUN AND THE SPACE
      *   BEFORE IT THAT PRECEDES THE TRAILING "M".  LEAVES
      *   WS-SCAN-IDX AT THE LAST CHARACTER TO KEEP, ZERO IF THERE
      *   WAS NO SPACE BEFORE THE NUMBER (NOT A SEPARATE TOKEN).
       171-BACK-OVER-DIST-NUM.
           MOVE WS-NORM-LEN TO WS-SCAN-IDX2.
           SUBTRACT 1 FROM WS-SCAN-IDX2.
           MOVE SPACE TO WS-DONE-SW.
           PERFORM 172-BACK-OVER-SCAN THRU 172-EXIT
               UNTIL WS-SCAN-IDX2 = ZERO OR WS-DONE.
           IF WS-SCAN-IDX2 > ZERO
                   AND WS-NORM-CHAR(WS-SCAN-IDX2) = SPACE
                   AND WS-SCAN-IDX2 < WS-NORM-LEN - 1
               MOVE WS-SCAN-IDX2 TO WS-SCAN-IDX
               SUBTRACT 1 FROM WS-SCAN-IDX.
       171-EXIT.
           EXIT.

       172-BACK-OVER-SCAN.
           IF WS-NORM-CHAR(WS-SCAN-IDX2) IS NUMERIC
                   OR WS-NORM-CHAR(WS-SCAN-IDX2) = "."
                   OR WS-NORM-CHAR(WS-SCAN-IDX2) = "K"
               SUBTRACT 1 FROM WS-SCAN-IDX2
           ELSE
               SET WS-DONE TO TRUE.
       172-EXIT.
           EXIT.

      *   STEP 8/9 -- DROP A LEADING DISTANCE TOKEN, "1KM " OR
      *   "500M " AHEAD OF THE EXERCISE NAME ITSELF.
       180-STRIP-LEAD-DIST.
           MOVE ZERO TO WS-SCAN-IDX.
           PERFORM 181-FWD-OVER-DIST-NUM THRU 181-EXIT.
           IF WS-SCAN-IDX > ZERO
                   AND (WS-NORM-CHAR(WS-SCAN-IDX) = "M")
                   AND WS-NORM-CHAR(WS-SCAN-IDX + 1) = SPACE
                   AND WS-SCAN-IDX < WS-NORM-LEN
               MOVE WS-NORM-NAME(WS-SCAN-IDX + 2:60) TO WS-NORM-NAME
               PERFORM 110-RTRIM THRU 110-EXIT.
       180-EXIT.
           EXIT.

      *   FROM THE FRONT, ADVANCES OVER A RUN OF DIGITS/"."/"K",
      *   LEAVING WS-SCAN-IDX AT THE LAST SUCH CHARACTER, ZERO IF
      *   THE NAME DOES NOT OPEN WITH A DIGIT.
       181-FWD-OVER-DIST-NUM.
           IF WS-NORM-CHAR(1) IS NUMERIC
               MOVE 1 TO WS-SCAN-IDX
               MOVE SPACE TO WS-DONE-SW
               PERFORM 182-FWD-OVER-SCAN THRU 182-EXIT
                   UNTIL WS-SCAN-IDX >= WS-NORM-LEN OR WS-DONE.
       181-EXIT.
           EXIT.

       182-FWD-OVER-SCAN.
           IF WS-NORM-CHAR(WS-SCAN-IDX + 1) IS NUMERIC
                   OR WS-NORM-CHAR(WS-SCAN-IDX + 1) = "."
                   OR WS-NORM-CHAR(WS-SCAN-IDX + 1) = "K"
               ADD 1 TO WS-SCAN-IDX
           ELSE
               SET WS-DONE TO TRUE.
       182-EXIT.
           EXIT.

      *****************************************************************
      *200-MATCH-CHAIN -- FOUR-TIER MATCH, FIRST HIT WINS.
      *****************************************************************
       200-MATCH-CHAIN.
           MOVE SPACE TO WS-FOUND-SW.
           PERFORM 210-TIER1-KEYWORD THRU 210-EXIT.
           IF NOT WS-FOUND
               PERFORM 220-TIER2-EXACT THRU 220-EXIT.
           IF NOT WS-FOUND
               PERFORM 230-TIER3-KEYWORD-DB THRU 230-EXIT.
           IF NOT WS-FOUND
               PERFORM 240-TIER4-FUZZY THRU 240-EXIT.
           IF NOT WS-FOUND
               MOVE 5 TO EL-CATEGORY-ID
               MOVE "CORE" TO EL-CATEGORY-NAME
               MOVE "CORE" TO EL-DISPLAY-NAME
               MOVE ZERO TO WS-MATCH-TIER.
       200-EXIT.
           EXIT.

      *   LENGTH OF THE KEYWORD/NAME CURRENTLY SITTING IN WS-TEMP-KEY
      *   (TRAILING SPACES IN THE X(20) SLOT DO NOT COUNT).
       205-KEYLEN-OF-TEMP.
           MOVE 20 TO WS-KEY-LEN.
           MOVE SPACE TO WS-DONE-SW.
           PERFORM 207-KEYLEN-SCAN THRU 207-EXIT
               UNTIL WS-KEY-LEN = ZERO OR WS-DONE.
       205-EXIT.
           EXIT.

       207-KEYLEN-SCAN.
           IF WS-TEMP-KEY(WS-KEY-LEN:1) NOT = SPACE
               SET WS-DONE TO TRUE
           ELSE
               SUBTRACT 1 FROM WS-KEY-LEN.
       207-EXIT.
           EXIT.

      *   DOES WS-TEMP-KEY(1:WS-KEY-LEN) APPEAR ANYWHERE INSIDE
      *   WS-NORM-NAME(1:WS-NORM-LEN)?  SETS WS-CONTAINS-SW.
       206-CONTAINS-TEST.
           MOVE SPACE TO WS-CONTAINS-SW.
           MOVE SPACE TO WS-DONE-SW.
           IF WS-KEY-LEN > ZERO AND WS-KEY-LEN <= WS-NORM-LEN
               COMPUTE WS-SCAN-IDX2 = WS-NORM-LEN - WS-KEY-LEN + 1
               PERFORM 208-CONTAINS-SCAN THRU 208-EXIT
                   VARYING WS-SCAN-IDX FROM 1 BY 1
                   UNTIL WS-SCAN-IDX > WS-SCAN-IDX2 OR WS-DONE.
       206-EXIT.
           EXIT.

       208-CONTAINS-SCAN.
           IF WS-NORM-NAME(WS-SCAN-IDX:WS-KEY-LEN) =
                   WS-TEMP-KEY(1:WS-KEY-LEN)
               SET WS-CONTAINS TO TRUE
               SET WS-DONE TO TRUE.
       208-EXIT.
           EXIT.

      *   TIER 1 -- BUILT-IN KEYWORD TABLE, SUBSTRING CONTAINMENT,
      *   FIRST ROW IN TABLE ORDER WINS.
       210-TIER1-KEYWORD.
           PERFORM 211-TIER1-TEST-ROW THRU 211-EXIT
               VARYING KT-IDX FROM 1 BY 1
               UNTIL KT-IDX > 16 OR WS-FOUND.
       210-EXIT.
           EXIT.

       211-TIER1-TEST-ROW.
           MOVE KT-KEYWORD(KT-IDX) TO WS-TEMP-KEY.
           PERFORM 205-KEYLEN-OF-TEMP THRU 205-EXIT.
           PERFORM 206-CONTAINS-TEST THRU 206-EXIT.
           IF WS-CONTAINS
               SET WS-FOUND TO TRUE
               MOVE 1 TO WS-MATCH-TIER
               MOVE KT-CATEGORY-ID(KT-IDX) TO EL-CATEGORY-ID
               MOVE KT-CATEGORY-NAME(KT-IDX) TO EL-CATEGORY-NAME
               MOVE KT-DISPLAY-NAME(KT-IDX) TO EL-DISPLAY-NAME.
       211-EXIT.
           EXIT.

      *   TIER 2 -- EXACT MATCH AGAINST THE EXERCISE DATABASE TABLE.
       220-TIER2-EXACT.
           PERFORM 221-TIER2-TEST-ROW THRU 221-EXIT
               VARYING DB-IDX FROM 1 BY 1
               UNTIL DB-IDX > 10 OR WS-FOUND.
       220-EXIT.
           EXIT.

       221-TIER2-TEST-ROW.
           MOVE DB-NAME(DB-IDX) TO WS-TEMP-KEY.
           PERFORM 205-KEYLEN-OF-TEMP THRU 205-EXIT.
           IF WS-KEY-LEN = WS-NORM-LEN AND WS-KEY-LEN > ZERO
               IF WS-NORM-NAME(1:WS-NORM-LEN) =
                       WS-TEMP-KEY(1:WS-KEY-LEN)
                   SET WS-FOUND TO TRUE
                   MOVE 2 TO WS-MATCH-TIER
                   MOVE DB-CATEGORY-ID(DB-IDX) TO EL-CATEGORY-ID
                   MOVE DB-CATEGORY-NAME(DB-IDX) TO EL-CATEGORY-NAME
                   MOVE DB-DISPLAY-NAME(DB-IDX) TO EL-DISPLAY-NAME
               END-IF.
       221-EXIT.
           EXIT.

      *   TIER 3 -- SUBSTRING/KEYWORD MATCH AGAINST THE SAME TABLE.
       230-TIER3-KEYWORD-DB.
           PERFORM 231-TIER3-TEST-ROW THRU 231-EXIT
               VARYING DB-IDX FROM 1 BY 1
               UNTIL DB-IDX > 10 OR WS-FOUND.
       230-EXIT.
           EXIT.

       231-TIER3-TEST-ROW.
           MOVE DB-NAME(DB-IDX) TO WS-TEMP-KEY.
           PERFORM 205-KEYLEN-OF-TEMP THRU 205-EXIT.
           PERFORM 206-CONTAINS-TEST THRU 206-EXIT.
           IF WS-CONTAINS
               SET WS-FOUND TO TRUE
               MOVE 3 TO WS-MATCH-TIER
               MOVE DB-CATEGORY-ID(DB-IDX) TO EL-CATEGORY-ID
               MOVE DB-CATEGORY-NAME(DB-IDX) TO EL-CATEGORY-NAME
               MOVE DB-DISPLAY-NAME(DB-IDX) TO EL-DISPLAY-NAME.
       231-EXIT.
           EXIT.

      *   TIER 4 -- FUZZY MATCH.  A TRUE EDIT-DISTANCE RATIO NEEDS
      *   MORE WORKING STORAGE THAN THIS CALL IS WORTH, SO THE SHOP
      *   MEASURE IS A POSITION-BY-POSITION OVERLAP COUNT AGAINST THE
      *   LONGER OF THE TWO NAMES -- GOOD ENOUGH TO CATCH A TYPO AND
      *   CHEAP ENOUGH TO RUN FOR EVERY STEP IN A WORKOUT.  BEST ROW
      *   OVER 60 PERCENT WINS; TIES KEEP THE EARLIER ROW.
       240-TIER4-FUZZY.
           MOVE ZERO TO WS-BEST-SIM-PCT.
           MOVE ZERO TO WS-BEST-ROW.
           PERFORM 242-TIER4-TEST-ROW THRU 242-EXIT
               VARYING DB-IDX FROM 1 BY 1 UNTIL DB-IDX > 10.
           IF WS-BEST-SIM-PCT > 60 AND WS-BEST-ROW > ZERO
               SET WS-FOUND TO TRUE
               MOVE 4 TO WS-MATCH-TIER
               MOVE DB-CATEGORY-ID(WS-BEST-ROW) TO EL-CATEGORY-ID
               MOVE DB-CATEGORY-NAME(WS-BEST-ROW) TO EL-CATEGORY-NAME
               MOVE DB-DISPLAY-NAME(WS-BEST-ROW) TO EL-DISPLAY-NAME.
       240-EXIT.
           EXIT.

       242-TIER4-TEST-ROW.
           MOVE DB-NAME(DB-IDX) TO WS-TEMP-KEY.
           PERFORM 205-KEYLEN-OF-TEMP THRU 205-EXIT.
           PERFORM 241-SCORE-ONE-ROW THRU 241-EXIT.
           IF WS-THIS-SIM-PCT > WS-BEST-SIM-PCT
               MOVE WS-THIS-SIM-PCT TO WS-BEST-SIM-PCT
               MOVE DB-IDX TO WS-BEST-ROW.
       242-EXIT.
           EXIT.

      *   SCORES WS-TEMP-KEY(1:WS-KEY-LEN) AGAINST WS-NORM-NAME,
      *   RETURNING A PERCENTAGE IN WS-THIS-SIM-PCT.
       241-SCORE-ONE-ROW.
           MOVE ZERO TO WS-THIS-SIM-PCT.
           MOVE WS-NORM-LEN TO WS-LONG-LEN.
           IF WS-KEY-LEN > WS-LONG-LEN
               MOVE WS-KEY-LEN TO WS-LONG-LEN.
           MOVE WS-NORM-LEN TO WS-SHORT-LEN.
           IF WS-KEY-LEN < WS-SHORT-LEN
               MOVE WS-KEY-LEN TO WS-SHORT-LEN.
           MOVE ZERO TO WS-COMMON-CNT.
           IF WS-SHORT-LEN > ZERO AND WS-LONG-LEN > ZERO
               PERFORM 243-SCORE-COMPARE-CHAR THRU 243-EXIT
                   VARYING WS-SCAN-IDX FROM 1 BY 1
                   UNTIL WS-SCAN-IDX > WS-SHORT-LEN
               COMPUTE WS-THIS-SIM-PCT ROUNDED =
                       WS-COMMON-CNT * 100 / WS-LONG-LEN.
       241-EXIT.
           EXIT.

       243-SCORE-COMPARE-CHAR.
           IF WS-NORM-CHAR(WS-SCAN-IDX) =
                   WS-TEMP-KEY(WS-SCAN-IDX:1)
               ADD 1 TO WS-COMMON-CNT.
       243-EXIT.
           EXIT.

      *****************************************************************
      *900-REMAP-CATEGORY -- THE HOUSE CATEGORY TABLES CARRY MORE
      *CATEGORIES THAN THE EXPORT SIDE UNDERSTANDS.  CATEGORIES 0-32
      *PASS THROUGH UNCHANGED; 33-38 FOLD INTO CARDIO (2); 39 AND UP
      *FOLD INTO TOTAL BODY (29).
      *****************************************************************
       900-REMAP-CATEGORY.
           IF EL-CATEGORY-ID > 32
               IF EL-CATEGORY-ID < 39
                   MOVE 2 TO EL-CATEGORY-ID
               ELSE
                   MOVE 29 TO EL-CATEGORY-ID
               END-IF.
       900-EXIT.
           EXIT.
