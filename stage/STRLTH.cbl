       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  STRLTH.
       AUTHOR. L SCHREIBER.
       INSTALLATION. FITFORGE DATA PROCESSING.
       DATE-WRITTEN. 01/09/95.
       DATE-COMPILED. 01/09/95.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      * CHANGE LOG
      * DATE     PGMR  TICKET     DESCRIPTION
      * 01/09/95 LS    WX-0014    ORIGINAL -- TRIMMED LENGTH OF A TEXT
      *                           FIELD, CALLED BY EXCATLKP BEFORE IT
      *                           SEARCHES THE KEYWORD/EXERCISE TABLES.
      * 05/02/96 LS    WX-0033    DROPPED FUNCTION REVERSE -- COMPILER
      *                           UPGRADE ON THE TEST LPAR DOES NOT
      *                           CARRY INTRINSIC FUNCTIONS YET.  SCAN
      *                           BACKWARDS BY SUBSCRIPT INSTEAD.
      * 11/30/98 RF    WX-0059    Y2K REVIEW -- NO DATE FIELDS IN THIS
      *                           PROGRAM, REVIEWED AND SIGNED OFF.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           CLASS WS-ALPHA-CLASS IS "A" THRU "Z".

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-SCAN-IDX             PIC S9(04) COMP.

       LINKAGE SECTION.
       01  TEXT1        PIC X(255).
       01  RETURN-LTH   PIC S9(4).

       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
       000-TRIM-TEXT.
      *    SCAN FROM THE RIGHT FOR THE FIRST NON-SPACE BYTE -- THAT
      *    SUBSCRIPT IS THE TRIMMED LENGTH OF TEXT1.
           MOVE ZERO TO RETURN-LTH.
           MOVE LENGTH OF TEXT1 TO WS-SCAN-IDX.
           PERFORM 100-SCAN-RTN THRU 100-EXIT
               UNTIL WS-SCAN-IDX = ZERO.
           GOBACK.

       100-SCAN-RTN.
           IF TEXT1(WS-SCAN-IDX:1) NOT = SPACE
               MOVE WS-SCAN-IDX TO RETURN-LTH
               MOVE ZERO TO WS-SCAN-IDX
           ELSE
               SUBTRACT 1 FROM WS-SCAN-IDX
           END-IF.
       100-EXIT.
           EXIT.
