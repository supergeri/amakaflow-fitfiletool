      ******************************************************************
      * WRKABND  --  ABEND/DUMP MESSAGE RECORD                          *
      *                                                                *
      * COPIED INTO ANY WRKxxxx PROGRAM THAT CAN HIT AN UNBALANCED-FILE *
      * OR OUT-OF-SEQUENCE CONDITION.  WRITE ABEND-REC TO SYSOUT BEFORE *
      * THE FORCED DIVIDE-BY-ZERO SO THE OPERATOR HAS THE REASON IN THE *
      * SAME SYSOUT AS THE SYSTEM DUMP.                                 *
      ******************************************************************
      * MAINTENANCE
      * DATE     PGMR  TICKET     DESCRIPTION
      * 01/09/95 LS    WX-0014    ORIGINAL LAYOUT
      ******************************************************************
       01  ABEND-REC.
           05  FILLER                  PIC X(05)  VALUE SPACES.
           05  ABEND-REASON            PIC X(60)  VALUE SPACES.
           05  FILLER                  PIC X(02)  VALUE SPACES.
           05  FILLER                  PIC X(09)  VALUE "EXPECTED=".
           05  EXPECTED-VAL            PIC X(10)  VALUE SPACES.
           05  FILLER                  PIC X(02)  VALUE SPACES.
           05  FILLER                  PIC X(07)  VALUE "ACTUAL=".
           05  ACTUAL-VAL              PIC X(10)  VALUE SPACES.
           05  FILLER                  PIC X(27)  VALUE SPACES.

       01  WS-ABEND-DIVISORS.
           05  ZERO-VAL                PIC S9(01) COMP-3 VALUE ZERO.
           05  ONE-VAL                 PIC S9(01) COMP-3 VALUE +1.
