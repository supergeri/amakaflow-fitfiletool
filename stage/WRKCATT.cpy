      ******************************************************************
      * WRKCATT  --  EXERCISE CATEGORY MATCH TABLES                    *
      *                                                                *
      * TWO TABLES, LOADED BY VALUE/REDEFINES (NO EXTERNAL FILE --     *
      * VENDOR'S EXERCISE-DATABASE JSON IS NOT ON THIS SYSTEM, SO WE   *
      * CARRY A FIXED HOUSE TABLE OF THE EXERCISES WE ACTUALLY SEE):   *
      *                                                                *
      *   WS-KEYWORD-TABLE  -- BUILT-IN KEYWORD TABLE, TIER 1 OF THE   *
      *                        MATCH CHAIN IN EXCATLKP.  SUBSTRING     *
      *                        CONTAINMENT, FIRST ROW IN TABLE ORDER   *
      *                        WINS.                                   *
      *   WS-EXDB-TABLE     -- EXERCISE DATABASE, TIERS 2-4 (EXACT,    *
      *                        KEYWORD, FUZZY) OF THE SAME CHAIN.      *
      ******************************************************************
      * MAINTENANCE
      * DATE     PGMR  TICKET     DESCRIPTION
      * 03/01/95 LS    WX-0019    ORIGINAL TABLES
      * 10/07/96 LS    WX-0044    ADDED BIKE/ROW KEYWORD ROWS
      ******************************************************************
       01  WS-KEYWORD-TABLE-VALUES.
           05  FILLER  PIC X(62) VALUE "RUN                 02CARDIO              RUN                 ".
           05  FILLER  PIC X(62) VALUE "RUNNING             02CARDIO              RUN                 ".
           05  FILLER  PIC X(62) VALUE "JOG                 02CARDIO              RUN                 ".
           05  FILLER  PIC X(62) VALUE "SPRINT              02CARDIO              RUN                 ".
           05  FILLER  PIC X(62) VALUE "SKI ERG             02CARDIO              SKI ERG             ".
           05  FILLER  PIC X(62) VALUE "SKI MOGUL           02CARDIO              SKI ERG             ".
           05  FILLER  PIC X(62) VALUE "SKI                 02CARDIO              SKI ERG             ".
           05  FILLER  PIC X(62) VALUE "ROW ERG             23ROW                 ROW                 ".
           05  FILLER  PIC X(62) VALUE "ROWER               23ROW                 ROW                 ".
           05  FILLER  PIC X(62) VALUE "INDOOR ROW          23ROW                 INDOOR ROW          ".
           05  FILLER  PIC X(62) VALUE "ASSAULT BIKE        02CARDIO              ASSAULT BIKE        ".
           05  FILLER  PIC X(62) VALUE "ECHO BIKE           02CARDIO              ECHO BIKE           ".
           05  FILLER  PIC X(62) VALUE "AIR BIKE            02CARDIO              AIR BIKE            ".
           05  FILLER  PIC X(62) VALUE "BIKE ERG            02CARDIO              BIKE ERG            ".
           05  FILLER  PIC X(62) VALUE "BURPEE              29TOTAL BODY          BURPEE              ".
           05  FILLER  PIC X(62) VALUE "WALL BALL           28SQUAT               WALL BALL           ".
       01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-TABLE-VALUES.
           05  KT-ENTRY OCCURS 16 TIMES INDEXED BY KT-IDX.
               10  KT-KEYWORD          PIC X(20).
               10  KT-CATEGORY-ID      PIC 9(02).
               10  KT-CATEGORY-NAME    PIC X(20).
               10  KT-DISPLAY-NAME     PIC X(20).

       01  WS-EXDB-TABLE-VALUES.
           05  FILLER  PIC X(62) VALUE "PUSH UP             22PUSH UP             PUSH UP             ".
           05  FILLER  PIC X(62) VALUE "PULL UP             21PULL UP             PULL UP             ".
           05  FILLER  PIC X(62) VALUE "SQUAT               28SQUAT               SQUAT               ".
           05  FILLER  PIC X(62) VALUE "DEADLIFT            07DEADLIFT            DEADLIFT            ".
           05  FILLER  PIC X(62) VALUE "BENCH PRESS         00BENCH PRESS         BENCH PRESS         ".
           05  FILLER  PIC X(62) VALUE "LUNGE               17LUNGE               LUNGE               ".
           05  FILLER  PIC X(62) VALUE "PLANK               19PLANK               PLANK               ".
           05  FILLER  PIC X(62) VALUE "CRUNCH              06CRUNCH              CRUNCH              ".
           05  FILLER  PIC X(62) VALUE "SIT UP              27SIT UP              SIT UP              ".
           05  FILLER  PIC X(62) VALUE "SHOULDER PRESS      25SHOULDER PRESS      SHOULDER PRESS      ".
       01  WS-EXDB-TABLE REDEFINES WS-EXDB-TABLE-VALUES.
           05  DB-ENTRY OCCURS 10 TIMES INDEXED BY DB-IDX.
               10  DB-NAME             PIC X(20).
               10  DB-CATEGORY-ID      PIC 9(02).
               10  DB-CATEGORY-NAME    PIC X(20).
               10  DB-DISPLAY-NAME     PIC X(20).
