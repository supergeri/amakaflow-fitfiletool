       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  WRKDUR.
       AUTHOR. L SCHREIBER.
       INSTALLATION. FITFORGE DATA PROCESSING.
       DATE-WRITTEN. 02/02/95.
       DATE-COMPILED. 02/02/95.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      * CHANGE LOG
      * DATE     PGMR  TICKET     DESCRIPTION
      * 02/02/95 LS    WX-0016    ORIGINAL -- RESOLVES THE DURATION
      *                           TYPE/VALUE FOR ONE EXERCISE RECORD.
      *                           PATTERNED AFTER CLCLBCST'S SWITCH-
      *                           DRIVEN TWO-WAY CALC, EXTENDED TO THE
      *                           FIVE-WAY PRIORITY CHAIN WX NEEDS.
      * 06/03/96 LS    WX-0038    ADDED 300-DISTANCE-FROM-REPS -- SOME
      *                           FEEDS PUT "500M"/"1.5KM" IN THE REPS
      *                           FIELD INSTEAD OF A REAL DISTANCE.
      * 11/30/98 RF    WX-0059    Y2K REVIEW -- NO DATE FIELDS IN THIS
      *                           PROGRAM, REVIEWED AND SIGNED OFF.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           CLASS WS-DIGIT-CLASS IS "0" THRU "9".

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-REPS-DISTANCE-SW     PIC X(01).
               88  WS-REPS-ARE-DISTANCE  VALUE "Y".
           05  WS-UNIT-SW              PIC X(01).
               88  WS-UNIT-IS-KM       VALUE "K".
               88  WS-UNIT-IS-M        VALUE "M".
           05  WS-VALID-NUM-SW         PIC X(01).
               88  WS-IS-NUMERIC       VALUE "Y".
           05  WS-TRIM-DONE-SW         PIC X(01).
               88  WS-TRIM-DONE        VALUE "Y".
           05  WS-REPS-HAS-DASH-SW     PIC X(01).
               88  WS-REPS-HAS-DASH    VALUE "Y".
           05  WS-REPS-LEN             PIC S9(04) COMP.
           05  WS-NUM-LEN              PIC S9(04) COMP.
           05  WS-CHAR-IDX             PIC S9(04) COMP.
           05  WS-DASH-IDX             PIC S9(04) COMP.
           05  WS-DEC-DIGITS-SEEN      PIC S9(04) COMP.
           05  WS-ONE-DIGIT-9          PIC 9(01).
           05  WS-INT-PART             PIC 9(06) COMP-3.
           05  WS-DEC-PART             PIC 9(02) COMP-3.
           05  WS-DISTANCE-M           PIC 9(06)V99 COMP-3.
           05  WS-REPS-VALUE           PIC 9(05) COMP-3.

       01  WS-REPS-WORK                PIC X(10).
       01  WS-REPS-CHAR-VIEW REDEFINES WS-REPS-WORK.
           05  WS-REPS-CHAR            PIC X(01) OCCURS 10 TIMES.

       01  WS-NUMERIC-PART             PIC X(10).
       01  WS-NUM-DIGIT-VIEW REDEFINES WS-NUMERIC-PART.
           05  WS-NUM-DIGIT            PIC X(01) OCCURS 10 TIMES.

       01  WS-REPS-BEFORE-DASH         PIC X(10).
       01  WS-REPS-DASH-VIEW REDEFINES WS-REPS-BEFORE-DASH.
           05  WS-REPS-DASH-DIGIT      PIC X(01) OCCURS 10 TIMES.

       LINKAGE SECTION.
       01  DUR-RESOLVE-REC.
           05  DR-LAP-BUTTON-SW        PIC X(01).
           05  DR-DISTANCE-M           PIC 9(06)V99.
           05  DR-REPS-TEXT            PIC X(10).
           05  DR-DURATION-SEC         PIC 9(05).
           05  DR-DUR-TYPE             PIC X(10).
           05  DR-DUR-VALUE            PIC 9(09).
           05  DR-DUR-ENUM             PIC 9(02).
       01  RETURN-CD                   PIC 9(04) COMP.

       PROCEDURE DIVISION USING DUR-RESOLVE-REC, RETURN-CD.
       000-MAIN.
           MOVE ZERO TO RETURN-CD.
           MOVE SPACES TO DR-DUR-TYPE.
           MOVE ZERO TO DR-DUR-VALUE.
           MOVE ZERO TO DR-DUR-ENUM.
           MOVE SPACE TO WS-REPS-DISTANCE-SW.
           PERFORM 050-CHECK-REPS-DISTANCE THRU 050-EXIT.

           IF DR-LAP-BUTTON-SW = "Y"
               PERFORM 100-LAP-BUTTON THRU 100-EXIT
           ELSE IF DR-DISTANCE-M > ZERO
               PERFORM 200-DISTANCE-FIELD THRU 200-EXIT
           ELSE IF WS-REPS-ARE-DISTANCE
               PERFORM 300-DISTANCE-FROM-REPS THRU 300-EXIT
           ELSE IF DR-DURATION-SEC > ZERO
               PERFORM 400-TIMED-EXERCISE THRU 400-EXIT
           ELSE
               PERFORM 500-REPS-EXERCISE THRU 500-EXIT.

           GOBACK.

       050-CHECK-REPS-DISTANCE.
      *    SOME FEEDS PUT A DISTANCE STRING LIKE "500M" OR "1.5KM" IN
      *    THE REPS FIELD.  UPPERCASE IT, TRIM TRAILING SPACES, LOOK
      *    FOR THE "M"/"KM" SUFFIX AND VALIDATE WHAT IS LEFT IS
      *    NUMERIC.  LEAVES THE NUMBER IN WS-NUMERIC-PART/WS-NUM-LEN
      *    FOR 300-DISTANCE-FROM-REPS TO PICK UP.
           MOVE DR-REPS-TEXT TO WS-REPS-WORK.
           INSPECT WS-REPS-WORK CONVERTING
               "abcdefghijklmnopqrstuvwxyz" TO
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           MOVE LENGTH OF WS-REPS-WORK TO WS-REPS-LEN.
           MOVE SPACE TO WS-TRIM-DONE-SW.
           PERFORM 051-TRIM-SCAN THRU 051-EXIT
               UNTIL WS-REPS-LEN = ZERO OR WS-TRIM-DONE.
           IF WS-REPS-LEN = ZERO
               GO TO 050-EXIT.

           MOVE SPACE TO WS-UNIT-SW.
           IF WS-REPS-LEN > 2
              AND WS-REPS-CHAR(WS-REPS-LEN - 1) = "K"
              AND WS-REPS-CHAR(WS-REPS-LEN)     = "M"
               MOVE "K" TO WS-UNIT-SW
               COMPUTE WS-NUM-LEN = WS-REPS-LEN - 2
           ELSE IF WS-REPS-LEN > 1
              AND WS-REPS-CHAR(WS-REPS-LEN) = "M"
               MOVE "M" TO WS-UNIT-SW
               COMPUTE WS-NUM-LEN = WS-REPS-LEN - 1
           ELSE
               GO TO 050-EXIT.

           IF WS-NUM-LEN = ZERO
               GO TO 050-EXIT.

           MOVE SPACES TO WS-NUMERIC-PART.
           MOVE WS-REPS-WORK(1:WS-NUM-LEN) TO WS-NUMERIC-PART.
           PERFORM 055-VALIDATE-NUMERIC THRU 055-EXIT.
           IF WS-IS-NUMERIC
               MOVE "Y" TO WS-REPS-DISTANCE-SW.
       050-EXIT.
           EXIT.

       051-TRIM-SCAN.
           IF WS-REPS-CHAR(WS-REPS-LEN) NOT = SPACE
               SET WS-TRIM-DONE TO TRUE
           ELSE
               SUBTRACT 1 FROM WS-REPS-LEN
           END-IF.
       051-EXIT.
           EXIT.

       055-VALIDATE-NUMERIC.
      *    THE STRING IS NUMERIC IF EVERY BYTE IS A DIGIT OR A LONE
      *    DECIMAL POINT.
           MOVE "Y" TO WS-VALID-NUM-SW.
           MOVE ZERO TO WS-DEC-DIGITS-SEEN.
           PERFORM 056-CHECK-CHAR THRU 056-EXIT
               VARYING WS-CHAR-IDX FROM 1 BY 1
               UNTIL WS-CHAR-IDX > WS-NUM-LEN.
           IF WS-NUM-LEN = ZERO
               MOVE "N" TO WS-VALID-NUM-SW.
       055-EXIT.
           EXIT.

       056-CHECK-CHAR.
           IF WS-NUM-DIGIT(WS-CHAR-IDX) = "."
               ADD 1 TO WS-DEC-DIGITS-SEEN
           ELSE IF WS-NUM-DIGIT(WS-CHAR-IDX) NOT NUMERIC
               MOVE "N" TO WS-VALID-NUM-SW.
       056-EXIT.
           EXIT.

       100-LAP-BUTTON.
           MOVE "LAPBUTTON" TO DR-DUR-TYPE.
           MOVE ZERO TO DR-DUR-VALUE.
           MOVE 1 TO DR-DUR-ENUM.
       100-EXIT.
           EXIT.

       200-DISTANCE-FIELD.
      *    EX-DISTANCE-M IS ALREADY NUMERIC METERS -- CENTIMETERS ARE
      *    METERS TIMES 100, TRUNCATED (NO ROUNDED CLAUSE).
           MOVE "DISTANCE" TO DR-DUR-TYPE.
           COMPUTE DR-DUR-VALUE = DR-DISTANCE-M * 100.
           MOVE 3 TO DR-DUR-ENUM.
       200-EXIT.
           EXIT.

       300-DISTANCE-FROM-REPS.
      *    WS-NUMERIC-PART/WS-NUM-LEN AND WS-UNIT-SW WERE SET BY
      *    050-CHECK-REPS-DISTANCE.  BUILD THE METER VALUE DIGIT BY
      *    DIGIT -- NO INTRINSIC FUNCTIONS ON THIS SYSTEM.
           MOVE ZERO TO WS-INT-PART.
           MOVE ZERO TO WS-DEC-PART.
           MOVE ZERO TO WS-DEC-DIGITS-SEEN.
           MOVE SPACE TO WS-TRIM-DONE-SW.
           PERFORM 301-ACCUM-DIGIT THRU 301-EXIT
               VARYING WS-CHAR-IDX FROM 1 BY 1
               UNTIL WS-CHAR-IDX > WS-NUM-LEN.
           IF WS-DEC-DIGITS-SEEN = 1
               COMPUTE WS-DEC-PART = WS-DEC-PART * 10.

           COMPUTE WS-DISTANCE-M = WS-INT-PART + (WS-DEC-PART / 100).
           IF WS-UNIT-IS-KM
               COMPUTE WS-DISTANCE-M = WS-DISTANCE-M * 1000.

           MOVE "DISTANCE" TO DR-DUR-TYPE.
           COMPUTE DR-DUR-VALUE = WS-DISTANCE-M * 100.
           MOVE 3 TO DR-DUR-ENUM.
       300-EXIT.
           EXIT.

       301-ACCUM-DIGIT.
           IF WS-NUM-DIGIT(WS-CHAR-IDX) = "."
               SET WS-TRIM-DONE TO TRUE
           ELSE
               MOVE WS-NUM-DIGIT(WS-CHAR-IDX) TO WS-ONE-DIGIT-9
               IF WS-TRIM-DONE
                   IF WS-DEC-DIGITS-SEEN < 2
                       COMPUTE WS-DEC-PART =
                               WS-DEC-PART * 10 + WS-ONE-DIGIT-9
                       ADD 1 TO WS-DEC-DIGITS-SEEN
                   END-IF
               ELSE
                   COMPUTE WS-INT-PART =
                           WS-INT-PART * 10 + WS-ONE-DIGIT-9
               END-IF
           END-IF.
       301-EXIT.
           EXIT.

       400-TIMED-EXERCISE.
           MOVE "TIME" TO DR-DUR-TYPE.
           COMPUTE DR-DUR-VALUE = DR-DURATION-SEC * 1000.
           MOVE 0 TO DR-DUR-ENUM.
       400-EXIT.
           EXIT.

       500-REPS-EXERCISE.
      *    SPLIT A RANGE ("8-12") AT THE DASH AND KEEP THE FIRST
      *    NUMBER.  BLANK, ZERO, OR UNPARSABLE REPS DEFAULT TO 10.
           MOVE "REPS" TO DR-DUR-TYPE.
           MOVE 29 TO DR-DUR-ENUM.
           MOVE SPACES TO WS-REPS-BEFORE-DASH.
           MOVE ZERO TO WS-DASH-IDX.
           MOVE SPACE TO WS-REPS-HAS-DASH-SW.

           IF DR-REPS-TEXT = SPACES
               MOVE 10 TO DR-DUR-VALUE
               GO TO 500-EXIT.

           PERFORM 501-FIND-DASH THRU 501-EXIT
               VARYING WS-CHAR-IDX FROM 1 BY 1
               UNTIL WS-CHAR-IDX > 10 OR WS-REPS-HAS-DASH.

           IF WS-REPS-HAS-DASH
               MOVE DR-REPS-TEXT(1:WS-DASH-IDX - 1)
                                        TO WS-REPS-BEFORE-DASH
           ELSE
               MOVE DR-REPS-TEXT TO WS-REPS-BEFORE-DASH.

           MOVE ZERO TO WS-REPS-VALUE.
           MOVE ZERO TO WS-VALID-NUM-SW.
           MOVE "Y" TO WS-VALID-NUM-SW.
           PERFORM 502-ACCUM-REPS-DIGIT THRU 502-EXIT
               VARYING WS-CHAR-IDX FROM 1 BY 1
               UNTIL WS-CHAR-IDX > 10
                  OR WS-REPS-DASH-DIGIT(WS-CHAR-IDX) = SPACE.

           IF WS-IS-NUMERIC AND WS-REPS-VALUE > ZERO
               MOVE WS-REPS-VALUE TO DR-DUR-VALUE
           ELSE
               MOVE 10 TO DR-DUR-VALUE.
       500-EXIT.
           EXIT.

       501-FIND-DASH.
           IF DR-REPS-TEXT(WS-CHAR-IDX:1) = "-"
               MOVE WS-CHAR-IDX TO WS-DASH-IDX
               MOVE "Y" TO WS-REPS-HAS-DASH-SW.
       501-EXIT.
           EXIT.

       502-ACCUM-REPS-DIGIT.
           IF WS-REPS-DASH-DIGIT(WS-CHAR-IDX) NOT NUMERIC
               MOVE "N" TO WS-VALID-NUM-SW
           ELSE
               MOVE WS-REPS-DASH-DIGIT(WS-CHAR-IDX) TO WS-ONE-DIGIT-9
               COMPUTE WS-REPS-VALUE =
                       WS-REPS-VALUE * 10 + WS-ONE-DIGIT-9
           END-IF.
       502-EXIT.
           EXIT.
