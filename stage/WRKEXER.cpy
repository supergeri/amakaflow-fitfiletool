      ******************************************************************
      * WRKEXER  --  EXERCISE DETAIL RECORD                            *
      *                                                                *
      * MANY RECORDS PER WORKOUT, CARRIED IN BLOCK/INPUT ORDER.        *
      * SUPERSETS ARRIVE PRE-FLATTENED BY THE FEEDER JOB -- ALL        *
      * SUPERSET EXERCISES FIRST, THEN THE LOOSE BLOCK EXERCISES.      *
      ******************************************************************
      * MAINTENANCE
      * DATE     PGMR  TICKET     DESCRIPTION
      * 01/09/95 LS    WX-0014    ORIGINAL LAYOUT
      * 06/03/96 LS    WX-0038    ADDED EX-DISTANCE-M FOR RUN/ROW BLOCKS
      ******************************************************************
       01  EXERCISE-REC.
           05  EX-WORKOUT-ID           PIC 9(04).
           05  EX-BLOCK-NO             PIC 9(03).
           05  EX-STRUCTURE            PIC X(20).
           05  EX-REST-BETWEEN         PIC 9(04).
           05  EX-NAME                 PIC X(40).
           05  EX-REPS                 PIC X(10).
           05  EX-SETS                 PIC 9(03).
           05  EX-DURATION-SEC         PIC 9(05).
           05  EX-DISTANCE-M           PIC 9(06)V99.
           05  FILLER                  PIC X(03).
