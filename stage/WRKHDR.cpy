      ******************************************************************
      * WRKHDR  --  WORKOUT HEADER RECORD                              *
      *                                                                *
      * ONE RECORD PER WORKOUT.  GROUPS THE EXERCISE RECORDS THAT      *
      * FOLLOW IT IN WRKEXER-FILE (SAME WH-WORKOUT-ID/EX-WORKOUT-ID).  *
      * SEE WRKEXER FOR THE DETAIL RECORDS.                            *
      ******************************************************************
      * MAINTENANCE
      * DATE     PGMR  TICKET     DESCRIPTION
      * 01/09/95 LS    WX-0014    ORIGINAL LAYOUT
      * 04/22/96 LS    WX-0031    ADDED WH-LAP-BUTTON SWITCH
      ******************************************************************
       01  WORKOUT-HEADER-REC.
           05  WH-WORKOUT-ID           PIC 9(04).
           05  WH-TITLE                PIC X(50).
           05  WH-FORCE-SPORT          PIC X(10).
               88  WH-FORCE-STRENGTH   VALUE "STRENGTH".
               88  WH-FORCE-CARDIO     VALUE "CARDIO".
               88  WH-FORCE-RUNNING    VALUE "RUNNING".
               88  WH-FORCE-AUTO       VALUE SPACES.
           05  WH-LAP-BUTTON           PIC X(01).
               88  WH-LAP-BUTTON-ON    VALUE "Y".
               88  WH-LAP-BUTTON-OFF   VALUE "N".
           05  FILLER                  PIC X(05).
