       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  WRKPARSE.
       AUTHOR. L SCHREIBER.
       INSTALLATION. FITFORGE DATA PROCESSING.
       DATE-WRITTEN. 01/12/95.
       DATE-COMPILED. 01/12/95.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      * CHANGE LOG
      * DATE     PGMR  TICKET     DESCRIPTION
      * 01/12/95 LS    WX-0015    ORIGINAL -- PULLS THE ROUND COUNT OUT
      *                           OF THE BLOCK STRUCTURE TEXT, E.G.
      *                           "3 ROUNDS".  FIRST RUN OF DIGITS IN
      *                           THE FIELD WINS; NO DIGITS = 1 ROUND.
      * 11/30/98 RF    WX-0059    Y2K REVIEW -- NO DATE FIELDS IN THIS
      *                           PROGRAM, REVIEWED AND SIGNED OFF.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           CLASS WS-DIGIT-CLASS IS "0" THRU "9".

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-CHAR-IDX             PIC S9(04) COMP.
           05  WS-FOUND-DIGIT-SW       PIC X(01).
               88  WS-FOUND-DIGIT      VALUE "Y".
           05  WS-DONE-SW              PIC X(01).
               88  WS-DONE             VALUE "Y".
           05  WS-ONE-DIGIT-9          PIC 9(01).
           05  WS-ROUND-VALUE          PIC 9(03) COMP-3.

       01  WS-STRUCT-WORK              PIC X(20).
       01  WS-STRUCT-CHAR-VIEW REDEFINES WS-STRUCT-WORK.
           05  WS-STRUCT-CHAR          PIC X(01) OCCURS 20 TIMES.

       LINKAGE SECTION.
       01  PARSE-STRUCTURE-REC.
           05  PS-STRUCTURE-TEXT       PIC X(20).
           05  PS-ROUND-COUNT          PIC 9(03).
       01  RETURN-CD                   PIC 9(04) COMP.

       PROCEDURE DIVISION USING PARSE-STRUCTURE-REC, RETURN-CD.
       000-MAIN.
           MOVE ZERO TO RETURN-CD.
           MOVE PS-STRUCTURE-TEXT TO WS-STRUCT-WORK.
           MOVE ZERO TO WS-ROUND-VALUE.
           MOVE SPACE TO WS-FOUND-DIGIT-SW.
           MOVE SPACE TO WS-DONE-SW.

           PERFORM 100-SCAN-DIGITS THRU 100-EXIT
               VARYING WS-CHAR-IDX FROM 1 BY 1
               UNTIL WS-CHAR-IDX > 20 OR WS-DONE.

           IF WS-FOUND-DIGIT
               MOVE WS-ROUND-VALUE TO PS-ROUND-COUNT
           ELSE
               MOVE 1 TO PS-ROUND-COUNT.

           GOBACK.

       100-SCAN-DIGITS.
           IF WS-STRUCT-CHAR(WS-CHAR-IDX) IS NUMERIC
               MOVE "Y" TO WS-FOUND-DIGIT-SW
               MOVE WS-STRUCT-CHAR(WS-CHAR-IDX) TO WS-ONE-DIGIT-9
               COMPUTE WS-ROUND-VALUE =
                       WS-ROUND-VALUE * 10 + WS-ONE-DIGIT-9
           ELSE IF WS-FOUND-DIGIT
               SET WS-DONE TO TRUE.
       100-EXIT.
           EXIT.
