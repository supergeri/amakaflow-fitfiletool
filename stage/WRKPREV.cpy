      ******************************************************************
      * WRKPREV  --  PREVIEW REPORT PRINT LINES                        *
      *                                                                *
      * ONE GROUP OF THESE PER WORKOUT -- PAGE HEADER, WORKOUT SUMMARY *
      * BLOCK, COLUMN HEADER, A DETAIL LINE PER STEP -- PLUS A GRAND-  *
      * TOTAL LINE AT END OF RUN.  PRINT FILE IS 132 BYTES.            *
      ******************************************************************
      * MAINTENANCE
      * DATE     PGMR  TICKET     DESCRIPTION
      * 02/14/95 LS    WX-0018    ORIGINAL LAYOUT
      * 08/02/96 LS    WX-0042    ADDED WARNING LINE FOR MIXED WORKOUTS
      ******************************************************************
       01  WS-PAGE-HDR-REC.
           05  FILLER                  PIC X(01)  VALUE SPACE.
           05  PHDR-DATE.
               10  PHDR-YY             PIC 9(04).
               10  FILLER              PIC X(01)  VALUE "-".
               10  PHDR-MM             PIC 9(02).
               10  FILLER              PIC X(01)  VALUE "-".
               10  PHDR-DD             PIC 9(02).
           05  FILLER                  PIC X(18)  VALUE SPACES.
           05  FILLER                  PIC X(42)  VALUE
               "WORKOUT PREVIEW AND EXPORT-STEP LISTING".
           05  FILLER                  PIC X(49) VALUE
               "PAGE NUMBER:" JUSTIFIED RIGHT.
           05  PHDR-PAGE-NBR-O         PIC ZZ9.

       01  WS-WKOUT-HDR-REC.
           05  FILLER                  PIC X(03)  VALUE SPACES.
           05  FILLER                  PIC X(09)  VALUE "WORKOUT #".
           05  WHDR-WORKOUT-ID-O       PIC ZZZ9.
           05  FILLER                  PIC X(04)  VALUE SPACES.
           05  WHDR-TITLE-O            PIC X(50).
           05  FILLER                  PIC X(02)  VALUE SPACES.
           05  FILLER                  PIC X(07)  VALUE "SPORT: ".
           05  WHDR-SPORT-NAME-O       PIC X(10).
           05  FILLER                  PIC X(44)  VALUE SPACES.

       01  WS-WKOUT-CNT-REC.
           05  FILLER                  PIC X(03)  VALUE SPACES.
           05  FILLER                  PIC X(16)  VALUE
               "EXERCISE COUNT: ".
           05  WCNT-EXERCISE-COUNT-O   PIC ZZ9.
           05  FILLER                  PIC X(05)  VALUE SPACES.
           05  FILLER                  PIC X(12)  VALUE "TOTAL SETS: ".
           05  WCNT-TOTAL-SETS-O       PIC ZZZ9.
           05  FILLER                  PIC X(05)  VALUE SPACES.
           05  FILLER                  PIC X(09)  VALUE "RUNNING: ".
           05  WCNT-HAS-RUNNING-O      PIC X(01).
           05  FILLER                  PIC X(03)  VALUE SPACES.
           05  FILLER                  PIC X(08)  VALUE "CARDIO: ".
           05  WCNT-HAS-CARDIO-O       PIC X(01).
           05  FILLER                  PIC X(03)  VALUE SPACES.
           05  FILLER                  PIC X(10)  VALUE "STRENGTH: ".
           05  WCNT-HAS-STRENGTH-O     PIC X(01).
           05  FILLER                  PIC X(36)  VALUE SPACES.

       01  WS-WKOUT-WARN-REC.
           05  FILLER                  PIC X(03)  VALUE SPACES.
           05  FILLER                  PIC X(10)  VALUE "WARNING - ".
           05  WWARN-TEXT-O            PIC X(80).
           05  FILLER                  PIC X(39)  VALUE SPACES.

       01  WS-COLM-HDR-REC.
           05  FILLER                  PIC X(03)  VALUE SPACES.
           05  FILLER                  PIC X(06)  VALUE "STEP".
           05  FILLER                  PIC X(10)  VALUE "TYPE".
           05  FILLER                  PIC X(52)  VALUE "NAME".
           05  FILLER                  PIC X(14)  VALUE "DURATION".
           05  FILLER                  PIC X(47)  VALUE SPACES.

       01  WS-DETAIL-REC.
           05  FILLER                  PIC X(03)  VALUE SPACES.
           05  PV-STEP-INDEX-O         PIC ZZ9.
           05  FILLER                  PIC X(03)  VALUE SPACES.
           05  PV-TYPE-O               PIC X(08).
           05  FILLER                  PIC X(02)  VALUE SPACES.
           05  PV-NAME-O               PIC X(50).
           05  FILLER                  PIC X(02)  VALUE SPACES.
           05  PV-DURATION-DISPLAY-O   PIC X(12).
           05  FILLER                  PIC X(50)  VALUE SPACES.

       01  WS-BLANK-LINE.
           05  FILLER                  PIC X(132) VALUE SPACES.

       01  WS-GRAND-TOTAL-REC.
           05  FILLER                  PIC X(03)  VALUE SPACES.
           05  FILLER                  PIC X(20)  VALUE
               "WORKOUTS PROCESSED: ".
           05  GTOT-WORKOUTS-O         PIC ZZZ9.
           05  FILLER                  PIC X(05)  VALUE SPACES.
           05  FILLER                  PIC X(19)  VALUE
               "TOTAL STEPS WRITTEN: ".
           05  GTOT-STEPS-O            PIC ZZZZ9.
           05  FILLER                  PIC X(05)  VALUE SPACES.
           05  FILLER                  PIC X(17)  VALUE
               "TOTAL EXERCISES: ".
           05  GTOT-EXERCISES-O        PIC ZZZZ9.
           05  FILLER                  PIC X(34)  VALUE SPACES.
