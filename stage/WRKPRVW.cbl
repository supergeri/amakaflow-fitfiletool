       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  WRKPRVW.
       AUTHOR. L SCHREIBER.
       INSTALLATION. FITFORGE DATA PROCESSING.
       DATE-WRITTEN. 02/14/95.
       DATE-COMPILED. 02/14/95.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      * CHANGE LOG
      * DATE     PGMR  TICKET     DESCRIPTION
      * 02/14/95 LS    WX-0018    ORIGINAL -- READS STEP-FILE AND
      *                           SUMMARY-FILE IN PARALLEL AND PRINTS
      *                           THE PREVIEW-RPT, ONE PAGE GROUP PER
      *                           WORKOUT, FOR THE EXPORT REVIEWERS.
      * 04/22/96 LS    WX-0031    DURATION DISPLAY PICKS UP LAP-BUTTON
      *                           AND DISTANCE STEPS.
      * 08/02/96 LS    WX-0042    ADDED THE MIXED CARDIO/STRENGTH
      *                           WARNING LINE BELOW THE SUMMARY BLOCK.
      * 02/11/97 LS    WX-0048    SKIPPED WORKOUTS NO LONGER SHOW UP ON
      *                           SUMMARY-FILE -- NOTHING TO DO HERE.
      * 11/30/98 RF    WX-0059    Y2K REVIEW -- ADDED WS-CENTURY
      *                           WINDOWING SO THE PAGE HEADER SHOWS A
      *                           FULL FOUR-DIGIT YEAR OFF THE SYSTEM'S
      *                           TWO-DIGIT ACCEPT FROM DATE.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT STEP-FILE
           ASSIGN TO UT-S-WRKSTEP
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SFCODE.

           SELECT SUMMARY-FILE
           ASSIGN TO UT-S-WRKSUMM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS MFCODE.

           SELECT PREVIEW-RPT
           ASSIGN TO UT-S-WRKPREV
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** ONE RECORD PER STEP, IN WORKOUT/STEP-INDEX ORDER, BUILT
      ****** BY WRKXPRT.  A CHANGE OF ST-WORKOUT-ID IS THE CONTROL
      ****** BREAK THAT CLOSES ONE PAGE GROUP AND OPENS THE NEXT.
       FD  STEP-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 170 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS ST-FD-REC.
       01  ST-FD-REC                  PIC X(170).

      ****** ONE RECORD PER WORKOUT, ALSO BUILT BY WRKXPRT.  MATCHED
      ****** ONE-FOR-ONE AGAINST THE FIRST STEP OF EACH NEW WORKOUT ID.
       FD  SUMMARY-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 166 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SM-FD-REC.
       01  SM-FD-REC                  PIC X(166).

       FD  PREVIEW-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS PV-RPT-REC.
       01  PV-RPT-REC  PIC X(132).

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  SFCODE                  PIC X(02).
               88  NO-MORE-STEPS       VALUE "10".
           05  MFCODE                  PIC X(02).
               88  NO-MORE-SUMMARIES   VALUE "10".
           05  RFCODE                  PIC X(02).

       01  WS-RUN-DATE                 PIC 9(06).

      *    ALTERNATE VIEW OF THE SYSTEM'S TWO-DIGIT-YEAR RUN DATE --
      *    WE WINDOW THE CENTURY OURSELVES SO THE PAGE HEADER CAN CARRY
      *    A FULL FOUR-DIGIT YEAR.  REVIEWED FOR Y2K, SEE CHANGE LOG.
       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
           05  WS-RUN-YY               PIC 9(02).
           05  WS-RUN-MM               PIC 9(02).
           05  WS-RUN-DD               PIC 9(02).

       01  WS-CENTURY-FIELDS.
           05  WS-CENTURY              PIC 9(02).

       01  MISC-FIELDS.
           05  MORE-STEP-SW            PIC X(01) VALUE SPACE.
               88  NO-MORE-STEP-RECS   VALUE "N".
           05  MORE-SUMMARY-SW         PIC X(01) VALUE SPACE.
               88  NO-MORE-SUMMARY-RECS VALUE "N".
           05  WS-LINES                PIC 9(03) COMP-3 VALUE 99.
           05  WS-PAGES                PIC 9(03) COMP-3 VALUE 1.
           05  WS-SEC-VALUE            PIC 9(07) COMP.
           05  WS-MIN-PART             PIC 9(05) COMP.
           05  WS-SEC-PART             PIC 9(02) COMP.
           05  WS-METER-WHOLE          PIC 9(06) COMP.
           05  WS-KM-WHOLE             PIC 9(03) COMP.
           05  WS-KM-TENTH             PIC 9(01) COMP.
           05  WS-KM-TENTHS-TOTAL      PIC 9(04) COMP.

      *    DURATION-DISPLAY WORK AREAS -- EACH IS BUILT BY MOVE, NOT
      *    STRING, SO THE NUMBERS COME OUT ZERO-SUPPRESSED THE SAME
      *    WAY THE REST OF THE REPORT IS BUILT, NO ODD STRING PADDING.
       01  WS-DUR-DISPLAY-WORK.
           05  WS-DDW-NUM              PIC ZZZZZZ9.
           05  WS-DDW-LABEL            PIC X(05).

       01  WS-DUR-MINSEC-FMT.
           05  WS-DMF-MIN              PIC ZZZZ9.
           05  WS-DMF-COLON            PIC X(01).
           05  WS-DMF-SEC              PIC 99.
           05  WS-DMF-FILL             PIC X(04).

       01  WS-DUR-KM-FMT.
           05  WS-DKF-WHOLE            PIC ZZ9.
           05  WS-DKF-DOT              PIC X(01).
           05  WS-DKF-TENTH            PIC 9.
           05  WS-DKF-KM-LIT           PIC X(02).
           05  WS-DKF-FILL             PIC X(05).

       01  WS-DUR-REST-FMT.
           05  WS-DRF2-NUM             PIC ZZZZZ9.
           05  WS-DRF2-LABEL           PIC X(06).

       01  WS-DUR-REPEAT-FMT.
           05  WS-DRF-FROM             PIC ZZ9.
           05  WS-DRF-X-LIT            PIC X(02).
           05  WS-DRF-COUNT            PIC ZZ9.
           05  WS-DRF-FILL             PIC X(04).

       01  COUNTERS-AND-ACCUMULATORS.
           05  WORKOUTS-PRINTED        PIC S9(07) COMP.
           05  TOTAL-STEPS-PRINTED     PIC S9(07) COMP.
           05  TOTAL-EXERCISES-PRINTED PIC S9(07) COMP.

       COPY WRKSTEP.
       COPY WRKSUMM.
       COPY WRKPREV.

      *    A STEP-REC REDEFINES VIEW -- THE REPEAT-FROM/REPEAT-COUNT
      *    PAIR TAKEN TOGETHER SO 250-FORMAT-REPEAT CAN TELL A STEP
      *    THAT TRULY REPEATS FROM ONE WRKXPRT NEVER FILLED IN.
       01  STEP-REC-R REDEFINES STEP-REC.
           05  FILLER                  PIC X(155).
           05  SR-REPEAT-PAIR.
               10  SR-REPEAT-FROM-V    PIC 9(03).
               10  SR-REPEAT-COUNT-V   PIC 9(03).
           05  FILLER                  PIC X(09).

      *    A SUMMARY-REC REDEFINES VIEW -- THE THREE HAS-x FLAGS PACKED
      *    TOGETHER SO 110-WRITE-WKOUT-HDR CAN TEST THE MIX IN ONE SHOT
      *    RATHER THAN THREE SEPARATE IFS, SAME IDIOM AS WRKSPORT USES.
       01  SUMMARY-REC-R REDEFINES SUMMARY-REC.
           05  FILLER                  PIC X(78).
           05  SR-CAT-FLAGS            PIC X(03).
           05  FILLER                  PIC X(85).

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
               UNTIL NO-MORE-SUMMARY-RECS.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB WRKPRVW ********".
           ACCEPT WS-RUN-DATE FROM DATE.
           IF WS-RUN-YY < 50
               MOVE 20 TO WS-CENTURY
           ELSE
               MOVE 19 TO WS-CENTURY.
           MOVE WS-CENTURY TO PHDR-YY (1:2).
           MOVE WS-RUN-YY TO PHDR-YY (3:2).
           MOVE WS-RUN-MM TO PHDR-MM.
           MOVE WS-RUN-DD TO PHDR-DD.

           OPEN INPUT STEP-FILE, SUMMARY-FILE.
           OPEN OUTPUT PREVIEW-RPT, SYSOUT.

           INITIALIZE COUNTERS-AND-ACCUMULATORS.

           READ SUMMARY-FILE INTO SUMMARY-REC
               AT END
               MOVE "N" TO MORE-SUMMARY-SW
               GO TO 000-EXIT
           END-READ.

           READ STEP-FILE INTO STEP-REC
               AT END
               MOVE "N" TO MORE-STEP-SW
           END-READ.
       000-EXIT.
           EXIT.

      ******************************************************************
      * 100-MAINLINE -- ONE PAGE GROUP PER SUMMARY-FILE RECORD.
      ******************************************************************
       100-MAINLINE.
           IF WS-LINES > 48
               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.

           PERFORM 110-WRITE-WKOUT-HDR THRU 110-EXIT.
           PERFORM 120-WRITE-COLM-HDR THRU 120-EXIT.

           PERFORM 200-STEP-DETAIL THRU 200-EXIT
               UNTIL NO-MORE-STEP-RECS
                  OR ST-WORKOUT-ID NOT = SM-WORKOUT-ID.

           WRITE PV-RPT-REC FROM WS-BLANK-LINE.
           ADD 1 TO WS-LINES.
           ADD 1 TO WORKOUTS-PRINTED.

           READ SUMMARY-FILE INTO SUMMARY-REC
               AT END
               MOVE "N" TO MORE-SUMMARY-SW
               GO TO 100-EXIT
           END-READ.
       100-EXIT.
           EXIT.

      *    THE SUMMARY BLOCK -- WORKOUT ID/TITLE/SPORT, EXERCISE AND
      *    SET COUNTS, THEN THE MIXED-SPORT WARNING IF ONE CAME BACK
      *    FROM WRKSPORT.
       110-WRITE-WKOUT-HDR.
           MOVE SM-WORKOUT-ID TO WHDR-WORKOUT-ID-O.
           MOVE SM-TITLE TO WHDR-TITLE-O.
           MOVE SM-SPORT-NAME TO WHDR-SPORT-NAME-O.
           WRITE PV-RPT-REC FROM WS-WKOUT-HDR-REC
               AFTER ADVANCING 2.
           ADD 1 TO WS-LINES.

      *    SR-CAT-FLAGS IS THE THREE HAS-x BYTES TAKEN TOGETHER -- A
      *    WORKOUT WITH NO STEPS YET CLASSIFIED COMES BACK BLANK RATHER
      *    THAN "NNN", SO DEFAULT IT BEFORE IT GOES ON THE REPORT.
           IF SR-CAT-FLAGS = SPACES
               MOVE "NNN" TO SR-CAT-FLAGS.

           MOVE SM-EXERCISE-COUNT TO WCNT-EXERCISE-COUNT-O.
           MOVE SM-TOTAL-SETS TO WCNT-TOTAL-SETS-O.
           MOVE SM-HAS-RUNNING TO WCNT-HAS-RUNNING-O.
           MOVE SM-HAS-CARDIO TO WCNT-HAS-CARDIO-O.
           MOVE SM-HAS-STRENGTH TO WCNT-HAS-STRENGTH-O.
           WRITE PV-RPT-REC FROM WS-WKOUT-CNT-REC
               AFTER ADVANCING 1.
           ADD 1 TO WS-LINES.

           IF SM-WARNING NOT = SPACES
               MOVE SM-WARNING TO WWARN-TEXT-O
               WRITE PV-RPT-REC FROM WS-WKOUT-WARN-REC
                   AFTER ADVANCING 1
               ADD 1 TO WS-LINES.
       110-EXIT.
           EXIT.

       120-WRITE-COLM-HDR.
           WRITE PV-RPT-REC FROM WS-COLM-HDR-REC
               AFTER ADVANCING 2.
           ADD 1 TO WS-LINES.
       120-EXIT.
           EXIT.

      ******************************************************************
      * 200-STEP-DETAIL -- ONE DETAIL LINE PER STEP-FILE RECORD BELOW
      * THE CURRENT SUMMARY.  REPEAT STEPS SHOW THEIR TARGET INDEX AND
      * REPEAT COUNT IN PLACE OF A DURATION.
      ******************************************************************
       200-STEP-DETAIL.
           IF WS-LINES > 54
               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
               PERFORM 110-WRITE-WKOUT-HDR THRU 110-EXIT
               PERFORM 120-WRITE-COLM-HDR THRU 120-EXIT.

           MOVE SPACES TO WS-DETAIL-REC.
           MOVE ST-STEP-INDEX TO PV-STEP-INDEX-O.
           MOVE ST-TYPE TO PV-TYPE-O.

           IF ST-TYPE-REPEAT
               MOVE SPACES TO PV-NAME-O
               PERFORM 250-FORMAT-REPEAT THRU 250-EXIT
           ELSE
               MOVE ST-DISPLAY-NAME TO PV-NAME-O
               PERFORM 210-FORMAT-DURATION THRU 210-EXIT.

           WRITE PV-RPT-REC FROM WS-DETAIL-REC
               AFTER ADVANCING 1.
           ADD 1 TO WS-LINES.
           ADD 1 TO TOTAL-STEPS-PRINTED.
           IF ST-TYPE-EXERCISE
               ADD 1 TO TOTAL-EXERCISES-PRINTED.

           READ STEP-FILE INTO STEP-REC
               AT END
               MOVE "N" TO MORE-STEP-SW
           END-READ.
       200-EXIT.
           EXIT.

      ******************************************************************
      * 210-FORMAT-DURATION -- TURNS ST-DUR-TYPE/ST-DUR-VALUE INTO THE
      * SHORT HUMAN-READABLE TEXT THE REVIEWERS ASKED FOR:
      *   LAPBUTTON  ->  "Lap Button"
      *   REPS       ->  "<n> reps"
      *   TIME       ->  "M:SS" IF 60 SECONDS OR MORE, ELSE "<n>s"
      *   DISTANCE   ->  "<d.d>km" IF 1000 METERS OR MORE, ELSE "<n>m"
      *   REST STEP  ->  "<n>s rest" (REST STEPS CARRY THEIR LENGTH IN
      *                  ST-DUR-VALUE UNDER DUR-TYPE TIME, SO ST-TYPE
      *                  MUST BE TESTED AHEAD OF THE TIME FORMATTER)
      ******************************************************************
       210-FORMAT-DURATION.
           MOVE SPACES TO PV-DURATION-DISPLAY-O.
           EVALUATE TRUE
               WHEN ST-DUR-TYPE-LAPBUTTON
                   MOVE "Lap Button" TO PV-DURATION-DISPLAY-O
               WHEN ST-DUR-TYPE-REPS
                   PERFORM 220-FORMAT-REPS THRU 220-EXIT
               WHEN ST-DUR-TYPE-DISTANCE
                   PERFORM 230-FORMAT-DISTANCE THRU 230-EXIT
               WHEN ST-TYPE-REST
                   PERFORM 240-FORMAT-REST THRU 240-EXIT
               WHEN OTHER
                   PERFORM 225-FORMAT-TIME THRU 225-EXIT
           END-EVALUATE.
       210-EXIT.
           EXIT.

       220-FORMAT-REPS.
           MOVE ST-DUR-VALUE TO WS-SEC-VALUE.
           MOVE SPACES TO WS-DUR-DISPLAY-WORK.
           MOVE WS-SEC-VALUE TO WS-DDW-NUM.
           MOVE " reps" TO WS-DDW-LABEL.
           MOVE WS-DUR-DISPLAY-WORK TO PV-DURATION-DISPLAY-O.
       220-EXIT.
           EXIT.

      *    ST-DUR-VALUE IS MILLISECONDS FOR A TIMED STEP -- TRUNCATE TO
      *    WHOLE SECONDS, THEN SPLIT MINUTES:SECONDS IF 60 OR OVER.
       225-FORMAT-TIME.
           COMPUTE WS-SEC-VALUE = ST-DUR-VALUE / 1000.
           IF WS-SEC-VALUE < 60
               MOVE SPACES TO WS-DUR-DISPLAY-WORK
               MOVE WS-SEC-VALUE TO WS-DDW-NUM
               MOVE "s" TO WS-DDW-LABEL
               MOVE WS-DUR-DISPLAY-WORK TO PV-DURATION-DISPLAY-O
           ELSE
               COMPUTE WS-MIN-PART = WS-SEC-VALUE / 60
               COMPUTE WS-SEC-PART =
                       WS-SEC-VALUE - (WS-MIN-PART * 60)
               MOVE SPACES TO WS-DUR-MINSEC-FMT
               MOVE WS-MIN-PART TO WS-DMF-MIN
               MOVE ":" TO WS-DMF-COLON
               MOVE WS-SEC-PART TO WS-DMF-SEC
               MOVE WS-DUR-MINSEC-FMT TO PV-DURATION-DISPLAY-O.
       225-EXIT.
           EXIT.

      *    ST-DUR-VALUE IS CENTIMETERS FOR A DISTANCE STEP -- TRUNCATE
      *    TO WHOLE METERS, THEN SWITCH TO KM/TENTHS AT 1000 METERS.
       230-FORMAT-DISTANCE.
           COMPUTE WS-METER-WHOLE = ST-DUR-VALUE / 100.
           IF WS-METER-WHOLE < 1000
               MOVE SPACES TO WS-DUR-DISPLAY-WORK
               MOVE WS-METER-WHOLE TO WS-DDW-NUM
               MOVE "m" TO WS-DDW-LABEL
               MOVE WS-DUR-DISPLAY-WORK TO PV-DURATION-DISPLAY-O
           ELSE
      *        ROUNDED TO THE NEAREST TENTH OF A KILOMETER -- NOT A
      *        STRAIGHT TRUNCATION -- PER THE EXPORT REVIEWERS' SPEC.
               COMPUTE WS-KM-TENTHS-TOTAL ROUNDED =
                   WS-METER-WHOLE / 100
               COMPUTE WS-KM-WHOLE = WS-KM-TENTHS-TOTAL / 10
               COMPUTE WS-KM-TENTH =
                   WS-KM-TENTHS-TOTAL - (WS-KM-WHOLE * 10)
               MOVE SPACES TO WS-DUR-KM-FMT
               MOVE WS-KM-WHOLE TO WS-DKF-WHOLE
               MOVE "." TO WS-DKF-DOT
               MOVE WS-KM-TENTH TO WS-DKF-TENTH
               MOVE "km" TO WS-DKF-KM-LIT
               MOVE WS-DUR-KM-FMT TO PV-DURATION-DISPLAY-O.
       230-EXIT.
           EXIT.

       240-FORMAT-REST.
           COMPUTE WS-SEC-VALUE = ST-DUR-VALUE / 1000.
           MOVE SPACES TO WS-DUR-REST-FMT.
           MOVE WS-SEC-VALUE TO WS-DRF2-NUM.
           MOVE "s rest" TO WS-DRF2-LABEL.
           MOVE WS-DUR-REST-FMT TO PV-DURATION-DISPLAY-O.
       240-EXIT.
           EXIT.

      *    REPEAT STEP -- NO DURATION, SHOW WHAT IT REPEATS AND HOW
      *    MANY MORE TIMES.  SR-REPEAT-PAIR IS THE FROM/COUNT BYTES
      *    TAKEN TOGETHER -- IF WRKXPRT NEVER FILLED THEM IN WE SAY SO
      *    INSTEAD OF PRINTING A MEANINGLESS "0 X 0".
       250-FORMAT-REPEAT.
           MOVE "Repeat from step" TO PV-NAME-O.
           IF SR-REPEAT-PAIR = ZEROS
               MOVE "** NOT SET **" TO PV-DURATION-DISPLAY-O
           ELSE
               MOVE SPACES TO WS-DUR-REPEAT-FMT
               MOVE ST-REPEAT-FROM TO WS-DRF-FROM
               MOVE " x" TO WS-DRF-X-LIT
               MOVE ST-REPEAT-COUNT TO WS-DRF-COUNT
               MOVE WS-DUR-REPEAT-FMT TO PV-DURATION-DISPLAY-O.
       250-EXIT.
           EXIT.

       700-WRITE-PAGE-HDR.
           WRITE PV-RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           MOVE WS-PAGES TO PHDR-PAGE-NBR-O.
           WRITE PV-RPT-REC FROM WS-PAGE-HDR-REC
               AFTER ADVANCING NEXT-PAGE.
           MOVE ZERO TO WS-LINES.
           ADD +1 TO WS-PAGES.
           WRITE PV-RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
       700-EXIT.
           EXIT.

       800-CLOSE-FILES.
           CLOSE STEP-FILE, SUMMARY-FILE, PREVIEW-RPT, SYSOUT.
       800-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE WORKOUTS-PRINTED TO GTOT-WORKOUTS-O.
           MOVE TOTAL-STEPS-PRINTED TO GTOT-STEPS-O.
           MOVE TOTAL-EXERCISES-PRINTED TO GTOT-EXERCISES-O.
           WRITE PV-RPT-REC FROM WS-GRAND-TOTAL-REC
               AFTER ADVANCING 2.

           PERFORM 800-CLOSE-FILES THRU 800-EXIT.

           DISPLAY "** WORKOUTS PRINTED **".
           DISPLAY WORKOUTS-PRINTED.
           DISPLAY "** TOTAL STEPS PRINTED **".
           DISPLAY TOTAL-STEPS-PRINTED.
           DISPLAY "** TOTAL EXERCISES PRINTED **".
           DISPLAY TOTAL-EXERCISES-PRINTED.

           DISPLAY "******** NORMAL END OF JOB WRKPRVW ********".
       900-EXIT.
           EXIT.

       1000-ABEND-RTN.
           DISPLAY "*** ABNORMAL END OF JOB-WRKPRVW ***" UPON CONSOLE.
           PERFORM 800-CLOSE-FILES THRU 800-EXIT.
