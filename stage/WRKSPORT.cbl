       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  WRKSPORT.
       AUTHOR. L SCHREIBER.
       INSTALLATION. FITFORGE DATA PROCESSING.
       DATE-WRITTEN. 02/14/95.
       DATE-COMPILED. 02/14/95.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      * CHANGE LOG
      * DATE     PGMR  TICKET     DESCRIPTION
      * 02/14/95 LS    WX-0018    ORIGINAL -- DECIDES THE OVERALL SPORT
      *                           FOR A WORKOUT FROM THE CATEGORY FLAGS
      *                           WRKXPRT BUILT UP WHILE WALKING ITS
      *                           EXERCISE STEPS, OR FROM THE HEADER'S
      *                           FORCED-SPORT OVERRIDE IF PRESENT.
      * 08/02/96 LS    WX-0042    ADDED THE MIXED CARDIO/STRENGTH
      *                           WARNING TEXT.
      * 11/30/98 RF    WX-0059    Y2K REVIEW -- NO DATE FIELDS IN THIS
      *                           PROGRAM, REVIEWED AND SIGNED OFF.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           CLASS WS-ALPHA-CLASS IS "A" THRU "Z".

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-WARNING-LITERALS.
           05  WS-MIXED-WARNING-TEXT   PIC X(80) VALUE
               "Workout mixes cardio/strength; exported as Cardio.".

       LINKAGE SECTION.
       01  SPORT-DETECT-REC.
           05  SD-FORCE-SPORT          PIC X(10).
           05  SD-HAS-RUNNING-CAT      PIC X(01).
               88  SD-RUNNING-SEEN     VALUE "Y".
           05  SD-HAS-CARDIO-CAT       PIC X(01).
               88  SD-CARDIO-SEEN      VALUE "Y".
           05  SD-HAS-STRENGTH-CAT     PIC X(01).
               88  SD-STRENGTH-SEEN    VALUE "Y".
           05  SD-SPORT-ID             PIC 9(02).
           05  SD-SUB-SPORT-ID         PIC 9(02).
           05  SD-SPORT-NAME           PIC X(10).
           05  SD-WARNING              PIC X(80).
       01  SPORT-DETECT-REC-R REDEFINES SPORT-DETECT-REC.
           05  FILLER                  PIC X(10).
           05  SD-CAT-FLAGS            PIC X(03).
           05  FILLER                  PIC X(94).
       01  RETURN-CD                   PIC 9(04) COMP.

       PROCEDURE DIVISION USING SPORT-DETECT-REC, RETURN-CD.
       000-MAIN.
           MOVE ZERO TO RETURN-CD.
           MOVE SPACES TO SD-WARNING.

           IF SD-FORCE-SPORT NOT = SPACES
               PERFORM 100-FORCED-SPORT THRU 100-EXIT
           ELSE
               PERFORM 200-AUTO-DETECT THRU 200-EXIT.

           GOBACK.

       100-FORCED-SPORT.
           IF SD-FORCE-SPORT = "STRENGTH"
               MOVE 10 TO SD-SPORT-ID
               MOVE 20 TO SD-SUB-SPORT-ID
               MOVE "STRENGTH" TO SD-SPORT-NAME
           ELSE IF SD-FORCE-SPORT = "CARDIO"
               MOVE 4 TO SD-SPORT-ID
               MOVE 0 TO SD-SUB-SPORT-ID
               MOVE "CARDIO" TO SD-SPORT-NAME
           ELSE IF SD-FORCE-SPORT = "RUNNING"
               MOVE 1 TO SD-SPORT-ID
               MOVE 0 TO SD-SUB-SPORT-ID
               MOVE "RUNNING" TO SD-SPORT-NAME
           ELSE
               PERFORM 200-AUTO-DETECT THRU 200-EXIT.
       100-EXIT.
           EXIT.

       200-AUTO-DETECT.
      *    SD-CAT-FLAGS IS THE THREE Y/N BYTES -- RUNNING, CARDIO
      *    MACHINE, STRENGTH -- PACKED TOGETHER BY THE REDEFINES ABOVE.
           IF SD-CAT-FLAGS = "YNN"
               MOVE 1 TO SD-SPORT-ID
               MOVE 0 TO SD-SUB-SPORT-ID
               MOVE "RUNNING" TO SD-SPORT-NAME
           ELSE IF SD-RUNNING-SEEN OR SD-CARDIO-SEEN
               MOVE 4 TO SD-SPORT-ID
               MOVE 0 TO SD-SUB-SPORT-ID
               MOVE "CARDIO" TO SD-SPORT-NAME
               IF SD-STRENGTH-SEEN
                   MOVE WS-MIXED-WARNING-TEXT TO SD-WARNING
               END-IF
           ELSE
               MOVE 10 TO SD-SPORT-ID
               MOVE 20 TO SD-SUB-SPORT-ID
               MOVE "STRENGTH" TO SD-SPORT-NAME.
       200-EXIT.
           EXIT.
