      ******************************************************************
      * WRKSTEP  --  EXPORT-STEP RECORD                                *
      *                                                                *
      * ONE RECORD PER EMITTED WORKOUT STEP (EXERCISE/REST/REPEAT).    *
      * THIS IS THE FLAT SURROGATE FOR THE ROWS THAT WOULD OTHERWISE   *
      * BE PACKED INTO THE VENDOR'S BINARY WORKOUT MESSAGES -- WE      *
      * CARRY THE SAME NUMERIC ENUM CODES THE DEVICE EXPECTS SO A      *
      * DOWNSTREAM ENCODER JOB CAN PICK THIS FILE UP DIRECTLY.         *
      ******************************************************************
      * MAINTENANCE
      * DATE     PGMR  TICKET     DESCRIPTION
      * 02/02/95 LS    WX-0016    ORIGINAL LAYOUT
      * 07/11/96 LS    WX-0040    ADDED ST-REPEAT-FROM/ST-REPEAT-COUNT
      * 11/30/98 RF    WX-0059    Y2K -- NO DATE FIELDS IN THIS RECORD,
      *                           REVIEWED AND SIGNED OFF, NO CHANGE
      ******************************************************************
       01  STEP-REC.
           05  ST-WORKOUT-ID           PIC 9(04).
           05  ST-STEP-INDEX           PIC 9(03).
           05  ST-TYPE                 PIC X(08).
               88  ST-TYPE-EXERCISE    VALUE "EXERCISE".
               88  ST-TYPE-REST        VALUE "REST".
               88  ST-TYPE-REPEAT      VALUE "REPEAT".
           05  ST-DISPLAY-NAME         PIC X(50).
           05  ST-ORIGINAL-NAME        PIC X(40).
           05  ST-CATEGORY-ID          PIC 9(02).
           05  ST-CATEGORY-NAME        PIC X(20).
           05  ST-INTENSITY            PIC X(06).
               88  ST-INTENSITY-ACTIVE VALUE "ACTIVE".
               88  ST-INTENSITY-REST   VALUE "REST".
           05  ST-DUR-TYPE             PIC X(10).
               88  ST-DUR-TYPE-REPS      VALUE "REPS".
               88  ST-DUR-TYPE-TIME      VALUE "TIME".
               88  ST-DUR-TYPE-DISTANCE  VALUE "DISTANCE".
               88  ST-DUR-TYPE-LAPBUTTON VALUE "LAPBUTTON".
               88  ST-DUR-TYPE-REPEAT    VALUE "REPEAT".
           05  ST-DUR-VALUE            PIC 9(09).
           05  ST-SETS                 PIC 9(03).
           05  ST-REPEAT-FROM          PIC 9(03).
           05  ST-REPEAT-COUNT         PIC 9(03).
           05  ST-DUR-ENUM             PIC 9(02).
           05  ST-SPORT-ID             PIC 9(02).
           05  FILLER                  PIC X(05).
