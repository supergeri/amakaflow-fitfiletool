      ******************************************************************
      * WRKSUMM  --  WORKOUT SUMMARY RECORD                            *
      *                                                                *
      * ONE RECORD PER WORKOUT, WRITTEN AT THE CONTROL BREAK.  CARRIES *
      * THE METADATA-ANALYZER TOTALS AND THE COMPATIBILITY WARNING.    *
      ******************************************************************
      * MAINTENANCE
      * DATE     PGMR  TICKET     DESCRIPTION
      * 02/02/95 LS    WX-0016    ORIGINAL LAYOUT
      * 09/14/97 LS    WX-0051    ADDED SM-HAS-RUNNING/CARDIO/STRENGTH
      ******************************************************************
       01  SUMMARY-REC.
           05  SM-WORKOUT-ID           PIC 9(04).
           05  SM-TITLE                PIC X(50).
           05  SM-SPORT-NAME           PIC X(10).
           05  SM-SPORT-ID             PIC 9(02).
           05  SM-SUB-SPORT-ID         PIC 9(02).
           05  SM-EXERCISE-COUNT       PIC 9(03).
           05  SM-VALID-STEPS          PIC 9(03).
           05  SM-TOTAL-SETS           PIC 9(04).
           05  SM-HAS-RUNNING          PIC X(01).
               88  SM-IS-RUNNING       VALUE "Y".
           05  SM-HAS-CARDIO           PIC X(01).
               88  SM-IS-CARDIO        VALUE "Y".
           05  SM-HAS-STRENGTH         PIC X(01).
               88  SM-IS-STRENGTH      VALUE "Y".
           05  SM-WARNING              PIC X(80).
           05  FILLER                  PIC X(05).
