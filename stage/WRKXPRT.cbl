       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  WRKXPRT.
       AUTHOR. L SCHREIBER.
       INSTALLATION. FITFORGE DATA PROCESSING.
       DATE-WRITTEN. 01/09/95.
       DATE-COMPILED. 01/09/95.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      * CHANGE LOG
      * DATE     PGMR  TICKET     DESCRIPTION
      * 01/09/95 LS    WX-0014    ORIGINAL -- READS THE WORKOUT HEADER
      *                           AND EXERCISE EXTRACTS BUILT BY THE
      *                           FEEDER JOB, EXPANDS EACH EXERCISE INTO
      *                           ITS STEPS (EXERCISE/REST/REPEAT) AND
      *                           WRITES STEP-FILE AND SUMMARY-FILE FOR
      *                           WRKPRVW TO REPORT AGAINST.
      * 02/02/95 LS    WX-0016    ADDED SUMMARY-FILE AND THE SPORT-TYPE
      *                           DETECTION CALL TO WRKSPORT.
      * 03/01/95 LS    WX-0019    ADDED THE CALL TO EXCATLKP FOR
      *                           CATEGORY LOOKUP ON EACH EXERCISE.
      * 04/22/96 LS    WX-0031    HONORS WH-LAP-BUTTON ON THE HEADER.
      * 06/03/96 LS    WX-0038    ADDED EX-DISTANCE-M HANDLING, CALLS
      *                           WRKDUR FOR ALL DURATION RESOLUTION.
      * 02/11/97 LS    WX-0048    ZERO-VALID-STEP WORKOUTS NOW WRITE TO
      *                           WRKERR-FILE AND ARE SKIPPED RATHER
      *                           THAN ABENDING THE WHOLE RUN.
      * 09/14/97 LS    WX-0051    ADDED THE MIXED CARDIO/STRENGTH
      *                           WARNING ON SUMMARY-FILE.
      * 11/30/98 RF    WX-0059    Y2K REVIEW -- WS-DATE IS PIC 9(06) AND
      *                           IS DISPLAY-ONLY, NOT STORED OR
      *                           COMPARED.  NO CHANGE REQUIRED.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           CLASS WS-DIGIT-CLASS IS "0" THRU "9".
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT WORKOUT-HEADER-FILE
           ASSIGN TO UT-S-WRKHDR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS HFCODE.

           SELECT EXERCISE-FILE
           ASSIGN TO UT-S-WRKEXER
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS EFCODE.

           SELECT STEP-FILE
           ASSIGN TO UT-S-WRKSTEP
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SFCODE.

           SELECT SUMMARY-FILE
           ASSIGN TO UT-S-WRKSUMM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS MFCODE.

           SELECT WRKERR-FILE
           ASSIGN TO UT-S-WRKERR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS XFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** ONE RECORD PER WORKOUT, FEEDS THE SPORT OVERRIDE AND THE
      ****** LAP-BUTTON SWITCH DOWN TO THE STEP-EXPANSION LOGIC BELOW.
       FD  WORKOUT-HEADER-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 70 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS WH-FD-REC.
       01  WH-FD-REC                  PIC X(70).

      ****** MANY RECORDS PER WORKOUT, IN BLOCK ORDER, PRE-FLATTENED BY
      ****** THE FEEDER JOB.  A CHANGE OF EX-WORKOUT-ID IS THE CONTROL
      ****** BREAK THAT ENDS ONE WORKOUT AND STARTS THE NEXT.
       FD  EXERCISE-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS EX-FD-REC.
       01  EX-FD-REC                  PIC X(100).

      ****** ONE RECORD PER EMITTED STEP -- THIS IS WRKPRVW'S INPUT.
       FD  STEP-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 170 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS ST-FD-REC.
       01  ST-FD-REC                  PIC X(170).

      ****** ONE RECORD PER WORKOUT, WRITTEN AT THE CONTROL BREAK.
       FD  SUMMARY-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 166 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SM-FD-REC.
       01  SM-FD-REC                  PIC X(166).

      ****** WORKOUTS THAT EXPAND TO ZERO VALID STEPS ARE LOGGED HERE
      ****** AND SKIPPED -- THEY DO NOT ABEND THE RUN.
       FD  WRKERR-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS XE-FD-REC.
       01  XE-FD-REC                  PIC X(80).

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  HFCODE                  PIC X(02).
               88  NO-MORE-HEADERS     VALUE "10".
           05  EFCODE                  PIC X(02).
               88  NO-MORE-EXERCISES   VALUE "10".
           05  SFCODE                  PIC X(02).
           05  MFCODE                  PIC X(02).
           05  XFCODE                  PIC X(02).

       01  MISC-FIELDS.
           05  WS-DATE                 PIC 9(06).
           05  MORE-HEADER-SW          PIC X(01) VALUE SPACE.
               88  NO-MORE-HEADER-RECS VALUE "N".
           05  MORE-EXERCISE-SW        PIC X(01) VALUE SPACE.
               88  NO-MORE-EXERCISE-RECS VALUE "N".
           05  EX-HELD-SW              PIC X(01) VALUE SPACE.
               88  EX-REC-HELD         VALUE "Y".
           05  WS-STEP-IDX             PIC 9(03) COMP-3.
           05  WS-REST-BETWEEN-SEC     PIC 9(04) COMP-3.
           05  WS-SET-COUNT            PIC 9(03) COMP-3.
           05  WS-ROUND-COUNT          PIC 9(03) COMP-3.
           05  WS-EXERCISE-STEP-IDX    PIC 9(03) COMP-3.
           05  WS-CALL-RET-CODE        PIC S9(04) COMP.
           05  WS-BALANCE-CHECK        PIC S9(07) COMP.

       01  COUNTERS-AND-ACCUMULATORS.
           05  WORKOUTS-READ           PIC S9(07) COMP.
           05  WORKOUTS-PROCESSED      PIC S9(07) COMP.
           05  WORKOUTS-SKIPPED        PIC S9(07) COMP.
           05  TOTAL-STEPS-WRITTEN     PIC S9(07) COMP.
           05  TOTAL-EXERCISES-SEEN    PIC S9(07) COMP.

      *    RUNNING TALLIES FOR ONE WORKOUT -- CLEARED AT EACH CONTROL
      *    BREAK, ROLLED INTO SUMMARY-REC WHEN THE BREAK FIRES.
       01  WS-WORKOUT-TOTALS.
           05  WT-EXERCISE-COUNT       PIC 9(03) COMP-3.
           05  WT-VALID-STEPS          PIC 9(03) COMP-3.
           05  WT-TOTAL-SETS           PIC 9(04) COMP-3.
           05  WT-HAS-RUNNING-SW       PIC X(01).
               88  WT-HAS-RUNNING      VALUE "Y".
           05  WT-HAS-CARDIO-SW        PIC X(01).
               88  WT-HAS-CARDIO       VALUE "Y".
           05  WT-HAS-STRENGTH-SW      PIC X(01).
               88  WT-HAS-STRENGTH     VALUE "Y".

       COPY WRKHDR.
       COPY WRKEXER.
       COPY WRKSTEP.
       COPY WRKSUMM.

      *    ALTERNATE VIEW OF THE EXERCISE RECORD -- LETS US PICK UP THE
      *    BLOCK STRUCTURE TEXT WITHOUT NAMING EVERY FIELD AHEAD OF IT.
       01  EXERCISE-REC-R REDEFINES EXERCISE-REC.
           05  FILLER                  PIC X(07).
           05  ER-STRUCTURE-TEXT       PIC X(20).
           05  FILLER                  PIC X(73).

      *    ALTERNATE VIEW OF THE WORKOUT HEADER -- THE FORCE-SPORT
      *    OVERRIDE AND THE LAP-BUTTON SWITCH TRAVEL TOGETHER AS A
      *    SINGLE FLAGS GROUP WHEN WE HAND THEM DOWNSTREAM.
       01  WORKOUT-HEADER-REC-R REDEFINES WORKOUT-HEADER-REC.
           05  FILLER                  PIC X(54).
           05  WH-FLAGS-GROUP.
               10  WH-FLAGS-SPORT      PIC X(10).
               10  WH-FLAGS-LAP        PIC X(01).
           05  FILLER                  PIC X(05).

      *    STRUCTURED VIEW OF THE WRKERR-FILE RECORD -- BUILT BY MOVE
      *    RATHER THAN STRING SO THE COLUMNS LINE UP FOR WHOEVER GREPS
      *    THE LOG LATER LOOKING FOR A WORKOUT NUMBER.
       01  WS-ERROR-LINE               PIC X(80).
       01  WS-ERROR-LINE-R REDEFINES WS-ERROR-LINE.
           05  WE-LABEL                PIC X(20).
           05  WE-WORKOUT-NO           PIC X(10).
           05  WE-REASON               PIC X(50).

      *    LINKAGE-STYLE WORK RECORDS FOR THE FOUR CALLED SUBPROGRAMS.
      *    DECLARED IN WORKING-STORAGE (NOT LINKAGE) SINCE THIS IS THE
      *    CALLING PROGRAM, NOT THE CALLED ONE.
       01  PARSE-STRUCTURE-REC.
           05  PS-STRUCTURE-TEXT       PIC X(20).
           05  PS-ROUND-COUNT          PIC 9(03).

       01  EXCAT-LOOKUP-REC.
           05  EL-RAW-NAME             PIC X(60).
           05  EL-CATEGORY-ID          PIC 9(02).
           05  EL-CATEGORY-NAME        PIC X(20).
           05  EL-DISPLAY-NAME         PIC X(20).
           05  EL-MATCH-TIER           PIC 9(01).

       01  DUR-RESOLVE-REC.
           05  DR-LAP-BUTTON-SW        PIC X(01).
           05  DR-DISTANCE-M           PIC 9(06)V99.
           05  DR-REPS-TEXT            PIC X(10).
           05  DR-DURATION-SEC         PIC 9(05).
           05  DR-DUR-TYPE             PIC X(10).
           05  DR-DUR-VALUE            PIC 9(09).
           05  DR-DUR-ENUM             PIC 9(02).

       01  SPORT-DETECT-REC.
           05  SD-FORCE-SPORT          PIC X(10).
           05  SD-HAS-RUNNING-CAT      PIC X(01).
           05  SD-HAS-CARDIO-CAT       PIC X(01).
           05  SD-HAS-STRENGTH-CAT     PIC X(01).
           05  SD-SPORT-ID             PIC 9(02).
           05  SD-SUB-SPORT-ID         PIC 9(02).
           05  SD-SPORT-NAME           PIC X(10).
           05  SD-WARNING              PIC X(80).

       COPY WRKABND.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
               UNTIL NO-MORE-HEADER-RECS.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB WRKXPRT ********".
           ACCEPT WS-DATE FROM DATE.
           OPEN INPUT WORKOUT-HEADER-FILE, EXERCISE-FILE.
           OPEN OUTPUT STEP-FILE, SUMMARY-FILE, WRKERR-FILE, SYSOUT.

           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           MOVE SPACE TO EX-HELD-SW.

           READ WORKOUT-HEADER-FILE INTO WORKOUT-HEADER-REC
               AT END
               MOVE "N" TO MORE-HEADER-SW
               GO TO 000-EXIT
           END-READ.
           ADD 1 TO WORKOUTS-READ.

           READ EXERCISE-FILE INTO EXERCISE-REC
               AT END
               MOVE "N" TO MORE-EXERCISE-SW
           END-READ.
       000-EXIT.
           EXIT.

      ******************************************************************
      * 100-MAINLINE -- ONE PASS PER WORKOUT HEADER.  WALKS THE
      * EXERCISE-FILE UNTIL THE WORKOUT ID CHANGES (THE CONTROL BREAK),
      * EXPANDING EACH EXERCISE AND WRITING THE SUMMARY AT THE BREAK.
      ******************************************************************
       100-MAINLINE.
           INITIALIZE WS-WORKOUT-TOTALS.
           MOVE ZERO TO WS-STEP-IDX.
           MOVE SPACES TO WT-HAS-RUNNING-SW, WT-HAS-CARDIO-SW,
                          WT-HAS-STRENGTH-SW.

           PERFORM 200-EXPAND-EXERCISES THRU 200-EXIT
               UNTIL NO-MORE-EXERCISE-RECS
                  OR (EX-REC-HELD
                      AND EX-WORKOUT-ID NOT = WH-WORKOUT-ID).

           PERFORM 500-WRITE-SUMMARY THRU 500-EXIT.

           READ WORKOUT-HEADER-FILE INTO WORKOUT-HEADER-REC
               AT END
               MOVE "N" TO MORE-HEADER-SW
               GO TO 100-EXIT
           END-READ.
           ADD 1 TO WORKOUTS-READ.
       100-EXIT.
           EXIT.

      ******************************************************************
      * 200-EXPAND-EXERCISES -- ONE EXERCISE RECORD IN, ONE-TO-THREE
      * STEP RECORDS OUT (EXERCISE, OPTIONAL REST, OPTIONAL REPEAT).
      ******************************************************************
       200-EXPAND-EXERCISES.
           IF EX-WORKOUT-ID NOT = WH-WORKOUT-ID AND NOT EX-REC-HELD
               SET EX-REC-HELD TO TRUE
               GO TO 200-EXIT.
           SET EX-REC-HELD TO FALSE.

           ADD 1 TO WT-EXERCISE-COUNT.
           ADD 1 TO TOTAL-EXERCISES-SEEN.

           MOVE ER-STRUCTURE-TEXT TO PS-STRUCTURE-TEXT.
           CALL 'WRKPARSE' USING PARSE-STRUCTURE-REC, WS-CALL-RET-CODE.
           MOVE PS-ROUND-COUNT TO WS-ROUND-COUNT.

           MOVE EX-SETS TO WS-SET-COUNT.
           IF WS-SET-COUNT = ZERO
               MOVE WS-ROUND-COUNT TO WS-SET-COUNT.

           MOVE EX-REST-BETWEEN TO WS-REST-BETWEEN-SEC.
           IF WS-REST-BETWEEN-SEC = ZERO
               MOVE 30 TO WS-REST-BETWEEN-SEC.

           MOVE EX-NAME TO EL-RAW-NAME.
           CALL 'EXCATLKP' USING EXCAT-LOOKUP-REC, WS-CALL-RET-CODE.

           MOVE WH-FLAGS-LAP TO DR-LAP-BUTTON-SW.
           MOVE EX-DISTANCE-M TO DR-DISTANCE-M.
           MOVE EX-REPS TO DR-REPS-TEXT.
           MOVE EX-DURATION-SEC TO DR-DURATION-SEC.
           CALL 'WRKDUR' USING DUR-RESOLVE-REC, WS-CALL-RET-CODE.

           ADD 1 TO WS-STEP-IDX.
           MOVE WS-STEP-IDX TO WS-EXERCISE-STEP-IDX.
           PERFORM 210-WRITE-EXERCISE-STEP THRU 210-EXIT.

           PERFORM 220-UPDATE-SPORT-FLAGS THRU 220-EXIT.

           IF WS-SET-COUNT > 1 AND WS-REST-BETWEEN-SEC > ZERO
               ADD 1 TO WS-STEP-IDX
               PERFORM 230-WRITE-REST-STEP THRU 230-EXIT.

           IF WS-SET-COUNT > 1
               ADD 1 TO WS-STEP-IDX
               PERFORM 240-WRITE-REPEAT-STEP THRU 240-EXIT.

           ADD WS-SET-COUNT TO WT-TOTAL-SETS.

           READ EXERCISE-FILE INTO EXERCISE-REC
               AT END
               MOVE "N" TO MORE-EXERCISE-SW
           END-READ.
       200-EXIT.
           EXIT.

      *    WRITES THE PRIMARY EXERCISE STEP FOR THE CURRENT EXERCISE.
       210-WRITE-EXERCISE-STEP.
           INITIALIZE STEP-REC.
           MOVE WH-WORKOUT-ID TO ST-WORKOUT-ID.
           MOVE WS-STEP-IDX TO ST-STEP-INDEX.
           MOVE "EXERCISE" TO ST-TYPE.
           MOVE EL-DISPLAY-NAME TO ST-DISPLAY-NAME.
           MOVE EX-NAME TO ST-ORIGINAL-NAME.
           MOVE EL-CATEGORY-ID TO ST-CATEGORY-ID.
           MOVE EL-CATEGORY-NAME TO ST-CATEGORY-NAME.
           MOVE "ACTIVE" TO ST-INTENSITY.
           MOVE DR-DUR-TYPE TO ST-DUR-TYPE.
           MOVE DR-DUR-VALUE TO ST-DUR-VALUE.
           MOVE DR-DUR-ENUM TO ST-DUR-ENUM.
           MOVE WS-SET-COUNT TO ST-SETS.

           WRITE ST-FD-REC FROM STEP-REC.
           ADD 1 TO TOTAL-STEPS-WRITTEN.
           ADD 1 TO WT-VALID-STEPS.
       210-EXIT.
           EXIT.

      *    SETS THE HAS-RUNNING/CARDIO/STRENGTH FLAGS FOR THIS WORKOUT
      *    FROM THE CATEGORY JUST RESOLVED, USED BY WRKSPORT LATER.
       220-UPDATE-SPORT-FLAGS.
           EVALUATE EL-CATEGORY-ID
               WHEN 32
                   SET WT-HAS-RUNNING TO TRUE
               WHEN 2
               WHEN 23
                   SET WT-HAS-CARDIO TO TRUE
               WHEN OTHER
                   SET WT-HAS-STRENGTH TO TRUE
           END-EVALUATE.
       220-EXIT.
           EXIT.

      *    REST STEP -- ONLY EMITTED WHEN SETS > 1 AND REST-BETWEEN > 0.
       230-WRITE-REST-STEP.
           INITIALIZE STEP-REC.
           MOVE WH-WORKOUT-ID TO ST-WORKOUT-ID.
           MOVE WS-STEP-IDX TO ST-STEP-INDEX.
           MOVE "REST" TO ST-TYPE.
           MOVE "REST" TO ST-DISPLAY-NAME.
           MOVE SPACES TO ST-ORIGINAL-NAME.
           MOVE ZERO TO ST-CATEGORY-ID.
           MOVE SPACES TO ST-CATEGORY-NAME.
           MOVE "REST" TO ST-INTENSITY.
           MOVE "TIME" TO ST-DUR-TYPE.
           COMPUTE ST-DUR-VALUE = WS-REST-BETWEEN-SEC * 1000.
           MOVE ZERO TO ST-DUR-ENUM.
           MOVE ZERO TO ST-SETS.

           WRITE ST-FD-REC FROM STEP-REC.
           ADD 1 TO TOTAL-STEPS-WRITTEN.
           ADD 1 TO WT-VALID-STEPS.
       230-EXIT.
           EXIT.

      *    REPEAT STEP -- EMITTED WHENEVER SETS > 1, POINTS BACK AT THE
      *    EXERCISE STEP INDEX AND CARRIES SETS-1 AS THE REPEAT COUNT.
       240-WRITE-REPEAT-STEP.
           INITIALIZE STEP-REC.
           MOVE WH-WORKOUT-ID TO ST-WORKOUT-ID.
           MOVE WS-STEP-IDX TO ST-STEP-INDEX.
           MOVE "REPEAT" TO ST-TYPE.
           MOVE "REPEAT" TO ST-DISPLAY-NAME.
           MOVE SPACES TO ST-ORIGINAL-NAME.
           MOVE ZERO TO ST-CATEGORY-ID.
           MOVE SPACES TO ST-CATEGORY-NAME.
           MOVE "ACTIVE" TO ST-INTENSITY.
           MOVE "REPEAT" TO ST-DUR-TYPE.
           MOVE WS-EXERCISE-STEP-IDX TO ST-REPEAT-FROM.
           COMPUTE ST-REPEAT-COUNT = WS-SET-COUNT - 1.
           MOVE 6 TO ST-DUR-ENUM.
           MOVE ZERO TO ST-SETS.

           WRITE ST-FD-REC FROM STEP-REC.
           ADD 1 TO TOTAL-STEPS-WRITTEN.
           ADD 1 TO WT-VALID-STEPS.
       240-EXIT.
           EXIT.

      ******************************************************************
      * 500-WRITE-SUMMARY -- THE CONTROL BREAK.  ZERO-VALID-STEP
      * WORKOUTS ARE LOGGED TO WRKERR-FILE AND SKIPPED -- NOT WRITTEN
      * TO SUMMARY-FILE, AND NOT COUNTED AS PROCESSED.
      ******************************************************************
       500-WRITE-SUMMARY.
           IF WT-VALID-STEPS = ZERO
               PERFORM 510-WRITE-ERROR-REC THRU 510-EXIT
               ADD 1 TO WORKOUTS-SKIPPED
               GO TO 500-EXIT.

           MOVE WH-FLAGS-SPORT TO SD-FORCE-SPORT.
           MOVE WT-HAS-RUNNING-SW TO SD-HAS-RUNNING-CAT.
           MOVE WT-HAS-CARDIO-SW TO SD-HAS-CARDIO-CAT.
           MOVE WT-HAS-STRENGTH-SW TO SD-HAS-STRENGTH-CAT.
           CALL 'WRKSPORT' USING SPORT-DETECT-REC, WS-CALL-RET-CODE.

           INITIALIZE SUMMARY-REC.
           MOVE WH-WORKOUT-ID TO SM-WORKOUT-ID.
           MOVE WH-TITLE TO SM-TITLE.
           MOVE SD-SPORT-NAME TO SM-SPORT-NAME.
           MOVE SD-SPORT-ID TO SM-SPORT-ID.
           MOVE SD-SUB-SPORT-ID TO SM-SUB-SPORT-ID.
           MOVE WT-EXERCISE-COUNT TO SM-EXERCISE-COUNT.
           MOVE WT-VALID-STEPS TO SM-VALID-STEPS.
           MOVE WT-TOTAL-SETS TO SM-TOTAL-SETS.
           MOVE WT-HAS-RUNNING-SW TO SM-HAS-RUNNING.
           MOVE WT-HAS-CARDIO-SW TO SM-HAS-CARDIO.
           MOVE WT-HAS-STRENGTH-SW TO SM-HAS-STRENGTH.
           MOVE SD-WARNING TO SM-WARNING.

           WRITE SM-FD-REC FROM SUMMARY-REC.
           ADD 1 TO WORKOUTS-PROCESSED.
       500-EXIT.
           EXIT.

      *    ZERO-VALID-STEP WORKOUT -- LOG IT AND MOVE ON, NO ABEND.
       510-WRITE-ERROR-REC.
           MOVE SPACES TO WS-ERROR-LINE.
           MOVE "WORKOUT" TO WE-LABEL.
           MOVE WH-WORKOUT-ID TO WE-WORKOUT-NO.
           MOVE "-- NO VALID STEPS, SKIPPED" TO WE-REASON.
           MOVE WS-ERROR-LINE TO XE-FD-REC.
           WRITE XE-FD-REC.
       510-EXIT.
           EXIT.

       700-CLOSE-FILES.
           CLOSE WORKOUT-HEADER-FILE, EXERCISE-FILE, STEP-FILE,
                 SUMMARY-FILE, WRKERR-FILE, SYSOUT.
       700-EXIT.
           EXIT.

       900-CLEANUP.
           PERFORM 700-CLOSE-FILES THRU 700-EXIT.

           DISPLAY "** WORKOUTS READ **".
           DISPLAY WORKOUTS-READ.
           DISPLAY "** WORKOUTS PROCESSED **".
           DISPLAY WORKOUTS-PROCESSED.
           DISPLAY "** WORKOUTS SKIPPED (NO VALID STEPS) **".
           DISPLAY WORKOUTS-SKIPPED.
           DISPLAY "** TOTAL STEPS WRITTEN **".
           DISPLAY TOTAL-STEPS-WRITTEN.
           DISPLAY "** TOTAL EXERCISES SEEN **".
           DISPLAY TOTAL-EXERCISES-SEEN.

           IF WORKOUTS-READ NOT EQUAL TO
                   WORKOUTS-PROCESSED + WORKOUTS-SKIPPED
               MOVE "** WORKOUT COUNTS OUT OF BALANCE AT CLEANUP"
                    TO ABEND-REASON
               MOVE WORKOUTS-READ TO EXPECTED-VAL
               COMPUTE WS-BALANCE-CHECK =
                   WORKOUTS-PROCESSED + WORKOUTS-SKIPPED
               MOVE WS-BALANCE-CHECK TO ACTUAL-VAL
               WRITE SYSOUT-REC FROM ABEND-REC.

           DISPLAY "******** NORMAL END OF JOB WRKXPRT ********".
       900-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-WRKXPRT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
